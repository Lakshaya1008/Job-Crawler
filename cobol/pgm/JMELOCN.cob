000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMELOCN.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   29 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE MAPS A RAW LOCATION STRING FROM A
001200*               JOB CARD TO A HIRING-ELIGIBILITY CLUSTER.  THE
001300*               CLUSTER IS PART OF THE JOB IDENTITY - A FALSE
001400*               SPLIT (TWO CLUSTERS FOR THE SAME POOL) IS FAR
001500*               LESS TROUBLE DOWNSTREAM THAN A FALSE MERGE, SO
001600*               WHEN IN DOUBT THIS ROUTINE KEEPS THINGS APART.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* JME0001 29/09/1989 MWTL   - INITIAL VERSION.                    JME0001
002200*----------------------------------------------------------------*
002300* JME0015 11/07/1995 MWTL   - ADDED GURUGRAM/GURGAON/NOIDA TO THE JME0015
002400*                             DELHI_NCR GROUP.                    JME0015
002500*----------------------------------------------------------------*
002600* JME0027 21/09/1998 RSEET  - Y2K READINESS REVIEW - NO DATE      JME0027
002700*                             FIELDS IN THIS ROUTINE, PASS.       JME0027
002800*----------------------------------------------------------------*
002900* 7Q2EVD1 30/04/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD1
003000*                             88014 - CALLED FROM JMERESJ.        7Q2EVD1
003100*----------------------------------------------------------------*
003200* 7Q2FIX5 23/07/2024 TMPRGS - E-REQ 88062 - B400 WAS UPPERCASING  7Q2FIX5
003300*                             THE RAW STRING FOR ANY LOCATION     7Q2FIX5
003400*                             THAT TRIPPED NEITHER THE REMOTE NOR 7Q2FIX5
003500*                             THE CITY SIGNAL, GIVING EVERY CARD  7Q2FIX5
003600*                             FROM AN UNLISTED INDIAN TOWN ITS    7Q2FIX5
003700*                             OWN ONE-OFF CLUSTER INSTEAD OF THE  7Q2FIX5
003800*                             SHARED OTHER_INDIA BUCKET, WHICH IS 7Q2FIX5
003900*                             WHAT THE FALLBACK IS SUPPOSED TO    7Q2FIX5
004000*                             BE.  B400 NOW SETS THE CLUSTER TO   7Q2FIX5
004100*                             THE LITERAL OTHER_INDIA.  THE OLD   7Q2FIX5
004200*                             CHARACTER-BUILD LOGIC IN B410 IS NO 7Q2FIX5
004300*                             LONGER CALLED - LEFT IN PLACE BELOW 7Q2FIX5
004400*                             SINCE THE FALLBACK WORK AREA MAY BE 7Q2FIX5
004500*                             WANTED AGAIN IF MARKETING EVER ASKS 7Q2FIX5
004600*                             FOR A FINER SPLIT THAN ONE BUCKET.  7Q2FIX5
004700*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                     ON  STATUS IS U0-ON
005800                     OFF STATUS IS U0-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700*
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER              PIC X(24)  VALUE
007200     "** PROGRAM JMELOCN   **".
007300*
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 01  WK-C-WORK-AREA.
007600     05  WK-C-LOC-LOWER           PIC X(40).
007700     05  WK-C-IS-REMOTE           PIC X(01).
007800         88  WK-C-LOC-IS-REMOTE           VALUE "Y".
007900     05  WK-C-HAS-CITY            PIC X(01).
008000         88  WK-C-LOC-HAS-CITY            VALUE "Y".
008100     05  WK-C-CITY-NAME           PIC X(15).
008200     05  WK-N-BUILD-PTR           PIC S9(04) COMP.
008300     05  WK-N-SCAN-SUB            PIC S9(04) COMP.
008400     05  WK-C-ONE-CHAR            PIC X(01).
008500     05  WK-C-PREV-WAS-SPACE      PIC X(01).
008600*
008700* -------- GENERIC "DOES SOURCE CONTAIN NEEDLE" WORK AREA -------*
008800 01  WK-C-SEARCH-AREA.
008900     05  WK-C-SRCH-SOURCE         PIC X(40).
009000     05  WK-C-SRCH-NEEDLE         PIC X(20).
009100     05  WK-N-SRCH-NEEDLE-LEN     PIC S9(04) COMP.
009200     05  WK-N-SRCH-LIMIT          PIC S9(04) COMP.
009300     05  WK-N-SRCH-POS            PIC S9(04) COMP.
009400     05  WK-C-SRCH-FOUND          PIC X(01).
009500         88  WK-C-SRCH-IS-FOUND           VALUE "Y".
009600*
009700* ------------- 4 REDEFINED VIEWS OF THE FALLBACK STRING --------*
009800 01  WK-C-FALLBACK-1.
009900     05  WK-C-FALLBACK-BYTE   OCCURS 25 TIMES PIC X(01).
010000 01  WK-C-FALLBACK-2 REDEFINES WK-C-FALLBACK-1
010100                               PIC X(25).
010200 01  WK-C-FALLBACK-3 REDEFINES WK-C-FALLBACK-1.
010300     05  WK-C-FALLBACK-HALF-1     PIC X(13).
010400     05  WK-C-FALLBACK-HALF-2     PIC X(12).
010500 01  WK-C-FALLBACK-4 REDEFINES WK-C-FALLBACK-1.
010600     05  WK-C-FALLBACK-WORD   OCCURS 5 TIMES PIC X(05).
010700*
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100 COPY JMLLOCN.
011200 EJECT
011300********************************************
011400 PROCEDURE DIVISION USING WK-C-LOCN-RECORD.
011500********************************************
011600 MAIN-MODULE.
011700     PERFORM A000-MAIN-PROCESSING
011800        THRU A099-MAIN-PROCESSING-EX.
011900     EXIT PROGRAM.
012000*
012100*---------------------------------------------------------------*
012200 A000-MAIN-PROCESSING.
012300*---------------------------------------------------------------*
012400     MOVE    SPACES              TO   WK-C-LOCN-CLUSTER.
012500     IF WK-C-LOCN-RAW-LOCATION = SPACES
012600        MOVE    "UNKNOWN"        TO   WK-C-LOCN-CLUSTER
012700        GO TO A099-MAIN-PROCESSING-EX
012800     END-IF.
012900*
013000     MOVE    WK-C-LOCN-RAW-LOCATION TO WK-C-LOC-LOWER.
013100     INSPECT WK-C-LOC-LOWER CONVERTING
013200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
013300          TO "abcdefghijklmnopqrstuvwxyz".
013400*
013500     PERFORM B100-CHECK-REMOTE-SIGNAL
013600        THRU B199-CHECK-REMOTE-SIGNAL-EX.
013700     PERFORM B200-CHECK-CITY-SIGNAL
013800        THRU B299-CHECK-CITY-SIGNAL-EX.
013900*
014000     IF WK-C-LOC-IS-REMOTE AND WK-C-LOC-HAS-CITY
014100        STRING WK-C-CITY-NAME DELIMITED BY SPACE
014200               "_OR_REMOTE"    DELIMITED BY SIZE
014300            INTO WK-C-LOCN-CLUSTER
014400        GO TO A099-MAIN-PROCESSING-EX
014500     END-IF.
014600*
014700     IF WK-C-LOC-IS-REMOTE
014800        PERFORM B300-REMOTE-GEOGRAPHY
014900           THRU B399-REMOTE-GEOGRAPHY-EX
015000        GO TO A099-MAIN-PROCESSING-EX
015100     END-IF.
015200*
015300     IF WK-C-LOC-HAS-CITY
015400        MOVE WK-C-CITY-NAME TO WK-C-LOCN-CLUSTER
015500        GO TO A099-MAIN-PROCESSING-EX
015600     END-IF.
015700*
015800     PERFORM B400-FALLBACK-UPPERCASE
015900        THRU B499-FALLBACK-UPPERCASE-EX.
016000*
016100 A099-MAIN-PROCESSING-EX.
016200     EXIT.
016300*
016400*---------------------------------------------------------------*
016500 B100-CHECK-REMOTE-SIGNAL.
016600*---------------------------------------------------------------*
016700     MOVE    "N"                 TO   WK-C-IS-REMOTE.
016800     MOVE    "remote          "  TO   WK-C-SRCH-NEEDLE.
016900     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
017000     PERFORM C910-TRY-REMOTE THRU C910-TRY-REMOTE-EX.
017100     IF WK-C-LOC-IS-REMOTE GO TO B199-CHECK-REMOTE-SIGNAL-EX.
017200     MOVE    "work from home  "  TO   WK-C-SRCH-NEEDLE.
017300     MOVE    14                  TO   WK-N-SRCH-NEEDLE-LEN.
017400     PERFORM C910-TRY-REMOTE THRU C910-TRY-REMOTE-EX.
017500     IF WK-C-LOC-IS-REMOTE GO TO B199-CHECK-REMOTE-SIGNAL-EX.
017600     MOVE    "wfh             "  TO   WK-C-SRCH-NEEDLE.
017700     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
017800     PERFORM C910-TRY-REMOTE THRU C910-TRY-REMOTE-EX.
017900     IF WK-C-LOC-IS-REMOTE GO TO B199-CHECK-REMOTE-SIGNAL-EX.
018000     MOVE    "anywhere        "  TO   WK-C-SRCH-NEEDLE.
018100     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
018200     PERFORM C910-TRY-REMOTE THRU C910-TRY-REMOTE-EX.
018300 B199-CHECK-REMOTE-SIGNAL-EX.
018400     EXIT.
018500*
018600*---------------------------------------------------------------*
018700* B200 SETS THE CITY SIGNAL AND, WHEN ON, THE CITY NAME - FIRST  *
018800* MATCHING GROUP IN THE PRECEDENCE ORDER WINS.                   *
018900*---------------------------------------------------------------*
019000 B200-CHECK-CITY-SIGNAL.
019100     MOVE    "N"                 TO   WK-C-HAS-CITY.
019200     MOVE    SPACES              TO   WK-C-CITY-NAME.
019300*
019400     MOVE    "bangalore       "  TO   WK-C-SRCH-NEEDLE.
019500     MOVE    9                   TO   WK-N-SRCH-NEEDLE-LEN.
019600     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
019700     IF WK-C-SRCH-IS-FOUND
019800        MOVE "Y" TO WK-C-HAS-CITY
019900        MOVE "BANGALORE" TO WK-C-CITY-NAME
020000        GO TO B299-CHECK-CITY-SIGNAL-EX.
020100     MOVE    "bengaluru       "  TO   WK-C-SRCH-NEEDLE.
020200     MOVE    9                   TO   WK-N-SRCH-NEEDLE-LEN.
020300     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
020400     IF WK-C-SRCH-IS-FOUND
020500        MOVE "Y" TO WK-C-HAS-CITY
020600        MOVE "BANGALORE" TO WK-C-CITY-NAME
020700        GO TO B299-CHECK-CITY-SIGNAL-EX.
020800*
020900     MOVE    "mumbai          "  TO   WK-C-SRCH-NEEDLE.
021000     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
021100     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
021200     IF WK-C-SRCH-IS-FOUND
021300        MOVE "Y" TO WK-C-HAS-CITY
021400        MOVE "MUMBAI" TO WK-C-CITY-NAME
021500        GO TO B299-CHECK-CITY-SIGNAL-EX.
021600     MOVE    "bombay          "  TO   WK-C-SRCH-NEEDLE.
021700     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
021800     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
021900     IF WK-C-SRCH-IS-FOUND
022000        MOVE "Y" TO WK-C-HAS-CITY
022100        MOVE "MUMBAI" TO WK-C-CITY-NAME
022200        GO TO B299-CHECK-CITY-SIGNAL-EX.
022300*
022400     MOVE    "delhi           "  TO   WK-C-SRCH-NEEDLE.
022500     MOVE    5                   TO   WK-N-SRCH-NEEDLE-LEN.
022600     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
022700     IF WK-C-SRCH-IS-FOUND
022800        MOVE "Y" TO WK-C-HAS-CITY
022900        MOVE "DELHI_NCR" TO WK-C-CITY-NAME
023000        GO TO B299-CHECK-CITY-SIGNAL-EX.
023100     MOVE    "ncr             "  TO   WK-C-SRCH-NEEDLE.
023200     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
023300     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
023400     IF WK-C-SRCH-IS-FOUND
023500        MOVE "Y" TO WK-C-HAS-CITY
023600        MOVE "DELHI_NCR" TO WK-C-CITY-NAME
023700        GO TO B299-CHECK-CITY-SIGNAL-EX.
023800     MOVE    "gurugram        "  TO   WK-C-SRCH-NEEDLE.
023900     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
024000     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
024100     IF WK-C-SRCH-IS-FOUND
024200        MOVE "Y" TO WK-C-HAS-CITY
024300        MOVE "DELHI_NCR" TO WK-C-CITY-NAME
024400        GO TO B299-CHECK-CITY-SIGNAL-EX.
024500     MOVE    "gurgaon         "  TO   WK-C-SRCH-NEEDLE.
024600     MOVE    7                   TO   WK-N-SRCH-NEEDLE-LEN.
024700     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
024800     IF WK-C-SRCH-IS-FOUND
024900        MOVE "Y" TO WK-C-HAS-CITY
025000        MOVE "DELHI_NCR" TO WK-C-CITY-NAME
025100        GO TO B299-CHECK-CITY-SIGNAL-EX.
025200     MOVE    "noida           "  TO   WK-C-SRCH-NEEDLE.
025300     MOVE    5                   TO   WK-N-SRCH-NEEDLE-LEN.
025400     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
025500     IF WK-C-SRCH-IS-FOUND
025600        MOVE "Y" TO WK-C-HAS-CITY
025700        MOVE "DELHI_NCR" TO WK-C-CITY-NAME
025800        GO TO B299-CHECK-CITY-SIGNAL-EX.
025900*
026000     MOVE    "hyderabad       "  TO   WK-C-SRCH-NEEDLE.
026100     MOVE    9                   TO   WK-N-SRCH-NEEDLE-LEN.
026200     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
026300     IF WK-C-SRCH-IS-FOUND
026400        MOVE "Y" TO WK-C-HAS-CITY
026500        MOVE "HYDERABAD" TO WK-C-CITY-NAME
026600        GO TO B299-CHECK-CITY-SIGNAL-EX.
026700     MOVE    "hyd             "  TO   WK-C-SRCH-NEEDLE.
026800     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
026900     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
027000     IF WK-C-SRCH-IS-FOUND
027100        MOVE "Y" TO WK-C-HAS-CITY
027200        MOVE "HYDERABAD" TO WK-C-CITY-NAME
027300        GO TO B299-CHECK-CITY-SIGNAL-EX.
027400*
027500     MOVE    "chennai         "  TO   WK-C-SRCH-NEEDLE.
027600     MOVE    7                   TO   WK-N-SRCH-NEEDLE-LEN.
027700     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
027800     IF WK-C-SRCH-IS-FOUND
027900        MOVE "Y" TO WK-C-HAS-CITY
028000        MOVE "CHENNAI" TO WK-C-CITY-NAME
028100        GO TO B299-CHECK-CITY-SIGNAL-EX.
028200     MOVE    "madras          "  TO   WK-C-SRCH-NEEDLE.
028300     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
028400     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
028500     IF WK-C-SRCH-IS-FOUND
028600        MOVE "Y" TO WK-C-HAS-CITY
028700        MOVE "CHENNAI" TO WK-C-CITY-NAME
028800        GO TO B299-CHECK-CITY-SIGNAL-EX.
028900*
029000     MOVE    "pune            "  TO   WK-C-SRCH-NEEDLE.
029100     MOVE    4                   TO   WK-N-SRCH-NEEDLE-LEN.
029200     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
029300     IF WK-C-SRCH-IS-FOUND
029400        MOVE "Y" TO WK-C-HAS-CITY
029500        MOVE "PUNE" TO WK-C-CITY-NAME
029600        GO TO B299-CHECK-CITY-SIGNAL-EX.
029700*
029800     MOVE    "kolkata         "  TO   WK-C-SRCH-NEEDLE.
029900     MOVE    7                   TO   WK-N-SRCH-NEEDLE-LEN.
030000     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
030100     IF WK-C-SRCH-IS-FOUND
030200        MOVE "Y" TO WK-C-HAS-CITY
030300        MOVE "KOLKATA" TO WK-C-CITY-NAME
030400        GO TO B299-CHECK-CITY-SIGNAL-EX.
030500     MOVE    "calcutta        "  TO   WK-C-SRCH-NEEDLE.
030600     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
030700     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
030800     IF WK-C-SRCH-IS-FOUND
030900        MOVE "Y" TO WK-C-HAS-CITY
031000        MOVE "KOLKATA" TO WK-C-CITY-NAME
031100        GO TO B299-CHECK-CITY-SIGNAL-EX.
031200*
031300     MOVE    "ahmedabad       "  TO   WK-C-SRCH-NEEDLE.
031400     MOVE    9                   TO   WK-N-SRCH-NEEDLE-LEN.
031500     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
031600     IF WK-C-SRCH-IS-FOUND
031700        MOVE "Y" TO WK-C-HAS-CITY
031800        MOVE "AHMEDABAD" TO WK-C-CITY-NAME
031900        GO TO B299-CHECK-CITY-SIGNAL-EX.
032000*
032100     MOVE    "indore          "  TO   WK-C-SRCH-NEEDLE.
032200     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
032300     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
032400     IF WK-C-SRCH-IS-FOUND
032500        MOVE "Y" TO WK-C-HAS-CITY
032600        MOVE "INDORE" TO WK-C-CITY-NAME.
032700*
032800 B299-CHECK-CITY-SIGNAL-EX.
032900     EXIT.
033000*
033100*---------------------------------------------------------------*
033200* B300 - PURE REMOTE - WORK OUT WHICH GEOGRAPHY.                 *
033300*---------------------------------------------------------------*
033400 B300-REMOTE-GEOGRAPHY.
033500     MOVE    "us              "  TO   WK-C-SRCH-NEEDLE.
033600     MOVE    2                   TO   WK-N-SRCH-NEEDLE-LEN.
033700     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
033800     IF WK-C-SRCH-IS-FOUND
033900        MOVE "REMOTE_US" TO WK-C-LOCN-CLUSTER
034000        GO TO B399-REMOTE-GEOGRAPHY-EX.
034100     MOVE    "usa             "  TO   WK-C-SRCH-NEEDLE.
034200     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
034300     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
034400     IF WK-C-SRCH-IS-FOUND
034500        MOVE "REMOTE_US" TO WK-C-LOCN-CLUSTER
034600        GO TO B399-REMOTE-GEOGRAPHY-EX.
034700     MOVE    "united states   "  TO   WK-C-SRCH-NEEDLE.
034800     MOVE    13                  TO   WK-N-SRCH-NEEDLE-LEN.
034900     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
035000     IF WK-C-SRCH-IS-FOUND
035100        MOVE "REMOTE_US" TO WK-C-LOCN-CLUSTER
035200        GO TO B399-REMOTE-GEOGRAPHY-EX.
035300*
035400     MOVE    "global          "  TO   WK-C-SRCH-NEEDLE.
035500     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
035600     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
035700     IF WK-C-SRCH-IS-FOUND
035800        MOVE "REMOTE_GLOBAL" TO WK-C-LOCN-CLUSTER
035900        GO TO B399-REMOTE-GEOGRAPHY-EX.
036000     MOVE    "worldwide       "  TO   WK-C-SRCH-NEEDLE.
036100     MOVE    9                   TO   WK-N-SRCH-NEEDLE-LEN.
036200     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
036300     IF WK-C-SRCH-IS-FOUND
036400        MOVE "REMOTE_GLOBAL" TO WK-C-LOCN-CLUSTER
036500        GO TO B399-REMOTE-GEOGRAPHY-EX.
036600     MOVE    "anywhere        "  TO   WK-C-SRCH-NEEDLE.
036700     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
036800     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
036900     IF WK-C-SRCH-IS-FOUND
037000        MOVE "REMOTE_GLOBAL" TO WK-C-LOCN-CLUSTER
037100        GO TO B399-REMOTE-GEOGRAPHY-EX.
037200*
037300     MOVE    "REMOTE_INDIA"      TO   WK-C-LOCN-CLUSTER.
037400 B399-REMOTE-GEOGRAPHY-EX.
037500     EXIT.
037600*
037700*---------------------------------------------------------------*
037800* B400 - NEITHER SIGNAL FIRED - THE PRECEDENCE TABLE'S LAST      *
037900* ENTRY.  EVERY UNLISTED INDIAN TOWN SHARES THE ONE OTHER_INDIA  *
038000* CLUSTER, SEE 7Q2FIX5 ABOVE.                                    *
038100*---------------------------------------------------------------*
038200 B400-FALLBACK-UPPERCASE.
038300     MOVE    "OTHER_INDIA"       TO   WK-C-LOCN-CLUSTER.
038400 B499-FALLBACK-UPPERCASE-EX.
038500     EXIT.
038600*
038700* B410 IS NO LONGER CALLED - SEE 7Q2FIX5 ABOVE.  LEFT IN PLACE
038800* WITH THE FALLBACK WORK AREA IN CASE A FINER-GRAINED FALLBACK
038900* IS EVER WANTED AGAIN.
039000 B410-FALLBACK-ONE-CHARACTER.
039100     MOVE    WK-C-LOCN-RAW-LOCATION (WK-N-SCAN-SUB:1)
039200          TO WK-C-ONE-CHAR.
039300     IF WK-C-ONE-CHAR = SPACE
039400        IF WK-C-PREV-WAS-SPACE = "N"
039500           IF WK-N-BUILD-PTR < 25
039600              ADD 1 TO WK-N-BUILD-PTR
039700              MOVE "_" TO WK-C-LOCN-CLUSTER
039800                           (WK-N-BUILD-PTR:1)
039900           END-IF
040000        END-IF
040100        MOVE "Y" TO WK-C-PREV-WAS-SPACE
040200     ELSE
040300        IF WK-N-BUILD-PTR < 25
040400           ADD 1 TO WK-N-BUILD-PTR
040500           MOVE WK-C-ONE-CHAR
040600                TO WK-C-LOCN-CLUSTER (WK-N-BUILD-PTR:1)
040700        END-IF
040800        MOVE "N" TO WK-C-PREV-WAS-SPACE
040900     END-IF.
041000 B419-FALLBACK-ONE-CHARACTER-EX.
041100     EXIT.
041200*
041300*---------------------------------------------------------------*
041400 C910-TRY-REMOTE.
041500*---------------------------------------------------------------*
041600     MOVE    WK-C-LOC-LOWER      TO   WK-C-SRCH-SOURCE.
041700     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
041800     IF WK-C-SRCH-IS-FOUND
041900        MOVE "Y" TO WK-C-IS-REMOTE.
042000 C910-TRY-REMOTE-EX.
042100     EXIT.
042200*
042300*---------------------------------------------------------------*
042400* C900 IS THE GENERAL PURPOSE "DOES SOURCE CONTAIN NEEDLE"       *
042500* SCANNER SHARED BY EVERY PARAGRAPH ABOVE.  SOURCE IS ALWAYS     *
042600* WK-C-LOC-LOWER UNLESS THE CALLER HAS JUST LOADED SOMETHING     *
042700* ELSE INTO WK-C-SRCH-SOURCE.                                    *
042800*---------------------------------------------------------------*
042900 C900-SUBSTR-SEARCH.
043000     MOVE    WK-C-LOC-LOWER      TO   WK-C-SRCH-SOURCE.
043100     MOVE    "N"                 TO   WK-C-SRCH-FOUND.
043200     COMPUTE WK-N-SRCH-LIMIT = 41 - WK-N-SRCH-NEEDLE-LEN.
043300     PERFORM C920-TRY-ONE-POSITION
043400        THRU C929-TRY-ONE-POSITION-EX
043500        VARYING WK-N-SRCH-POS FROM 1 BY 1
043600          UNTIL WK-N-SRCH-POS > WK-N-SRCH-LIMIT
043700             OR WK-C-SRCH-IS-FOUND.
043800 C999-SUBSTR-SEARCH-EX.
043900     EXIT.
044000*
044100 C920-TRY-ONE-POSITION.
044200     IF WK-C-SRCH-SOURCE (WK-N-SRCH-POS :
044300                          WK-N-SRCH-NEEDLE-LEN)
044400        = WK-C-SRCH-NEEDLE (1 : WK-N-SRCH-NEEDLE-LEN)
044500        MOVE "Y" TO WK-C-SRCH-FOUND
044600     END-IF.
044700 C929-TRY-ONE-POSITION-EX.
044800     EXIT.
044900*
045000******************************************************************
045100*************** END OF PROGRAM SOURCE - JMELOCN ****************
045200******************************************************************
