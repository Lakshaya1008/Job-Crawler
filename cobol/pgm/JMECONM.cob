000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMECONM.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CANONICALISE A RAW
001200*               EMPLOYER NAME SCRAPED OFF A JOB CARD, SO THE
001300*               SAME EMPLOYER ALWAYS FINGERPRINTS THE SAME WAY
001400*               NO MATTER HOW THE SITE SPELLED IT.
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* JME0001 14/03/1990 MWTL   - INITIAL VERSION - COMPANY NAME      JME0001 
002000*                             SCRUB FOR THE VENDOR MASTER LOAD.   JME0001 
002100*----------------------------------------------------------------*
002200* JME0009 21/11/1993 MWTL   - ADDED SUFFIX-WORD STRIP LIST AFTER  JME0009 
002300*                             DUPLICATE VENDORS "ABC LTD" AND     JME0009 
002400*                             "ABC PRIVATE LIMITED" SURFACED ON   JME0009 
002500*                             THE SAME REMITTANCE RUN.            JME0009 
002600*----------------------------------------------------------------*
002700* JME0022 30/09/1998 RSEET  - Y2K READINESS REVIEW - NO DATE      JME0022 
002800*                             FIELDS IN THIS ROUTINE, PASS.       JME0022 
002900*----------------------------------------------------------------*
003000* JME0041 18/05/2004 KLAU   - REM 2004 Q2 - E-REQ 55021 - ADDED   JME0041 
003100*                             ALIAS TABLE LOOKUP SO A KNOWN SHORT JME0041 
003200*                             FORM (E.G. "TCS") RESOLVES TO THE   JME0041 
003300*                             SAME CANONICAL NAME AS THE FULL     JME0041 
003400*                             REGISTERED NAME.                    JME0041 
003500*----------------------------------------------------------------*
003600* 7Q2EVD1 30/04/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD1 
003700*                             88014 - REPURPOSED FOR THE JOB-CARD 7Q2EVD1 
003800*                             INGESTION STREAM.  CALLED FROM      7Q2EVD1 
003900*                             JMERESJ.                            7Q2EVD1 
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT JMEALIAS ASSIGN TO DATABASE-JMEALIAS
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800*
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  JMEALIAS
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS WK-C-JMEALIAS.
006700 01  WK-C-JMEALIAS.
006800     COPY JMEALIA.
006900*
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                       PIC X(24)   VALUE
007400     "** PROGRAM JMECONM   **".
007500*
007600 01  WK-C-COMMON.
007700     COPY JMECMWS.
007800*
007900 01  WK-C-TABLE-AREA.
008000     COPY JMETABL.
008100*
008200* ------------------ PROGRAM WORKING STORAGE -------------------*
008300 01  WK-C-WORK-AREA.
008400     05  WK-C-STAGE-1             PIC X(60).
008500     05  WK-C-STAGE-2             PIC X(60).
008600     05  WK-N-BUILD-PTR           PIC S9(04) COMP.
008700     05  WK-N-SCAN-SUB            PIC S9(04) COMP.
008800     05  WK-C-ONE-CHAR            PIC X(01).
008900*
009000* --------- QUICK-LOOK VIEW OF STAGE-1 FOR THE OPERATOR LOG -----*
009100 01  WK-C-STAGE-QUICKLOOK-R REDEFINES WK-C-WORK-AREA.
009200     05  WK-C-STAGE-QUICKLOOK     PIC X(20).
009300     05  FILLER                   PIC X(105).
009400*
009500* -------- WORD TABLE USED WHILE SPLITTING/REJOINING ------------*
009600 01  WK-C-WORD-AREA.
009700     05  WK-N-WORD-COUNT          PIC S9(04) COMP.
009800     05  WK-T-WORD OCCURS 15 TIMES INDEXED BY WX-WORD.
009900         10  WT-WORD-TEXT         PIC X(20).
010000         10  WT-WORD-KEEP         PIC X(01).
010100             88  WT-WORD-IS-KEPT          VALUE "Y".
010200*
010300* -------------- SUFFIX WORDS THAT ARE STRIPPED -----------------*
010400 01  WK-C-SUFFIX-LIST.
010500     05  FILLER  PIC X(20) VALUE "LTD".
010600     05  FILLER  PIC X(20) VALUE "LIMITED".
010700     05  FILLER  PIC X(20) VALUE "PVT".
010800     05  FILLER  PIC X(20) VALUE "PRIVATE".
010900     05  FILLER  PIC X(20) VALUE "INC".
011000     05  FILLER  PIC X(20) VALUE "LLC".
011100     05  FILLER  PIC X(20) VALUE "CORP".
011200     05  FILLER  PIC X(20) VALUE "CORPORATION".
011300     05  FILLER  PIC X(20) VALUE "CO".
011400     05  FILLER  PIC X(20) VALUE "COMPANY".
011500     05  FILLER  PIC X(20) VALUE "INDIA".
011600     05  FILLER  PIC X(20) VALUE "TECHNOLOGIES".
011700     05  FILLER  PIC X(20) VALUE "TECHNOLOGY".
011800     05  FILLER  PIC X(20) VALUE "SOLUTIONS".
011900     05  FILLER  PIC X(20) VALUE "SERVICES".
012000     05  FILLER  PIC X(20) VALUE "SOFTWARE".
012100     05  FILLER  PIC X(20) VALUE "SYSTEMS".
012200     05  FILLER  PIC X(20) VALUE "GLOBAL".
012300     05  FILLER  PIC X(20) VALUE "CONSULTING".
012400 01  WK-C-SUFFIX-R REDEFINES WK-C-SUFFIX-LIST.
012500     05  WT-SUFFIX OCCURS 19 TIMES INDEXED BY WX-SUFFIX
012600                   PIC X(20).
012700 01  WK-C-SUFFIX-BYTE-R REDEFINES WK-C-SUFFIX-LIST.
012800     05  WK-C-SUFFIX-BYTE OCCURS 380 TIMES PIC X(01).
012900*
013000*****************
013100 LINKAGE SECTION.
013200*****************
013300 COPY JMLCONM.
013400 EJECT
013500********************************************
013600 PROCEDURE DIVISION USING WK-C-CONM-RECORD.
013700********************************************
013800 MAIN-MODULE.
013900     PERFORM A000-PROCESS-CALLED-ROUTINE
014000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014100     EXIT PROGRAM.
014200*
014300*---------------------------------------------------------------*
014400 A000-PROCESS-CALLED-ROUTINE.
014500*---------------------------------------------------------------*
014600     IF WK-C-TABLES-ARE-LOADED
014700        NEXT SENTENCE
014800     ELSE
014900        PERFORM A200-LOAD-ALIAS-TABLE
015000           THRU A299-LOAD-ALIAS-TABLE-EX
015100     END-IF.
015200*
015300     MOVE    SPACES              TO   WK-C-CONM-NORM-NAME.
015400     IF WK-C-CONM-RAW-NAME = SPACES
015500        MOVE    "unknown"        TO   WK-C-CONM-NORM-NAME
015600        GO TO A099-PROCESS-CALLED-ROUTINE-EX
015700     END-IF.
015800*
015900     MOVE    WK-C-CONM-RAW-NAME  TO   WK-C-STAGE-1.
016000     INSPECT WK-C-STAGE-1 CONVERTING
016100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016200          TO "abcdefghijklmnopqrstuvwxyz".
016300*
016400     PERFORM B100-STRIP-PUNCTUATION
016500        THRU B199-STRIP-PUNCTUATION-EX.
016600     PERFORM B200-SPLIT-INTO-WORDS
016700        THRU B299-SPLIT-INTO-WORDS-EX.
016800     PERFORM B300-MARK-SUFFIX-WORDS
016900        THRU B399-MARK-SUFFIX-WORDS-EX.
017000     PERFORM B400-REJOIN-KEPT-WORDS
017100        THRU B499-REJOIN-KEPT-WORDS-EX.
017200*
017300     IF WK-C-CONM-NORM-NAME = SPACES
017400        MOVE    "unknown"        TO   WK-C-CONM-NORM-NAME
017500     ELSE
017600        PERFORM B500-ALIAS-LOOKUP
017700           THRU B599-ALIAS-LOOKUP-EX
017800     END-IF.
017900*
018000 A099-PROCESS-CALLED-ROUTINE-EX.
018100     EXIT.
018200*
018300*---------------------------------------------------------------*
018400* A200 LOADS THE COMPANY-ALIAS REFERENCE FILE INTO WK-T-ALIAS    *
018500* ONCE PER RUN UNIT.  THE TABLE PERSISTS ACROSS CALLS BECAUSE    *
018600* WORKING-STORAGE OF A CALLED SUBPROGRAM IS NOT RE-INITIALISED   *
018700* BETWEEN CALLS UNLESS THE CALLER CANCELS IT.                    *
018800*---------------------------------------------------------------*
018900 A200-LOAD-ALIAS-TABLE.
019000     MOVE    ZERO                TO   WK-N-ALIAS-COUNT.
019100     OPEN INPUT JMEALIAS.
019200     IF NOT WK-C-SUCCESSFUL
019300        DISPLAY "JMECONM - OPEN FILE ERROR - JMEALIAS"
019400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500        GO TO A299-LOAD-ALIAS-TABLE-EX.
019600*
019700 A210-READ-ALIAS-LOOP.
019800     READ JMEALIAS INTO WK-C-JMEALIAS
019900         AT END
020000             GO TO A280-LOAD-ALIAS-DONE.
020100     ADD     1                   TO   WK-N-ALIAS-COUNT.
020200     MOVE    ALIAS-TEXT          TO   WT-ALIAS-TEXT
020300                                       (WK-N-ALIAS-COUNT).
020400     MOVE    ALIAS-CANON-NAME    TO   WT-ALIAS-CANON-NAME
020500                                       (WK-N-ALIAS-COUNT).
020600     GO TO A210-READ-ALIAS-LOOP.
020700*
020800 A280-LOAD-ALIAS-DONE.
020900     CLOSE   JMEALIAS.
021000     MOVE    "Y"                 TO   WK-C-TABLES-LOADED.
021100*
021200 A299-LOAD-ALIAS-TABLE-EX.
021300     EXIT.
021400*
021500*---------------------------------------------------------------*
021600* B100 COPIES ONLY A-Z, 0-9 AND SPACE FORWARD - EVERY OTHER      *
021700* CHARACTER IS DROPPED RATHER THAN BLANKED, SO LETTERS EITHER    *
021800* SIDE OF AN APOSTROPHE OR AMPERSAND CLOSE UP TOGETHER.          *
021900*---------------------------------------------------------------*
022000 B100-STRIP-PUNCTUATION.
022100     MOVE    SPACES              TO   WK-C-STAGE-2.
022200     MOVE    ZERO                TO   WK-N-BUILD-PTR.
022300     PERFORM B110-STRIP-ONE-CHARACTER
022400        THRU B119-STRIP-ONE-CHARACTER-EX
022500        VARYING WK-N-SCAN-SUB FROM 1 BY 1
022600          UNTIL WK-N-SCAN-SUB > 60.
022700 B199-STRIP-PUNCTUATION-EX.
022800     EXIT.
022900*
023000 B110-STRIP-ONE-CHARACTER.
023100     MOVE    WK-C-STAGE-1 (WK-N-SCAN-SUB:1) TO WK-C-ONE-CHAR.
023200     IF (WK-C-ONE-CHAR >= "a" AND WK-C-ONE-CHAR <= "z")
023300        OR (WK-C-ONE-CHAR >= "0" AND WK-C-ONE-CHAR <= "9")
023400        OR WK-C-ONE-CHAR = SPACE
023500        ADD 1 TO WK-N-BUILD-PTR
023600        MOVE WK-C-ONE-CHAR TO
023700             WK-C-STAGE-2 (WK-N-BUILD-PTR:1)
023800     END-IF.
023900 B119-STRIP-ONE-CHARACTER-EX.
024000     EXIT.
024100*
024200*---------------------------------------------------------------*
024300* B200 SPLITS THE SCRUBBED STRING ON SPACES INTO WK-T-WORD.      *
024400*---------------------------------------------------------------*
024500 B200-SPLIT-INTO-WORDS.
024600     MOVE    ZERO                TO   WK-N-WORD-COUNT.
024700     PERFORM B210-CLEAR-ONE-WORD-SLOT
024800        THRU B219-CLEAR-ONE-WORD-SLOT-EX
024900        VARYING WX-WORD FROM 1 BY 1 UNTIL WX-WORD > 15.
025000*
025100     UNSTRING WK-C-STAGE-2 DELIMITED BY ALL SPACE
025200         INTO WT-WORD-TEXT (1)  COUNT IN WK-N-SCAN-SUB
025300              WT-WORD-TEXT (2)  COUNT IN WK-N-SCAN-SUB
025400              WT-WORD-TEXT (3)  COUNT IN WK-N-SCAN-SUB
025500              WT-WORD-TEXT (4)  COUNT IN WK-N-SCAN-SUB
025600              WT-WORD-TEXT (5)  COUNT IN WK-N-SCAN-SUB
025700              WT-WORD-TEXT (6)  COUNT IN WK-N-SCAN-SUB
025800              WT-WORD-TEXT (7)  COUNT IN WK-N-SCAN-SUB
025900              WT-WORD-TEXT (8)  COUNT IN WK-N-SCAN-SUB
026000              WT-WORD-TEXT (9)  COUNT IN WK-N-SCAN-SUB
026100              WT-WORD-TEXT (10) COUNT IN WK-N-SCAN-SUB
026200              WT-WORD-TEXT (11) COUNT IN WK-N-SCAN-SUB
026300              WT-WORD-TEXT (12) COUNT IN WK-N-SCAN-SUB
026400              WT-WORD-TEXT (13) COUNT IN WK-N-SCAN-SUB
026500              WT-WORD-TEXT (14) COUNT IN WK-N-SCAN-SUB
026600              WT-WORD-TEXT (15) COUNT IN WK-N-SCAN-SUB
026700         TALLYING IN WK-N-WORD-COUNT.
026800*
026900     PERFORM B220-KEEP-ONE-NONBLANK-WORD
027000        THRU B229-KEEP-ONE-NONBLANK-WORD-EX
027100        VARYING WX-WORD FROM 1 BY 1
027200          UNTIL WX-WORD > WK-N-WORD-COUNT.
027300 B299-SPLIT-INTO-WORDS-EX.
027400     EXIT.
027500*
027600 B210-CLEAR-ONE-WORD-SLOT.
027700     MOVE    SPACES              TO   WT-WORD-TEXT (WX-WORD).
027800     MOVE    "N"                 TO   WT-WORD-KEEP (WX-WORD).
027900 B219-CLEAR-ONE-WORD-SLOT-EX.
028000     EXIT.
028100*
028200 B220-KEEP-ONE-NONBLANK-WORD.
028300     IF WT-WORD-TEXT (WX-WORD) NOT = SPACES
028400        MOVE "Y" TO WT-WORD-KEEP (WX-WORD)
028500     END-IF.
028600 B229-KEEP-ONE-NONBLANK-WORD-EX.
028700     EXIT.
028800*
028900*---------------------------------------------------------------*
029000* B300 TURNS OFF THE KEEP FLAG FOR ANY WORD ON THE SUFFIX LIST.  *
029100*---------------------------------------------------------------*
029200 B300-MARK-SUFFIX-WORDS.
029300     PERFORM B310-CHECK-ONE-WORD-FOR-SUFFIX
029400        THRU B319-CHECK-ONE-WORD-FOR-SUFFIX-EX
029500        VARYING WX-WORD FROM 1 BY 1
029600          UNTIL WX-WORD > WK-N-WORD-COUNT.
029700 B399-MARK-SUFFIX-WORDS-EX.
029800     EXIT.
029900*
030000 B310-CHECK-ONE-WORD-FOR-SUFFIX.
030100     IF WT-WORD-IS-KEPT (WX-WORD)
030200        SET WX-SUFFIX TO 1
030300        SEARCH WT-SUFFIX
030400           AT END
030500              NEXT SENTENCE
030600           WHEN WT-WORD-TEXT (WX-WORD) = WT-SUFFIX (WX-SUFFIX)
030700              MOVE "N" TO WT-WORD-KEEP (WX-WORD)
030800        END-SEARCH
030900     END-IF.
031000 B319-CHECK-ONE-WORD-FOR-SUFFIX-EX.
031100     EXIT.
031200*
031300*---------------------------------------------------------------*
031400* B400 REJOINS THE SURVIVING WORDS WITH A SINGLE SPACE BETWEEN.  *
031500*---------------------------------------------------------------*
031600 B400-REJOIN-KEPT-WORDS.
031700     MOVE    SPACES              TO   WK-C-CONM-NORM-NAME.
031800     MOVE    ZERO                TO   WK-N-BUILD-PTR.
031900     PERFORM B410-REJOIN-ONE-WORD
032000        THRU B419-REJOIN-ONE-WORD-EX
032100        VARYING WX-WORD FROM 1 BY 1
032200          UNTIL WX-WORD > WK-N-WORD-COUNT.
032300 B499-REJOIN-KEPT-WORDS-EX.
032400     EXIT.
032500*
032600 B410-REJOIN-ONE-WORD.
032700     IF WT-WORD-IS-KEPT (WX-WORD)
032800        IF WK-N-BUILD-PTR NOT = ZERO
032900           ADD 1 TO WK-N-BUILD-PTR
033000           MOVE SPACE TO
033100                WK-C-CONM-NORM-NAME (WK-N-BUILD-PTR:1)
033200        END-IF
033300        STRING WT-WORD-TEXT (WX-WORD) DELIMITED BY SPACE
033400            INTO WK-C-CONM-NORM-NAME
033500            WITH POINTER WK-N-BUILD-PTR
033600        END-STRING
033700        COMPUTE WK-N-BUILD-PTR = WK-N-BUILD-PTR - 1
033800     END-IF.
033900 B419-REJOIN-ONE-WORD-EX.
034000     EXIT.
034100*
034200*---------------------------------------------------------------*
034300* B500 REPLACES THE COMPUTED NAME WITH ITS ALIAS CANONICAL NAME  *
034400* WHEN THE COMPUTED NAME ITSELF IS A KNOWN ALIAS TEXT.           *
034500*---------------------------------------------------------------*
034600 B500-ALIAS-LOOKUP.
034700     IF WK-N-ALIAS-COUNT = ZERO
034800        GO TO B599-ALIAS-LOOKUP-EX
034900     END-IF.
035000     SET WX-ALIAS TO 1.
035100     SEARCH ALL WK-T-ALIAS
035200        AT END
035300           NEXT SENTENCE
035400        WHEN WT-ALIAS-TEXT (WX-ALIAS) = WK-C-CONM-NORM-NAME
035500           MOVE WT-ALIAS-CANON-NAME (WX-ALIAS)
035600                TO WK-C-CONM-NORM-NAME
035700     END-SEARCH.
035800 B599-ALIAS-LOOKUP-EX.
035900     EXIT.
036000*
036100******************************************************************
036200************** END OF PROGRAM SOURCE -  JMECONM ****************
036300******************************************************************
