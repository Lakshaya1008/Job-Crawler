000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMELIFE.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   24 JAN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE A JOB'S
001200*               LIFECYCLE STATE - ACTIVE, INACTIVE, NEW-CYCLE
001300*               OR UNKNOWN - PURELY FROM THE OBSERVATION DATES
001400*               THE CALLER HANDS IN.  NOTHING IS READ OR
001500*               WRITTEN HERE - SAME SHAPE AS THE OLD GL ACCOUNT
001600*               DERIVATION ROUTINE, WHICH ALSO ANSWERED FROM
001700*               THE DATA PASSED IN RATHER THAN FROM A STORED
001800*               FLAG.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*----------------------------------------------------------------*
002300*MOD.#   INIT   DATE       DESCRIPTION
002400*------- ------ ---------- --------------------------------------
002500*SGX201  ACNESQ 24/01/1993 - INITIAL VERSION.
002600*----------------------------------------------------------------*
002700* JME0011 09/06/1995 ACNESQ - E-REQ 3312 - REPOST THRESHOLD ADDED JME0011 
002800*                             ALONGSIDE THE INACTIVITY THRESHOLD. JME0011 
002900*----------------------------------------------------------------*
003000* JME0024 17/09/1998 RSEET  - Y2K READINESS REVIEW - ALL DATE     JME0024 
003100*                             ARITHMETIC ALREADY DELEGATED TO     JME0024 
003200*                             JMEDATE, NO CENTURY WINDOWING HERE. JME0024 
003300*----------------------------------------------------------------*
003400* 7Q2EVD4 08/05/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD4 
003500*                             88014 - REBUILT AS THE LIFECYCLE    7Q2EVD4 
003600*                             DERIVATION ROUTINE.  STATE, DAYS-   7Q2EVD4 
003700*                             SINCE-LAST-SEEN, OBSERVATION SPAN   7Q2EVD4 
003800*                             AND CONFIRMED SOURCE COUNT ARE ALL  7Q2EVD4 
003900*                             RETURNED IN ONE CALL.               7Q2EVD4 
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000*
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                       PIC X(24)   VALUE
006500     "** PROGRAM JMELIFE   **".
006600*
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-WORK-AREA.
006900     05  WK-N-MOST-RECENT-TS      PIC 9(14) VALUE ZERO.
007000     05  WK-N-INACT-THRESHOLD     PIC S9(03) COMP VALUE ZERO.
007100     05  WK-N-REPOST-THRESHOLD    PIC S9(03) COMP VALUE ZERO.
007200     05  WK-N-SRC-SUB             PIC S9(04) COMP.
007300     05  WK-C-ANY-SOURCE-SEEN     PIC X(01) VALUE "N".
007400         88  WK-C-A-SOURCE-WAS-SEEN       VALUE "Y".
007500     05  FILLER                   PIC X(11).
007600*
007700* ------- ALTERNATE VIEW OF THE MOST-RECENT TIMESTAMP, USED  ----*
007800* ------- ONLY TO SANITY-CHECK THE CENTURY DIGITS ON THE WAY  ---*
007900* ------- IN - A ZERO CENTURY MEANS A NEVER-SEEN SOURCE.      ---*
008000 01  WK-C-MOST-RECENT-DATE-PARTS.
008100     05  WK-C-MRT-CENTURY         PIC 9(02).
008200     05  WK-C-MRT-YEAR            PIC 9(02).
008300     05  WK-C-MRT-MONTH           PIC 9(02).
008400     05  WK-C-MRT-DAY             PIC 9(02).
008500     05  WK-C-MRT-TIME-OF-DAY     PIC 9(06).
008600 01  WK-C-MRT-PARTS-R REDEFINES WK-C-MOST-RECENT-DATE-PARTS
008700                               PIC 9(14).
008800*
008900* -------- WORK AREA HANDED TO THE JMEDATE UTILITY --------------*
009000     COPY JMLDATE.
009100*
009200* ---------- 3 REDEFINED VIEWS OF THE STATE-NAME LIST -----------*
009300 01  WK-C-STATE-NAME-LIST         PIC X(40) VALUE
009400     "ACTIVE    INACTIVE  NEW_CYCLEUNKNOWN   ".
009500 01  WK-C-STATE-NAME-R1 REDEFINES WK-C-STATE-NAME-LIST.
009600     05  WT-STATE-NAME OCCURS 4 TIMES PIC X(10).
009700 01  WK-C-STATE-NAME-R2 REDEFINES WK-C-STATE-NAME-LIST.
009800     05  WK-C-STATE-NAME-BYTE OCCURS 40 TIMES PIC X(01).
009900*
010000*****************
010100 LINKAGE SECTION.
010200*****************
010300 COPY JMLLIFE.
010400 EJECT
010500********************************************
010600 PROCEDURE DIVISION USING WK-C-LIFE-RECORD.
010700********************************************
010800 MAIN-MODULE.
010900     PERFORM A000-PROCESS-CALLED-ROUTINE
011000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011100     EXIT PROGRAM.
011200*
011300*---------------------------------------------------------------*
011400 A000-PROCESS-CALLED-ROUTINE.
011500*---------------------------------------------------------------*
011600     MOVE    ZERO                TO   WK-C-LIFE-DAYS-SINCE
011700                                       WK-C-LIFE-SPAN-DAYS.
011800     MOVE    WK-C-LIFE-SOURCE-CNT
011900                                 TO   WK-C-LIFE-CONFIRMED-CNT.
012000*
012100     IF WK-C-LIFE-SOURCE-CNT = ZERO
012200        MOVE  WT-STATE-NAME (4) TO WK-C-LIFE-STATE
012300        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012400*
012500     PERFORM B100-FIND-MOST-RECENT-SOURCE
012600        THRU B199-FIND-MOST-RECENT-SOURCE-EX.
012700*
012800     IF NOT WK-C-A-SOURCE-WAS-SEEN
012900        MOVE  WT-STATE-NAME (4) TO WK-C-LIFE-STATE
013000        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013100*
013200     PERFORM B200-COMPUTE-STATE
013300        THRU B299-COMPUTE-STATE-EX.
013400     PERFORM B300-COMPUTE-DERIVED-DAYS
013500        THRU B399-COMPUTE-DERIVED-DAYS-EX.
013600*
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT.
013900*
014000*---------------------------------------------------------------*
014100* B100 FINDS THE MOST RECENT LAST-SEEN DATE ACROSS ALL SOURCES   *
014200* OF THIS JOB, AND THE TIGHTEST (SMALLEST) INACTIVITY AND        *
014300* REPOST THRESHOLDS AMONG THOSE SAME SOURCES' SITES.             *
014400*---------------------------------------------------------------*
014500 B100-FIND-MOST-RECENT-SOURCE.
014600     MOVE    ZERO                TO   WK-N-MOST-RECENT-TS.
014700     MOVE    999                 TO   WK-N-INACT-THRESHOLD
014800                                       WK-N-REPOST-THRESHOLD.
014900     PERFORM B110-TEST-ONE-SOURCE
015000        THRU B119-TEST-ONE-SOURCE-EX
015100        VARYING WK-N-SRC-SUB FROM 1 BY 1
015200          UNTIL WK-N-SRC-SUB > WK-C-LIFE-SOURCE-CNT.
015300*
015400     IF WK-N-INACT-THRESHOLD = 999
015500        MOVE  7                 TO   WK-N-INACT-THRESHOLD
015600     END-IF.
015700     IF WK-N-REPOST-THRESHOLD = 999
015800        MOVE  30                TO   WK-N-REPOST-THRESHOLD
015900     END-IF.
016000 B199-FIND-MOST-RECENT-SOURCE-EX.
016100     EXIT.
016200*
016300 B110-TEST-ONE-SOURCE.
016400     MOVE    WK-C-LIFE-SRC-LAST-SEEN (WK-N-SRC-SUB)
016500                                 TO   WK-C-MRT-PARTS-R.
016600     IF WK-C-MRT-CENTURY > ZERO
016700        SET  WK-C-A-SOURCE-WAS-SEEN TO TRUE
016800        IF WK-C-LIFE-SRC-LAST-SEEN (WK-N-SRC-SUB)
016900              > WK-N-MOST-RECENT-TS
017000           MOVE WK-C-LIFE-SRC-LAST-SEEN (WK-N-SRC-SUB)
017100                                 TO   WK-N-MOST-RECENT-TS
017200        END-IF
017300        IF WK-C-LIFE-SRC-INACT-DAYS (WK-N-SRC-SUB)
017400              < WK-N-INACT-THRESHOLD
017500           MOVE WK-C-LIFE-SRC-INACT-DAYS (WK-N-SRC-SUB)
017600                                 TO   WK-N-INACT-THRESHOLD
017700        END-IF
017800        IF WK-C-LIFE-SRC-REPOST-DAYS (WK-N-SRC-SUB)
017900              < WK-N-REPOST-THRESHOLD
018000           MOVE WK-C-LIFE-SRC-REPOST-DAYS (WK-N-SRC-SUB)
018100                                 TO   WK-N-REPOST-THRESHOLD
018200        END-IF
018300     END-IF.
018400 B119-TEST-ONE-SOURCE-EX.
018500     EXIT.
018600*
018700*---------------------------------------------------------------*
018800* B200 CLASSIFIES THE JOB AGAINST THE TWO THRESHOLDS FOUND       *
018900* ABOVE - WITHIN THE INACTIVITY WINDOW IS ACTIVE, PAST THE       *
019000* REPOST WINDOW IS TREATED AS A FRESH POSTING CYCLE, OTHERWISE   *
019100* IT IS QUIETLY GOING STALE.                                     *
019200*---------------------------------------------------------------*
019300 B200-COMPUTE-STATE.
019400     MOVE    WK-N-MOST-RECENT-TS TO   WK-C-DATE-TS-1.
019500     MOVE    WK-C-LIFE-AS-OF-TS  TO   WK-C-DATE-TS-2.
019600     CALL    "JMEDATE"           USING WK-C-DATE-RECORD.
019700*
019800     EVALUATE TRUE
019900        WHEN WK-C-DATE-DAYS-BETWEEN <= WK-N-INACT-THRESHOLD
020000           MOVE WT-STATE-NAME (1) TO WK-C-LIFE-STATE
020100        WHEN WK-C-DATE-DAYS-BETWEEN > WK-N-REPOST-THRESHOLD
020200           MOVE WT-STATE-NAME (3) TO WK-C-LIFE-STATE
020300        WHEN OTHER
020400           MOVE WT-STATE-NAME (2) TO WK-C-LIFE-STATE
020500     END-EVALUATE.
020600 B299-COMPUTE-STATE-EX.
020700     EXIT.
020800*
020900*---------------------------------------------------------------*
021000* B300 COMPUTES THE TWO REPORTING DAY-COUNTS - DAYS SINCE THE    *
021100* JOB'S OWN LAST-SEEN DATE, AND THE SPAN FROM ITS FIRST SIGHTING *
021200* TO ITS LAST.                                                   *
021300*---------------------------------------------------------------*
021400 B300-COMPUTE-DERIVED-DAYS.
021500     MOVE    WK-C-LIFE-LAST-SEEN-TS TO WK-C-DATE-TS-1.
021600     MOVE    WK-C-LIFE-AS-OF-TS     TO WK-C-DATE-TS-2.
021700     CALL    "JMEDATE"           USING WK-C-DATE-RECORD.
021800     MOVE    WK-C-DATE-DAYS-BETWEEN TO WK-C-LIFE-DAYS-SINCE.
021900*
022000     MOVE    WK-C-LIFE-FIRST-SEEN-TS TO WK-C-DATE-TS-1.
022100     MOVE    WK-C-LIFE-LAST-SEEN-TS  TO WK-C-DATE-TS-2.
022200     CALL    "JMEDATE"           USING WK-C-DATE-RECORD.
022300     MOVE    WK-C-DATE-DAYS-BETWEEN TO WK-C-LIFE-SPAN-DAYS.
022400 B399-COMPUTE-DERIVED-DAYS-EX.
022500     EXIT.
022600*
022700******************************************************************
022800************** END OF PROGRAM SOURCE -  JMELIFE ****************
022900******************************************************************
