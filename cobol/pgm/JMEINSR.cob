000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMEINSR IS INITIAL.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   03 JUNE 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  INSIGHT REPORT BATCH FOR THE JOB MARKET EVIDENCE
001200*               ENGINE.  ADAPTED FROM THE OLD SWIFT END-OF-DAY
001300*               EXPOSURE REPORT DRIVER, TRFVTE3, WHICH ALSO READ
001400*               A SET OF SETTLED-TRANSACTION MASTERS COLD, BUILT
001500*               DERIVED STATUS FLAGS IN MEMORY AND THEN RAN A
001600*               FAMILY OF PRINT PASSES OFF THE SAME TABLES.  NO
001700*               MASTER FILE IS EVER UPDATED HERE - THIS PROGRAM
001800*               ONLY READS THE COMPANY/JOB/JOB-SOURCE/SOURCE-
001900*               SITE/SKILL/JOB-SKILL/JOB-OBSERVATION/CRAWL-
002000*               ATTEMPT FILES JMERESJ, JMERECO, JMESKIL AND
002100*               JMEBATCH WRITE, AND PRINTS FOUR REPORTS OFF THE
002200*               LIFECYCLE STATE IT DERIVES FROM THEM.
002300*
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:                                       *
002600*----------------------------------------------------------------*
002700*|USER    |DATE      | TAG      | DESCRIPTION                  |*         
002800*----------------------------------------------------------------*
002900*|ACNESQ   |03/06/1994| SGX219   | INITIAL VERSION - SWIFT END-  *SGX219  
003000*|         |          |          | OF-DAY EXPOSURE REPORT.       *SGX219  
003100*----------------------------------------------------------------*
003200*|ACNESQ   |14/03/1996| JME0022  | E-REQ 4511 - ADDED SECOND     *JME0022 
003300*|         |          |          | STATUS-BREAK REPORT, SHARED   *JME0022 
003400*|         |          |          | DETAIL-LINE PARAGRAPH WITH    *JME0022 
003500*|         |          |          | THE FIRST ONE.                *JME0022 
003600*----------------------------------------------------------------*
003700*|RSEET    |01/10/1998| JME0031  | Y2K READINESS REVIEW - RUN    *JME0031 
003800*|         |          |          | TIMESTAMP REBUILT AS A 14-    *JME0031 
003900*|         |          |          | DIGIT CENTURY-SAFE FIELD, SAME*JME0031 
004000*|         |          |          | AS JMEBATCH.                  *JME0031 
004100*----------------------------------------------------------------*
004200*|TMPRGS   |04/06/2024| 7Q2EVD9  | EVIDENCE ENGINE CUTOVER, E-   *7Q2EVD9 
004300*|         |          |          | REQ 88014 - REBUILT AS THE    *7Q2EVD9 
004400*|         |          |          | RECENT/ACTIVE/SKILL-FREQUENCY *7Q2EVD9 
004500*|         |          |          | /TIMELINE INSIGHT REPORT SET. *7Q2EVD9 
004600*----------------------------------------------------------------*
004700*|TMPRGS   |19/06/2024| 7Q2EVE2  | UPSI-0 WIRED TO A REAL SWITCH *7Q2EVE2 
004800*|         |          |          | AT LAST - CONTROLS THE RAW-   *7Q2EVE2 
004900*|         |          |          | IMAGE AUDIT DISPLAYS ADDED TO *7Q2EVE2 
005000*|         |          |          | THE MASTER-FILE LOAD PASSES.  *7Q2EVE2 
005100*----------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                   UPSI-0 IS UPSI-SWITCH-0
006100                     ON  STATUS IS U0-ON
006200                     OFF STATUS IS U0-OFF.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT JMESITE  ASSIGN TO DATABASE-JMESITE
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900     SELECT JMECOMM  ASSIGN TO DATABASE-JMECOMM
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200     SELECT JMEJOBM  ASSIGN TO DATABASE-JMEJOBM
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500     SELECT JMESRCM  ASSIGN TO DATABASE-JMESRCM
007600            ORGANIZATION      IS SEQUENTIAL
007700            FILE STATUS       IS WK-C-FILE-STATUS.
007800     SELECT JMESKLM  ASSIGN TO DATABASE-JMESKLM
007900            ORGANIZATION      IS SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100     SELECT JMEJSKM  ASSIGN TO DATABASE-JMEJSKM
008200            ORGANIZATION      IS SEQUENTIAL
008300            FILE STATUS       IS WK-C-FILE-STATUS.
008400     SELECT JMEOBSV  ASSIGN TO DATABASE-JMEOBSV
008500            ORGANIZATION      IS SEQUENTIAL
008600            FILE STATUS       IS WK-C-FILE-STATUS.
008700     SELECT JMEATMT  ASSIGN TO DATABASE-JMEATMT
008800            ORGANIZATION      IS SEQUENTIAL
008900            FILE STATUS       IS WK-C-FILE-STATUS.
009000     SELECT JMERJOB  ASSIGN TO DATABASE-JMERJOB
009100            ORGANIZATION      IS LINE SEQUENTIAL
009200            FILE STATUS       IS WK-C-FILE-STATUS.
009300     SELECT JMEAJOB  ASSIGN TO DATABASE-JMEAJOB
009400            ORGANIZATION      IS LINE SEQUENTIAL
009500            FILE STATUS       IS WK-C-FILE-STATUS.
009600     SELECT JMESKFQ  ASSIGN TO DATABASE-JMESKFQ
009700            ORGANIZATION      IS LINE SEQUENTIAL
009800            FILE STATUS       IS WK-C-FILE-STATUS.
009900     SELECT JMETMLN  ASSIGN TO DATABASE-JMETMLN
010000            ORGANIZATION      IS LINE SEQUENTIAL
010100            FILE STATUS       IS WK-C-FILE-STATUS.
010200*
010300***************
010400 DATA DIVISION.
010500***************
010600 FILE SECTION.
010700**************
010800 FD  JMESITE
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS JME-SITE-RECORD.
011100 01  WK-C-JMESITE.
011200     COPY JMESITE.
011300*
011400 FD  JMECOMM
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS JME-COMPANY-RECORD.
011700 01  WK-C-JMECOMPANY.
011800     COPY JMEMSTR.
011900*
012000* RAW-IMAGE VIEW - AUDIT DISPLAY WHEN UPSI-0 IS TURNED ON AT
012100* THE OPERATOR PANEL, SAME HABIT AS JMEBATCH'S ATTEMPT LOG.
012200 01  WK-C-JMECOMPANY-ALT REDEFINES WK-C-JMECOMPANY.
012300     05  WK-C-COMPANY-RAW-IMAGE   PIC X(145).
012400*
012500 FD  JMEJOBM
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS JME-JOB-RECORD.
012800 01  WK-C-JMEJOB.
012900     COPY JMEMSTJ.
013000*
013100 01  WK-C-JMEJOB-ALT REDEFINES WK-C-JMEJOB.
013200     05  WK-C-JOB-RAW-IMAGE       PIC X(155).
013300*
013400 FD  JMESRCM
013500     LABEL RECORDS ARE OMITTED
013600     DATA RECORD IS JME-SOURCE-RECORD.
013700 01  WK-C-JMESOURCE.
013800     COPY JMEMSTS.
013900*
014000 01  WK-C-JMESOURCE-ALT REDEFINES WK-C-JMESOURCE.
014100     05  WK-C-SOURCE-RAW-IMAGE    PIC X(206).
014200*
014300 FD  JMESKLM
014400     LABEL RECORDS ARE OMITTED
014500     DATA RECORD IS JME-SKILL-RECORD.
014600 01  WK-C-JMESKILL.
014700     COPY JMESKDT.
014800*
014900 FD  JMEJSKM
015000     LABEL RECORDS ARE OMITTED
015100     DATA RECORD IS JME-JOBSKILL-RECORD.
015200 01  WK-C-JMEJOBSKILL.
015300     COPY JMEJSKL.
015400*
015500 FD  JMEOBSV
015600     LABEL RECORDS ARE OMITTED
015700     DATA RECORD IS JME-OBS-RECORD.
015800 01  WK-C-JMEOBSERVATION.
015900     COPY JMEEVID.
016000*
016100 FD  JMEATMT
016200     LABEL RECORDS ARE OMITTED
016300     DATA RECORD IS JME-ATT-RECORD.
016400 01  WK-C-JMEATTEMPT.
016500     COPY JMEATMT.
016600*
016700 FD  JMERJOB
016800     LABEL RECORDS ARE OMITTED
016900     DATA RECORD IS WK-C-RJOB-RECORD.
017000 01  WK-C-RJOB-RECORD             PIC X(132).
017100*
017200 FD  JMEAJOB
017300     LABEL RECORDS ARE OMITTED
017400     DATA RECORD IS WK-C-AJOB-RECORD.
017500 01  WK-C-AJOB-RECORD             PIC X(132).
017600*
017700 FD  JMESKFQ
017800     LABEL RECORDS ARE OMITTED
017900     DATA RECORD IS WK-C-SKFQ-RECORD.
018000 01  WK-C-SKFQ-RECORD             PIC X(132).
018100*
018200 FD  JMETMLN
018300     LABEL RECORDS ARE OMITTED
018400     DATA RECORD IS WK-C-TMLN-RECORD.
018500 01  WK-C-TMLN-RECORD             PIC X(132).
018600*
018700*************************
018800 WORKING-STORAGE SECTION.
018900*************************
019000 01  FILLER                       PIC X(24)   VALUE
019100     "** PROGRAM JMEINSR   **".
019200*
019300 01  WK-C-COMMON.
019400     COPY JMECMWS.
019500*
019600 01  WK-C-TABLE-AREA.
019700     COPY JMETABL.
019800*
019900 COPY JMERPT.
020000*
020100* ---------------- CALL LINKAGE AREAS FOR THE LIFECYCLE AND -----*
020200* ---------------- CALENDAR-ARITHMETIC SERVICES -----------------*
020300 COPY JMLLIFE.
020400 COPY JMLDATE.
020500*
020600* -------------- RUN TIMESTAMP, BUILT ONCE AT START -------------*
020700 01  WK-C-RUN-TS-VALUE            PIC 9(14) VALUE ZERO.
020800 01  WK-C-RUN-TS-PARTS REDEFINES WK-C-RUN-TS-VALUE.
020900     05  WK-N-RUNTS-CENTURY       PIC 9(02).
021000     05  WK-N-RUNTS-YEAR          PIC 9(02).
021100     05  WK-N-RUNTS-MONTH         PIC 9(02).
021200     05  WK-N-RUNTS-DAY           PIC 9(02).
021300     05  WK-N-RUNTS-HHMMSS        PIC 9(06).
021400*
021500*---------------------------------------------------------------*
021600* PER-JOB DERIVED-STATE TABLE.  PARALLEL TO WK-T-JOB (JMETABL)  *
021700* BY PLAIN SUBSCRIPT, NOT BY INDEX-NAME - THE TWO TABLES ARE OF *
021800* DIFFERENT ELEMENT LENGTHS SO WX-JOB CANNOT ADDRESS BOTH.      *
021900*---------------------------------------------------------------*
022000 01  WK-C-JOB-DERIVED-AREA.
022100     05  WK-T-JOB-DERIVED OCCURS 5000 TIMES.
022200         10  WT-JOBD-STATE            PIC X(10).
022300         10  WT-JOBD-DAYS-SINCE       PIC 9(05).
022400         10  WT-JOBD-CONFIRMED        PIC 9(03).
022500         10  WT-JOBD-RECENT-FLAG      PIC X(01).
022600             88  WT-JOBD-IS-RECENT           VALUE "Y".
022700         10  WT-JOBD-ACTIVE-FLAG      PIC X(01).
022800             88  WT-JOBD-IN-ACTIVE-POOL      VALUE "Y".
022900*
023000* ---------------- RECENT / ACTIVE PRINT-ORDER INDEX ARRAYS -----*
023100* ---------------- (NEWEST LAST-SEEN FIRST, BUILT BY INSERTION) -*
023200 01  WK-C-RECENT-IDX-AREA.
023300     05  WK-N-RECENT-COUNT        PIC S9(05) COMP VALUE ZERO.
023400     05  WK-N-RECENT-IDX OCCURS 5000 TIMES PIC S9(05) COMP.
023500*
023600 01  WK-C-ACTIVE-IDX-AREA.
023700     05  WK-N-ACTIVE-COUNT        PIC S9(05) COMP VALUE ZERO.
023800     05  WK-N-ACTIVE-IDX OCCURS 5000 TIMES PIC S9(05) COMP.
023900*
024000* ---------------- SKILL-FREQUENCY WORKING STORAGE --------------*
024100 01  WK-C-SKILL-CNT-AREA.
024200     05  WK-N-TOTAL-ACTIVE-JOBS   PIC S9(07) COMP VALUE ZERO.
024300     05  WK-N-SKILL-ACTIVE-CNT OCCURS 60 TIMES PIC S9(05) COMP.
024400     05  WK-N-SKILL-ORDER      OCCURS 60 TIMES PIC S9(04) COMP.
024500     05  WK-C-SKILL-PRINTED    OCCURS 60 TIMES PIC X(01)
024600                               VALUE "N".
024700         88  WK-C-SKILL-ALREADY-PRINTED    VALUE "Y".
024800*
024900* ---------------- LOCAL OBSERVATION / ATTEMPT TABLES -----------*
025000* ---------------- (APPEND-ONLY FILES, NO SHARED JMETABL TABLE) -*
025100 01  WK-C-OBS-TABLE.
025200     05  WK-N-OBS-COUNT           PIC S9(05) COMP VALUE ZERO.
025300     05  WK-T-OBS OCCURS 20000 TIMES.
025400         10  WT-OBS-ID               PIC 9(09).
025500         10  WT-OBS-SOURCE-ID        PIC 9(09).
025600         10  WT-OBS-ATTEMPT-ID       PIC 9(09).
025700         10  WT-OBS-OBSERVED-TS      PIC 9(14).
025800         10  WT-OBS-RAW-TITLE        PIC X(60).
025900*
026000 01  WK-C-ATTEMPT-TABLE.
026100     05  WK-N-ATTEMPT-TAB-COUNT   PIC S9(05) COMP VALUE ZERO.
026200     05  WK-T-ATTEMPT OCCURS 5000 TIMES
026300               ASCENDING KEY IS WT-ATTEMPT-ID
026400               INDEXED BY WX-ATTEMPT.
026500         10  WT-ATTEMPT-ID           PIC 9(09).
026600         10  WT-ATTEMPT-STATUS       PIC X(10).
026700*
026800* ---------------- PER-JOB OBSERVATION PRINT-ORDER INDEX --------*
026900 01  WK-C-JOBOBS-IDX-AREA.
027000     05  WK-N-JOBOBS-COUNT        PIC S9(05) COMP VALUE ZERO.
027100     05  WK-N-JOBOBS-IDX OCCURS 500 TIMES PIC S9(05) COMP.
027200*
027300* ------------------ PROGRAM WORKING STORAGE --------------------*
027400* STANDALONE SCRATCH COUNTERS FOR THE SKILL-RANK SORT BELOW,
027500* SAME 77-LEVEL HABIT THIS SHOP HAS ALWAYS USED FOR A COUNT
027600* THAT BELONGS TO NO PARTICULAR GROUP.
027700 77  WK-N-SWAP-TEMP               PIC S9(05) COMP VALUE ZERO.
027800 77  WK-N-BEST-CNT                PIC S9(05) COMP VALUE ZERO.
027900 01  WK-C-WORK-AREA.
028000     05  WK-N-JOB-SUB             PIC S9(05) COMP VALUE ZERO.
028100     05  WK-N-SRC-SUB             PIC S9(05) COMP VALUE ZERO.
028200     05  WK-N-JS-SUB              PIC S9(07) COMP VALUE ZERO.
028300     05  WK-N-RIDX                PIC S9(05) COMP VALUE ZERO.
028400     05  WK-N-AIDX                PIC S9(05) COMP VALUE ZERO.
028500     05  WK-N-OBS-SUB             PIC S9(05) COMP VALUE ZERO.
028600     05  WK-N-JOBOBS-SUB          PIC S9(05) COMP VALUE ZERO.
028700     05  WK-N-SKILL-SUB           PIC S9(04) COMP VALUE ZERO.
028800     05  WK-N-SKILL-RANK          PIC S9(04) COMP VALUE ZERO.
028900     05  WK-N-INS-POS             PIC S9(05) COMP VALUE ZERO.
029000     05  WK-N-BEST-SUB            PIC S9(04) COMP VALUE ZERO.
029100     05  WK-N-INACT-THRESH        PIC S9(03) COMP VALUE ZERO.
029200     05  WK-N-REPOST-THRESH       PIC S9(03) COMP VALUE ZERO.
029300     05  WK-C-SITE-FOUND-FLAG     PIC X(01) VALUE "N".
029400         88  WK-C-SITE-WAS-FOUND        VALUE "Y".
029500     05  WK-C-COMPANY-FOUND-FLAG  PIC X(01) VALUE "N".
029600         88  WK-C-COMPANY-WAS-FOUND     VALUE "Y".
029700     05  WK-C-JOBSRC-MATCH-FLAG   PIC X(01) VALUE "N".
029800         88  WK-C-JOBSRC-DID-MATCH      VALUE "Y".
029900     05  WK-C-WORK-SITE-NAME      PIC X(20) VALUE SPACES.
030000     05  WK-C-WORK-URL            PIC X(40) VALUE SPACES.
030100     05  WK-C-WORK-STATUS         PIC X(10) VALUE SPACES.
030200     05  FILLER                   PIC X(10).
030300*
030400*****************
030500 LINKAGE SECTION.
030600*****************
030700*  NONE - THIS IS A STANDALONE BATCH JOB, NOT A CALLED ROUTINE.
030800 EJECT
030900****************************
031000 PROCEDURE DIVISION.
031100****************************
031200 MAIN-MODULE.
031300     PERFORM A050-ESTABLISH-RUN-TIMESTAMP
031400        THRU A059-ESTABLISH-RUN-TIMESTAMP-EX.
031500     PERFORM A100-LOAD-SITE-TABLE
031600        THRU A199-LOAD-SITE-TABLE-EX.
031700     PERFORM A200-LOAD-COMPANY-TABLE
031800        THRU A299-LOAD-COMPANY-TABLE-EX.
031900     PERFORM A300-LOAD-JOB-TABLE
032000        THRU A399-LOAD-JOB-TABLE-EX.
032100     PERFORM A400-LOAD-SOURCE-TABLE
032200        THRU A499-LOAD-SOURCE-TABLE-EX.
032300     PERFORM A500-LOAD-SKILL-TABLE
032400        THRU A599-LOAD-SKILL-TABLE-EX.
032500     PERFORM A600-LOAD-JOBSKILL-TABLE
032600        THRU A699-LOAD-JOBSKILL-TABLE-EX.
032700     PERFORM A700-LOAD-OBSERVATION-TABLE
032800        THRU A799-LOAD-OBSERVATION-TABLE-EX.
032900     PERFORM A800-LOAD-ATTEMPT-TABLE
033000        THRU A899-LOAD-ATTEMPT-TABLE-EX.
033100     PERFORM B100-DERIVE-ALL-JOB-STATES
033200        THRU B199-DERIVE-ALL-JOB-STATES-EX.
033300     PERFORM C100-PRINT-RECENT-JOBS
033400        THRU C199-PRINT-RECENT-JOBS-EX.
033500     PERFORM C200-PRINT-ACTIVE-JOBS
033600        THRU C299-PRINT-ACTIVE-JOBS-EX.
033700     PERFORM C300-PRINT-SKILL-FREQUENCY
033800        THRU C399-PRINT-SKILL-FREQUENCY-EX.
033900     PERFORM C400-PRINT-JOB-TIMELINES
034000        THRU C499-PRINT-JOB-TIMELINES-EX.
034100     GOBACK.
034200*
034300*---------------------------------------------------------------*
034400* A050 BUILDS THE 14-DIGIT AS-OF TIMESTAMP EVERY DERIVED FIELD  *
034500* IN THIS RUN IS MEASURED AGAINST - SAME IDIOM AS JMEBATCH.     *
034600*---------------------------------------------------------------*
034700 A050-ESTABLISH-RUN-TIMESTAMP.
034800     ACCEPT   WK-N-RUN-DATE-8      FROM DATE YYYYMMDD.
034900     ACCEPT   WK-N-RUN-TIME-6      FROM TIME.
035000     COMPUTE  WK-C-RUN-TS-VALUE =
035100              (WK-N-RUN-DATE-8 * 1000000) + WK-N-RUN-TIME-6.
035200     MOVE     WK-C-RUN-TS-VALUE    TO WK-N-AS-OF-TS.
035300     IF WK-N-RUNTS-CENTURY = ZERO
035400        DISPLAY "JMEINSR - WARNING - RUN DATE CENTURY IS ZERO"
035500     END-IF.
035600 A059-ESTABLISH-RUN-TIMESTAMP-EX.
035700     EXIT.
035800*
035900*---------------------------------------------------------------*
036000* A100-A800 LOAD EVERY MASTER AND EVIDENCE FILE INTO MEMORY     *
036100* COLD - THIS PROGRAM NEVER RE-READS A FILE MID-RUN.  A MISSING *
036200* FILE (STATUS 35) LEAVES ITS TABLE EMPTY, NOT AN ABEND, SAME   *
036300* AS JMEBATCH'S SITE/TARGET LOADERS.                            *
036400*---------------------------------------------------------------*
036500 A100-LOAD-SITE-TABLE.
036600     MOVE    ZERO                 TO   WK-N-SITE-COUNT.
036700     OPEN    INPUT JMESITE.
036800     IF WK-C-FILE-STATUS = "35"
036900        GO TO A199-LOAD-SITE-TABLE-EX
037000     END-IF.
037100     IF NOT WK-C-SUCCESSFUL
037200        DISPLAY "JMEINSR - OPEN ERROR - JMESITE "
037300                WK-C-FILE-STATUS
037400        GO TO A199-LOAD-SITE-TABLE-EX
037500     END-IF.
037600*
037700     PERFORM A110-READ-ONE-SITE
037800        THRU A119-READ-ONE-SITE-EX
037900        UNTIL WK-C-END-OF-FILE.
038000     CLOSE   JMESITE.
038100 A199-LOAD-SITE-TABLE-EX.
038200     EXIT.
038300*
038400 A110-READ-ONE-SITE.
038500     READ    JMESITE
038600        AT END
038700           SET  WK-C-END-OF-FILE TO TRUE
038800        NOT AT END
038900           ADD  1 TO WK-N-SITE-COUNT
039000           MOVE SITE-ID     TO WT-SITE-ID (WK-N-SITE-COUNT)
039100           MOVE SITE-NAME   TO WT-SITE-NAME (WK-N-SITE-COUNT)
039200           MOVE SITE-INACTIVE-DAYS
039300                            TO WT-SITE-INACTIVE-DAYS
039400                               (WK-N-SITE-COUNT)
039500           MOVE SITE-REPOST-DAYS
039600                            TO WT-SITE-REPOST-DAYS
039700                               (WK-N-SITE-COUNT)
039800           MOVE SITE-RELIABILITY-WT
039900                            TO WT-SITE-RELIABILITY-WT
040000                               (WK-N-SITE-COUNT)
040100           MOVE SITE-CRAWL-DELAY-SECS
040200                            TO WT-SITE-DELAY-SECS
040300                               (WK-N-SITE-COUNT)
040400           MOVE SITE-MAX-RETRIES
040500                            TO WT-SITE-MAX-RETRIES
040600                               (WK-N-SITE-COUNT)
040700           MOVE SITE-CRAWL-ENABLED
040800                            TO WT-SITE-ENABLED
040900                               (WK-N-SITE-COUNT)
041000     END-READ.
041100 A119-READ-ONE-SITE-EX.
041200     EXIT.
041300*
041400 A200-LOAD-COMPANY-TABLE.
041500     MOVE    ZERO                 TO   WK-N-COMPANY-COUNT.
041600     OPEN    INPUT JMECOMM.
041700     IF WK-C-FILE-STATUS = "35"
041800        GO TO A299-LOAD-COMPANY-TABLE-EX
041900     END-IF.
042000     IF NOT WK-C-SUCCESSFUL
042100        DISPLAY "JMEINSR - OPEN ERROR - JMECOMM "
042200                WK-C-FILE-STATUS
042300        GO TO A299-LOAD-COMPANY-TABLE-EX
042400     END-IF.
042500*
042600     PERFORM A210-READ-ONE-COMPANY
042700        THRU A219-READ-ONE-COMPANY-EX
042800        UNTIL WK-C-END-OF-FILE.
042900     CLOSE   JMECOMM.
043000 A299-LOAD-COMPANY-TABLE-EX.
043100     EXIT.
043200*
043300 A210-READ-ONE-COMPANY.
043400     READ    JMECOMM
043500        AT END
043600           SET  WK-C-END-OF-FILE TO TRUE
043700        NOT AT END
043800           IF U0-ON
043900              DISPLAY "JMEINSR - COMPANY RECORD "
044000                      WK-C-COMPANY-RAW-IMAGE
044100           END-IF
044200           ADD  1 TO WK-N-COMPANY-COUNT
044300           MOVE COMPANY-ID  TO WT-COMPANY-ID (WK-N-COMPANY-COUNT)
044400           MOVE COMPANY-NORMALIZED-NAME
044500                            TO WT-COMPANY-NORM-NAME
044600                               (WK-N-COMPANY-COUNT)
044700           MOVE COMPANY-DISPLAY-NAME
044800                            TO WT-COMPANY-DISPLAY-NAME
044900                               (WK-N-COMPANY-COUNT)
045000           MOVE COMPANY-CREATED-TS
045100                            TO WT-COMPANY-CREATED-TS
045200                               (WK-N-COMPANY-COUNT)
045300     END-READ.
045400 A219-READ-ONE-COMPANY-EX.
045500     EXIT.
045600*
045700 A300-LOAD-JOB-TABLE.
045800     MOVE    ZERO                 TO   WK-N-JOB-COUNT.
045900     OPEN    INPUT JMEJOBM.
046000     IF WK-C-FILE-STATUS = "35"
046100        GO TO A399-LOAD-JOB-TABLE-EX
046200     END-IF.
046300     IF NOT WK-C-SUCCESSFUL
046400        DISPLAY "JMEINSR - OPEN ERROR - JMEJOBM "
046500                WK-C-FILE-STATUS
046600        GO TO A399-LOAD-JOB-TABLE-EX
046700     END-IF.
046800*
046900     PERFORM A310-READ-ONE-JOB
047000        THRU A319-READ-ONE-JOB-EX
047100        UNTIL WK-C-END-OF-FILE.
047200     CLOSE   JMEJOBM.
047300 A399-LOAD-JOB-TABLE-EX.
047400     EXIT.
047500*
047600 A310-READ-ONE-JOB.
047700     READ    JMEJOBM
047800        AT END
047900           SET  WK-C-END-OF-FILE TO TRUE
048000        NOT AT END
048100           IF U0-ON
048200              DISPLAY "JMEINSR - JOB RECORD " WK-C-JOB-RAW-IMAGE
048300           END-IF
048400           ADD  1 TO WK-N-JOB-COUNT
048500           MOVE JOB-ID      TO WT-JOB-ID (WK-N-JOB-COUNT)
048600           MOVE JOB-COMPANY-ID
048700                            TO WT-JOB-COMPANY-ID
048800                               (WK-N-JOB-COUNT)
048900           MOVE JOB-NORMALIZED-ROLE
049000                            TO WT-JOB-ROLE (WK-N-JOB-COUNT)
049100           MOVE JOB-NORMALIZED-LOCATION
049200                            TO WT-JOB-LOCATION (WK-N-JOB-COUNT)
049300           MOVE JOB-FINGERPRINT
049400                            TO WT-JOB-FINGERPRINT
049500                               (WK-N-JOB-COUNT)
049600           MOVE JOB-FIRST-SEEN-TS
049700                            TO WT-JOB-FIRST-SEEN-TS
049800                               (WK-N-JOB-COUNT)
049900           MOVE JOB-LAST-SEEN-TS
050000                            TO WT-JOB-LAST-SEEN-TS
050100                               (WK-N-JOB-COUNT)
050200     END-READ.
050300 A319-READ-ONE-JOB-EX.
050400     EXIT.
050500*
050600 A400-LOAD-SOURCE-TABLE.
050700     MOVE    ZERO                 TO   WK-N-SOURCE-COUNT.
050800     OPEN    INPUT JMESRCM.
050900     IF WK-C-FILE-STATUS = "35"
051000        GO TO A499-LOAD-SOURCE-TABLE-EX
051100     END-IF.
051200     IF NOT WK-C-SUCCESSFUL
051300        DISPLAY "JMEINSR - OPEN ERROR - JMESRCM "
051400                WK-C-FILE-STATUS
051500        GO TO A499-LOAD-SOURCE-TABLE-EX
051600     END-IF.
051700*
051800     PERFORM A410-READ-ONE-SOURCE
051900        THRU A419-READ-ONE-SOURCE-EX
052000        UNTIL WK-C-END-OF-FILE.
052100     CLOSE   JMESRCM.
052200 A499-LOAD-SOURCE-TABLE-EX.
052300     EXIT.
052400*
052500 A410-READ-ONE-SOURCE.
052600     READ    JMESRCM
052700        AT END
052800           SET  WK-C-END-OF-FILE TO TRUE
052900        NOT AT END
053000           IF U0-ON
053100              DISPLAY "JMEINSR - SOURCE RECORD "
053200                      WK-C-SOURCE-RAW-IMAGE
053300           END-IF
053400           ADD  1 TO WK-N-SOURCE-COUNT
053500           MOVE SOURCE-ID   TO WT-SOURCE-ID (WK-N-SOURCE-COUNT)
053600           MOVE SOURCE-JOB-ID
053700                            TO WT-SOURCE-JOB-ID
053800                               (WK-N-SOURCE-COUNT)
053900           MOVE SOURCE-SITE-ID
054000                            TO WT-SOURCE-SITE-ID
054100                               (WK-N-SOURCE-COUNT)
054200           MOVE SOURCE-URL  TO WT-SOURCE-URL (WK-N-SOURCE-COUNT)
054300           MOVE SOURCE-SALARY-TEXT
054400                            TO WT-SOURCE-SALARY-TEXT
054500                               (WK-N-SOURCE-COUNT)
054600           MOVE SOURCE-FIRST-SEEN-TS
054700                            TO WT-SOURCE-FIRST-SEEN-TS
054800                               (WK-N-SOURCE-COUNT)
054900           MOVE SOURCE-LAST-SEEN-TS
055000                            TO WT-SOURCE-LAST-SEEN-TS
055100                               (WK-N-SOURCE-COUNT)
055200     END-READ.
055300 A419-READ-ONE-SOURCE-EX.
055400     EXIT.
055500*
055600 A500-LOAD-SKILL-TABLE.
055700     MOVE    ZERO                 TO   WK-N-SKILL-COUNT.
055800     OPEN    INPUT JMESKLM.
055900     IF WK-C-FILE-STATUS = "35"
056000        GO TO A599-LOAD-SKILL-TABLE-EX
056100     END-IF.
056200     IF NOT WK-C-SUCCESSFUL
056300        DISPLAY "JMEINSR - OPEN ERROR - JMESKLM "
056400                WK-C-FILE-STATUS
056500        GO TO A599-LOAD-SKILL-TABLE-EX
056600     END-IF.
056700*
056800     PERFORM A510-READ-ONE-SKILL
056900        THRU A519-READ-ONE-SKILL-EX
057000        UNTIL WK-C-END-OF-FILE.
057100     CLOSE   JMESKLM.
057200 A599-LOAD-SKILL-TABLE-EX.
057300     EXIT.
057400*
057500 A510-READ-ONE-SKILL.
057600     READ    JMESKLM
057700        AT END
057800           SET  WK-C-END-OF-FILE TO TRUE
057900        NOT AT END
058000           ADD  1 TO WK-N-SKILL-COUNT
058100           MOVE SKILL-ID    TO WT-SKILL-ID (WK-N-SKILL-COUNT)
058200           MOVE SKILL-NAME  TO WT-SKILL-NAME (WK-N-SKILL-COUNT)
058300           MOVE ZERO        TO WK-N-SKILL-ACTIVE-CNT
058400                               (WK-N-SKILL-COUNT)
058500     END-READ.
058600 A519-READ-ONE-SKILL-EX.
058700     EXIT.
058800*
058900 A600-LOAD-JOBSKILL-TABLE.
059000     MOVE    ZERO                 TO   WK-N-JOBSKILL-COUNT.
059100     OPEN    INPUT JMEJSKM.
059200     IF WK-C-FILE-STATUS = "35"
059300        GO TO A699-LOAD-JOBSKILL-TABLE-EX
059400     END-IF.
059500     IF NOT WK-C-SUCCESSFUL
059600        DISPLAY "JMEINSR - OPEN ERROR - JMEJSKM "
059700                WK-C-FILE-STATUS
059800        GO TO A699-LOAD-JOBSKILL-TABLE-EX
059900     END-IF.
060000*
060100     PERFORM A610-READ-ONE-JOBSKILL
060200        THRU A619-READ-ONE-JOBSKILL-EX
060300        UNTIL WK-C-END-OF-FILE.
060400     CLOSE   JMEJSKM.
060500 A699-LOAD-JOBSKILL-TABLE-EX.
060600     EXIT.
060700*
060800 A610-READ-ONE-JOBSKILL.
060900     READ    JMEJSKM
061000        AT END
061100           SET  WK-C-END-OF-FILE TO TRUE
061200        NOT AT END
061300           ADD  1 TO WK-N-JOBSKILL-COUNT
061400           MOVE JS-JOB-ID   TO WT-JS-JOB-ID (WK-N-JOBSKILL-COUNT)
061500           MOVE JS-SKILL-ID TO WT-JS-SKILL-ID
061600                               (WK-N-JOBSKILL-COUNT)
061700     END-READ.
061800 A619-READ-ONE-JOBSKILL-EX.
061900     EXIT.
062000*
062100 A700-LOAD-OBSERVATION-TABLE.
062200     MOVE    ZERO                 TO   WK-N-OBS-COUNT.
062300     OPEN    INPUT JMEOBSV.
062400     IF WK-C-FILE-STATUS = "35"
062500        GO TO A799-LOAD-OBSERVATION-TABLE-EX
062600     END-IF.
062700     IF NOT WK-C-SUCCESSFUL
062800        DISPLAY "JMEINSR - OPEN ERROR - JMEOBSV "
062900                WK-C-FILE-STATUS
063000        GO TO A799-LOAD-OBSERVATION-TABLE-EX
063100     END-IF.
063200*
063300     PERFORM A710-READ-ONE-OBSERVATION
063400        THRU A719-READ-ONE-OBSERVATION-EX
063500        UNTIL WK-C-END-OF-FILE.
063600     CLOSE   JMEOBSV.
063700 A799-LOAD-OBSERVATION-TABLE-EX.
063800     EXIT.
063900*
064000 A710-READ-ONE-OBSERVATION.
064100     READ    JMEOBSV
064200        AT END
064300           SET  WK-C-END-OF-FILE TO TRUE
064400        NOT AT END
064500           ADD  1 TO WK-N-OBS-COUNT
064600           MOVE OBS-ID      TO WT-OBS-ID (WK-N-OBS-COUNT)
064700           MOVE OBS-SOURCE-ID
064800                            TO WT-OBS-SOURCE-ID
064900                               (WK-N-OBS-COUNT)
065000           MOVE OBS-ATTEMPT-ID
065100                            TO WT-OBS-ATTEMPT-ID
065200                               (WK-N-OBS-COUNT)
065300           MOVE OBS-OBSERVED-TS
065400                            TO WT-OBS-OBSERVED-TS
065500                               (WK-N-OBS-COUNT)
065600           MOVE OBS-RAW-TITLE
065700                            TO WT-OBS-RAW-TITLE
065800                               (WK-N-OBS-COUNT)
065900     END-READ.
066000 A719-READ-ONE-OBSERVATION-EX.
066100     EXIT.
066200*
066300 A800-LOAD-ATTEMPT-TABLE.
066400     MOVE    ZERO                 TO   WK-N-ATTEMPT-TAB-COUNT.
066500     OPEN    INPUT JMEATMT.
066600     IF WK-C-FILE-STATUS = "35"
066700        GO TO A899-LOAD-ATTEMPT-TABLE-EX
066800     END-IF.
066900     IF NOT WK-C-SUCCESSFUL
067000        DISPLAY "JMEINSR - OPEN ERROR - JMEATMT "
067100                WK-C-FILE-STATUS
067200        GO TO A899-LOAD-ATTEMPT-TABLE-EX
067300     END-IF.
067400*
067500     PERFORM A810-READ-ONE-ATTEMPT
067600        THRU A819-READ-ONE-ATTEMPT-EX
067700        UNTIL WK-C-END-OF-FILE.
067800     CLOSE   JMEATMT.
067900 A899-LOAD-ATTEMPT-TABLE-EX.
068000     EXIT.
068100*
068200 A810-READ-ONE-ATTEMPT.
068300     READ    JMEATMT
068400        AT END
068500           SET  WK-C-END-OF-FILE TO TRUE
068600        NOT AT END
068700           ADD  1 TO WK-N-ATTEMPT-TAB-COUNT
068800           MOVE ATT-ID      TO WT-ATTEMPT-ID
068900                               (WK-N-ATTEMPT-TAB-COUNT)
069000           MOVE ATT-STATUS  TO WT-ATTEMPT-STATUS
069100                               (WK-N-ATTEMPT-TAB-COUNT)
069200     END-READ.
069300 A819-READ-ONE-ATTEMPT-EX.
069400     EXIT.
069500*
069600*---------------------------------------------------------------*
069700* B100 WALKS THE JOB TABLE ONCE AND, FOR EVERY JOB, CALLS        *
069800* JMELIFE TO DERIVE ITS LIFECYCLE STATE AND JMEDATE TO GET THE  *
069900* DAYS-SINCE-LAST-SEEN AND MINUTES-SINCE-LAST-SEEN IN ONE SHOT. *
070000* A JOB SEEN INSIDE THE LAST 1440 MINUTES IS "RECENT"; A JOB    *
070100* WHOSE STATE IS ACTIVE AND LAST SEEN WITHIN 30 DAYS IS PLACED  *
070200* IN THE ACTIVE CANDIDATE POOL AND HAS ITS SKILLS TALLIED.      *
070300*---------------------------------------------------------------*
070400 B100-DERIVE-ALL-JOB-STATES.
070500     PERFORM B110-DERIVE-ONE-JOB-STATE
070600        THRU B119-DERIVE-ONE-JOB-STATE-EX
070700        VARYING WK-N-JOB-SUB FROM 1 BY 1
070800          UNTIL WK-N-JOB-SUB > WK-N-JOB-COUNT.
070900 B199-DERIVE-ALL-JOB-STATES-EX.
071000     EXIT.
071100*
071200 B110-DERIVE-ONE-JOB-STATE.
071300     MOVE     ZERO                TO WK-C-LIFE-SOURCE-CNT.
071400     MOVE     WK-N-AS-OF-TS       TO WK-C-LIFE-AS-OF-TS.
071500     MOVE     WT-JOB-FIRST-SEEN-TS (WK-N-JOB-SUB)
071600                                  TO WK-C-LIFE-FIRST-SEEN-TS.
071700     MOVE     WT-JOB-LAST-SEEN-TS (WK-N-JOB-SUB)
071800                                  TO WK-C-LIFE-LAST-SEEN-TS.
071900*
072000     PERFORM B120-COLLECT-ONE-SOURCE
072100        THRU B129-COLLECT-ONE-SOURCE-EX
072200        VARYING WK-N-SRC-SUB FROM 1 BY 1
072300          UNTIL WK-N-SRC-SUB > WK-N-SOURCE-COUNT.
072400*
072500     CALL     "JMELIFE" USING WK-C-LIFE-RECORD.
072600     MOVE     WK-C-LIFE-STATE     TO WT-JOBD-STATE (WK-N-JOB-SUB).
072700     MOVE     WK-C-LIFE-CONFIRMED-CNT
072800                                  TO WT-JOBD-CONFIRMED
072900                                     (WK-N-JOB-SUB).
073000*
073100     MOVE     WT-JOB-LAST-SEEN-TS (WK-N-JOB-SUB)
073200                                  TO WK-C-DATE-TS-1.
073300     MOVE     WK-N-AS-OF-TS       TO WK-C-DATE-TS-2.
073400     CALL     "JMEDATE" USING WK-C-DATE-RECORD.
073500     MOVE     WK-C-DATE-DAYS-BETWEEN
073600                                  TO WT-JOBD-DAYS-SINCE
073700                                     (WK-N-JOB-SUB).
073800*
073900     MOVE     "N"                 TO WT-JOBD-RECENT-FLAG
074000                                     (WK-N-JOB-SUB).
074100     IF WK-C-DATE-MINS-BETWEEN <= 1440
074200        PERFORM B140-INSERT-RECENT-INDEX
074300           THRU B149-INSERT-RECENT-INDEX-EX
074400        SET   WT-JOBD-IS-RECENT (WK-N-JOB-SUB) TO TRUE
074500     END-IF.
074600*
074700     MOVE     "N"                 TO WT-JOBD-ACTIVE-FLAG
074800                                     (WK-N-JOB-SUB).
074900     IF WT-JOBD-STATE (WK-N-JOB-SUB) = "ACTIVE"
075000        AND WK-C-DATE-DAYS-BETWEEN <= 30
075100        SET   WT-JOBD-IN-ACTIVE-POOL (WK-N-JOB-SUB) TO TRUE
075200        PERFORM B160-INSERT-ACTIVE-INDEX
075300           THRU B169-INSERT-ACTIVE-INDEX-EX
075400        ADD   1 TO WK-N-TOTAL-ACTIVE-JOBS
075500        PERFORM B180-ACCUM-ONE-JOBSKILL
075600           THRU B189-ACCUM-ONE-JOBSKILL-EX
075700           VARYING WK-N-JS-SUB FROM 1 BY 1
075800             UNTIL WK-N-JS-SUB > WK-N-JOBSKILL-COUNT
075900     END-IF.
076000 B119-DERIVE-ONE-JOB-STATE-EX.
076100     EXIT.
076200*
076300 B120-COLLECT-ONE-SOURCE.
076400     IF WT-SOURCE-JOB-ID (WK-N-SRC-SUB)
076500             NOT = WT-JOB-ID (WK-N-JOB-SUB)
076600        GO TO B129-COLLECT-ONE-SOURCE-EX
076700     END-IF.
076800     IF WK-C-LIFE-SOURCE-CNT >= 50
076900        GO TO B129-COLLECT-ONE-SOURCE-EX
077000     END-IF.
077100*
077200     SET      WK-C-SITE-WAS-FOUND TO FALSE.
077300     SET      WX-SITE TO 1.
077400     SEARCH ALL WK-T-SITE
077500        AT END
077600           SET  WK-C-SITE-WAS-FOUND TO FALSE
077700        WHEN WT-SITE-ID (WX-SITE)
077800                 = WT-SOURCE-SITE-ID (WK-N-SRC-SUB)
077900           SET  WK-C-SITE-WAS-FOUND TO TRUE
078000     END-SEARCH.
078100     IF WK-C-SITE-WAS-FOUND
078200        MOVE  WT-SITE-INACTIVE-DAYS (WX-SITE)
078300                                 TO WK-N-INACT-THRESH
078400        MOVE  WT-SITE-REPOST-DAYS (WX-SITE)
078500                                 TO WK-N-REPOST-THRESH
078600     ELSE
078700        MOVE  7                  TO WK-N-INACT-THRESH
078800        MOVE  30                 TO WK-N-REPOST-THRESH
078900     END-IF.
079000*
079100     ADD      1 TO WK-C-LIFE-SOURCE-CNT.
079200     MOVE     WK-N-INACT-THRESH
079300              TO WK-C-LIFE-SRC-INACT-DAYS (WK-C-LIFE-SOURCE-CNT).
079400     MOVE     WK-N-REPOST-THRESH
079500              TO WK-C-LIFE-SRC-REPOST-DAYS (WK-C-LIFE-SOURCE-CNT).
079600     MOVE     WT-SOURCE-LAST-SEEN-TS (WK-N-SRC-SUB)
079700              TO WK-C-LIFE-SRC-LAST-SEEN (WK-C-LIFE-SOURCE-CNT).
079800 B129-COLLECT-ONE-SOURCE-EX.
079900     EXIT.
080000*
080100 B140-INSERT-RECENT-INDEX.
080200     ADD      1 TO WK-N-RECENT-COUNT.
080300     MOVE     WK-N-JOB-SUB TO WK-N-RECENT-IDX (WK-N-RECENT-COUNT).
080400     MOVE     WK-N-RECENT-COUNT TO WK-N-INS-POS.
080500     PERFORM B150-BUBBLE-RECENT-ONE-STEP
080600        THRU B159-BUBBLE-RECENT-ONE-STEP-EX
080700        UNTIL WK-N-INS-POS <= 1.
080800 B149-INSERT-RECENT-INDEX-EX.
080900     EXIT.
081000*
081100 B150-BUBBLE-RECENT-ONE-STEP.
081200     IF WT-JOB-LAST-SEEN-TS
081300             (WK-N-RECENT-IDX (WK-N-INS-POS - 1))
081400        >= WT-JOB-LAST-SEEN-TS (WK-N-RECENT-IDX (WK-N-INS-POS))
081500        MOVE  1 TO WK-N-INS-POS
081600        GO TO B159-BUBBLE-RECENT-ONE-STEP-EX
081700     END-IF.
081800     MOVE     WK-N-RECENT-IDX (WK-N-INS-POS) TO WK-N-SWAP-TEMP.
081900     MOVE     WK-N-RECENT-IDX (WK-N-INS-POS - 1)
082000                          TO WK-N-RECENT-IDX (WK-N-INS-POS).
082100     MOVE  WK-N-SWAP-TEMP TO WK-N-RECENT-IDX (WK-N-INS-POS - 1).
082200     SUBTRACT 1 FROM WK-N-INS-POS.
082300 B159-BUBBLE-RECENT-ONE-STEP-EX.
082400     EXIT.
082500*
082600 B160-INSERT-ACTIVE-INDEX.
082700     ADD      1 TO WK-N-ACTIVE-COUNT.
082800     MOVE     WK-N-JOB-SUB TO WK-N-ACTIVE-IDX (WK-N-ACTIVE-COUNT).
082900     MOVE     WK-N-ACTIVE-COUNT TO WK-N-INS-POS.
083000     PERFORM B170-BUBBLE-ACTIVE-ONE-STEP
083100        THRU B179-BUBBLE-ACTIVE-ONE-STEP-EX
083200        UNTIL WK-N-INS-POS <= 1.
083300 B169-INSERT-ACTIVE-INDEX-EX.
083400     EXIT.
083500*
083600 B170-BUBBLE-ACTIVE-ONE-STEP.
083700     IF WT-JOB-LAST-SEEN-TS
083800             (WK-N-ACTIVE-IDX (WK-N-INS-POS - 1))
083900        >= WT-JOB-LAST-SEEN-TS (WK-N-ACTIVE-IDX (WK-N-INS-POS))
084000        MOVE  1 TO WK-N-INS-POS
084100        GO TO B179-BUBBLE-ACTIVE-ONE-STEP-EX
084200     END-IF.
084300     MOVE     WK-N-ACTIVE-IDX (WK-N-INS-POS) TO WK-N-SWAP-TEMP.
084400     MOVE     WK-N-ACTIVE-IDX (WK-N-INS-POS - 1)
084500                          TO WK-N-ACTIVE-IDX (WK-N-INS-POS).
084600     MOVE  WK-N-SWAP-TEMP TO WK-N-ACTIVE-IDX (WK-N-INS-POS - 1).
084700     SUBTRACT 1 FROM WK-N-INS-POS.
084800 B179-BUBBLE-ACTIVE-ONE-STEP-EX.
084900     EXIT.
085000*
085100 B180-ACCUM-ONE-JOBSKILL.
085200     IF WT-JS-JOB-ID (WK-N-JS-SUB) NOT = WT-JOB-ID (WK-N-JOB-SUB)
085300        GO TO B189-ACCUM-ONE-JOBSKILL-EX
085400     END-IF.
085500*    WK-T-SKILL CARRIES NO ASCENDING KEY (SEE 7Q2FIX4 IN JMETABL) -
085600*    A PLAIN SEQUENTIAL SEARCH IS USED HERE, MATCHING ON
085700*    SKILL-ID.
085800     SET      WX-SKILL TO 1.
085900     SEARCH   WK-T-SKILL
086000        AT END
086100           CONTINUE
086200        WHEN WT-SKILL-ID (WX-SKILL) = WT-JS-SKILL-ID (WK-N-JS-SUB)
086300           ADD 1 TO WK-N-SKILL-ACTIVE-CNT (WX-SKILL)
086400     END-SEARCH.
086500 B189-ACCUM-ONE-JOBSKILL-EX.
086600     EXIT.
086700*
086800*---------------------------------------------------------------*
086900* C100 - RECENT JOBS REPORT.  EVERY JOB SEEN INSIDE THE LAST    *
087000* 24 HOURS, NEWEST LAST-SEEN FIRST.                             *
087100*---------------------------------------------------------------*
087200 C100-PRINT-RECENT-JOBS.
087300     OPEN     OUTPUT JMERJOB.
087400     MOVE     WK-N-AS-OF-TS       TO HDG-AS-OF-TS.
087500     WRITE    WK-C-RJOB-RECORD    FROM JME-ASOF-HEADING.
087600     WRITE    WK-C-RJOB-RECORD    FROM JME-JOB-SUMMARY-HEADING.
087700*
087800     PERFORM C110-PRINT-ONE-RECENT-JOB
087900        THRU C119-PRINT-ONE-RECENT-JOB-EX
088000        VARYING WK-N-RIDX FROM 1 BY 1
088100          UNTIL WK-N-RIDX > WK-N-RECENT-COUNT.
088200*
088300     MOVE     WK-N-RECENT-COUNT   TO TRL-JOB-COUNT.
088400     WRITE    WK-C-RJOB-RECORD    FROM JME-JOB-SUMMARY-TRAILER.
088500     CLOSE    JMERJOB.
088600 C199-PRINT-RECENT-JOBS-EX.
088700     EXIT.
088800*
088900 C110-PRINT-ONE-RECENT-JOB.
089000     MOVE     WK-N-RECENT-IDX (WK-N-RIDX) TO WK-N-JOB-SUB.
089100     PERFORM  C120-BUILD-JOB-SUMMARY-LINE
089200        THRU  C129-BUILD-JOB-SUMMARY-LINE-EX.
089300     WRITE    WK-C-RJOB-RECORD    FROM JME-JOB-SUMMARY-LINE.
089400 C119-PRINT-ONE-RECENT-JOB-EX.
089500     EXIT.
089600*
089700*---------------------------------------------------------------*
089800* C120 IS SHARED BY THE RECENT AND ACTIVE REPORTS - IT ONLY     *
089900* NEEDS WK-N-JOB-SUB SET BEFORE IT IS PERFORMED, SAME SHARED-   *
090000* DETAIL-LINE HABIT AS THE OLD SWIFT EXPOSURE REPORT.           *
090100*---------------------------------------------------------------*
090200 C120-BUILD-JOB-SUMMARY-LINE.
090300     MOVE     WT-JOB-ID (WK-N-JOB-SUB) TO JSL-JOB-ID.
090400     MOVE     WT-JOB-ROLE (WK-N-JOB-SUB) TO JSL-ROLE.
090500     MOVE     WT-JOB-LOCATION (WK-N-JOB-SUB) TO JSL-LOCATION.
090600     MOVE     WT-JOBD-STATE (WK-N-JOB-SUB) TO JSL-STATE.
090700     MOVE     WT-JOBD-DAYS-SINCE (WK-N-JOB-SUB) TO JSL-DAYS-SINCE.
090800     MOVE     WT-JOBD-CONFIRMED (WK-N-JOB-SUB) TO JSL-SOURCES.
090900     MOVE     WT-JOB-LAST-SEEN-TS (WK-N-JOB-SUB) TO JSL-LAST-SEEN.
091000*
091100     SET      WK-C-COMPANY-WAS-FOUND TO FALSE.
091200     SET      WX-COMPANY TO 1.
091300     SEARCH   WK-T-COMPANY
091400        AT END
091500           CONTINUE
091600        WHEN WT-COMPANY-ID (WX-COMPANY)
091700                 = WT-JOB-COMPANY-ID (WK-N-JOB-SUB)
091800           SET  WK-C-COMPANY-WAS-FOUND TO TRUE
091900     END-SEARCH.
092000     IF WK-C-COMPANY-WAS-FOUND
092100        MOVE  WT-COMPANY-DISPLAY-NAME (WX-COMPANY)
092200                                 TO JSL-COMPANY-NAME
092300     ELSE
092400        MOVE  SPACES             TO JSL-COMPANY-NAME
092500     END-IF.
092600 C129-BUILD-JOB-SUMMARY-LINE-EX.
092700     EXIT.
092800*
092900*---------------------------------------------------------------*
093000* C200 - ACTIVE JOBS REPORT.  THE 30-DAY ACTIVE CANDIDATE POOL, *
093100* ACTIVE STATE ONLY, NEWEST LAST-SEEN FIRST.                    *
093200*---------------------------------------------------------------*
093300 C200-PRINT-ACTIVE-JOBS.
093400     OPEN     OUTPUT JMEAJOB.
093500     MOVE     WK-N-AS-OF-TS       TO HDG-AS-OF-TS.
093600     WRITE    WK-C-AJOB-RECORD    FROM JME-ASOF-HEADING.
093700     WRITE    WK-C-AJOB-RECORD    FROM JME-JOB-SUMMARY-HEADING.
093800*
093900     PERFORM C210-PRINT-ONE-ACTIVE-JOB
094000        THRU C219-PRINT-ONE-ACTIVE-JOB-EX
094100        VARYING WK-N-AIDX FROM 1 BY 1
094200          UNTIL WK-N-AIDX > WK-N-ACTIVE-COUNT.
094300*
094400     MOVE     WK-N-ACTIVE-COUNT   TO TRL-JOB-COUNT.
094500     WRITE    WK-C-AJOB-RECORD    FROM JME-JOB-SUMMARY-TRAILER.
094600     CLOSE    JMEAJOB.
094700 C299-PRINT-ACTIVE-JOBS-EX.
094800     EXIT.
094900*
095000 C210-PRINT-ONE-ACTIVE-JOB.
095100     MOVE     WK-N-ACTIVE-IDX (WK-N-AIDX) TO WK-N-JOB-SUB.
095200     PERFORM  C120-BUILD-JOB-SUMMARY-LINE
095300        THRU  C129-BUILD-JOB-SUMMARY-LINE-EX.
095400     WRITE    WK-C-AJOB-RECORD    FROM JME-JOB-SUMMARY-LINE.
095500 C219-PRINT-ONE-ACTIVE-JOB-EX.
095600     EXIT.
095700*
095800*---------------------------------------------------------------*
095900* C300 - SKILL FREQUENCY OVER THE ACTIVE POOL ONLY.  SORTED     *
096000* MOST-DEMANDED FIRST BY REPEATED MAX-SELECTION - THE TABLE IS  *
096100* AT MOST 60 SKILLS SO A SELECTION PASS IS CHEAPER TO GET RIGHT *
096200* THAN A SORT WORK FILE FOR SOMETHING THIS SMALL.               *
096300*---------------------------------------------------------------*
096400 C300-PRINT-SKILL-FREQUENCY.
096500     OPEN     OUTPUT JMESKFQ.
096600     MOVE     WK-N-AS-OF-TS       TO HDG-AS-OF-TS.
096700     WRITE    WK-C-SKFQ-RECORD    FROM JME-ASOF-HEADING.
096800*
096900     IF WK-N-TOTAL-ACTIVE-JOBS > 0
097000        PERFORM C310-BUILD-SKILL-ORDER
097100           THRU C319-BUILD-SKILL-ORDER-EX
097200           VARYING WK-N-SKILL-RANK FROM 1 BY 1
097300             UNTIL WK-N-SKILL-RANK > WK-N-SKILL-COUNT
097400        PERFORM C330-PRINT-ONE-SKILL-LINE
097500           THRU C339-PRINT-ONE-SKILL-LINE-EX
097600           VARYING WK-N-SKILL-RANK FROM 1 BY 1
097700             UNTIL WK-N-SKILL-RANK > WK-N-SKILL-COUNT
097800     END-IF.
097900*
098000     MOVE     WK-N-TOTAL-ACTIVE-JOBS TO TRL-ACTIVE-JOB-COUNT.
098100     WRITE    WK-C-SKFQ-RECORD    FROM JME-SKILL-FREQ-TRAILER.
098200     CLOSE    JMESKFQ.
098300 C399-PRINT-SKILL-FREQUENCY-EX.
098400     EXIT.
098500*
098600 C310-BUILD-SKILL-ORDER.
098700     MOVE     ZERO                TO WK-N-BEST-CNT.
098800     MOVE     ZERO                TO WK-N-BEST-SUB.
098900     PERFORM  C320-FIND-BEST-REMAINING-SKILL
099000        THRU  C329-FIND-BEST-REMAINING-SKILL-EX
099100        VARYING WK-N-SKILL-SUB FROM 1 BY 1
099200          UNTIL WK-N-SKILL-SUB > WK-N-SKILL-COUNT.
099300     IF WK-N-BEST-SUB > 0
099400        MOVE  WK-N-BEST-SUB TO WK-N-SKILL-ORDER (WK-N-SKILL-RANK)
099500        SET   WK-C-SKILL-ALREADY-PRINTED (WK-N-BEST-SUB) TO TRUE
099600     END-IF.
099700 C319-BUILD-SKILL-ORDER-EX.
099800     EXIT.
099900*
100000 C320-FIND-BEST-REMAINING-SKILL.
100100     IF WK-C-SKILL-ALREADY-PRINTED (WK-N-SKILL-SUB)
100200        GO TO C329-FIND-BEST-REMAINING-SKILL-EX
100300     END-IF.
100400     IF WK-N-SKILL-ACTIVE-CNT (WK-N-SKILL-SUB) > WK-N-BEST-CNT
100500        MOVE  WK-N-SKILL-ACTIVE-CNT (WK-N-SKILL-SUB)
100600                                 TO WK-N-BEST-CNT
100700        MOVE  WK-N-SKILL-SUB     TO WK-N-BEST-SUB
100800     END-IF.
100900 C329-FIND-BEST-REMAINING-SKILL-EX.
101000     EXIT.
101100*
101200 C330-PRINT-ONE-SKILL-LINE.
101300     MOVE  WK-N-SKILL-ORDER (WK-N-SKILL-RANK) TO WK-N-SKILL-SUB.
101400     MOVE  WT-SKILL-NAME (WK-N-SKILL-SUB) TO SFL-SKILL-NAME.
101500     MOVE     WK-N-SKILL-ACTIVE-CNT (WK-N-SKILL-SUB)
101600                                  TO SFL-JOB-COUNT.
101700     COMPUTE  SFL-PCT-SHARE ROUNDED =
101800              (WK-N-SKILL-ACTIVE-CNT (WK-N-SKILL-SUB) * 100)
101900                 / WK-N-TOTAL-ACTIVE-JOBS.
102000     WRITE    WK-C-SKFQ-RECORD    FROM JME-SKILL-FREQ-LINE.
102100 C339-PRINT-ONE-SKILL-LINE-EX.
102200     EXIT.
102300*
102400*---------------------------------------------------------------*
102500* C400 - JOB EVIDENCE TIMELINE.  SPEC CALLS FOR A TIMELINE OF A *
102600* SINGLE REQUESTED JOB - THERE IS NO OPERATOR PARAMETER CARD IN *
102700* A COLD BATCH JOB LIKE THIS ONE, SO EVERY JOB IN THE ACTIVE    *
102800* POOL GETS ITS OWN TIMELINE SECTION, ONE AFTER ANOTHER.        *
102900*---------------------------------------------------------------*
103000 C400-PRINT-JOB-TIMELINES.
103100     OPEN     OUTPUT JMETMLN.
103200     PERFORM C410-PRINT-ONE-JOB-TIMELINE
103300        THRU C419-PRINT-ONE-JOB-TIMELINE-EX
103400        VARYING WK-N-AIDX FROM 1 BY 1
103500          UNTIL WK-N-AIDX > WK-N-ACTIVE-COUNT.
103600     CLOSE    JMETMLN.
103700 C499-PRINT-JOB-TIMELINES-EX.
103800     EXIT.
103900*
104000 C410-PRINT-ONE-JOB-TIMELINE.
104100     MOVE     WK-N-ACTIVE-IDX (WK-N-AIDX) TO WK-N-JOB-SUB.
104200     MOVE     ZERO                TO WK-N-JOBOBS-COUNT.
104300*
104400     PERFORM C420-COLLECT-ONE-OBS
104500        THRU C429-COLLECT-ONE-OBS-EX
104600        VARYING WK-N-OBS-SUB FROM 1 BY 1
104700          UNTIL WK-N-OBS-SUB > WK-N-OBS-COUNT.
104800*
104900     MOVE     WT-JOB-ID (WK-N-JOB-SUB) TO HDG-JOB-ID.
105000     WRITE    WK-C-TMLN-RECORD    FROM JME-TIMELINE-HEADING.
105100*
105200     PERFORM C440-PRINT-ONE-TIMELINE-LINE
105300        THRU C449-PRINT-ONE-TIMELINE-LINE-EX
105400        VARYING WK-N-JOBOBS-SUB FROM 1 BY 1
105500          UNTIL WK-N-JOBOBS-SUB > WK-N-JOBOBS-COUNT.
105600*
105700     MOVE     WK-N-JOBOBS-COUNT   TO TRL-OBS-COUNT.
105800     WRITE    WK-C-TMLN-RECORD    FROM JME-TIMELINE-TRAILER.
105900 C419-PRINT-ONE-JOB-TIMELINE-EX.
106000     EXIT.
106100*
106200 C420-COLLECT-ONE-OBS.
106300*    WK-T-SOURCE CARRIES NO ASCENDING KEY (SEE 7Q2FIX4 IN
106400*    JMETABL) - A PLAIN SEQUENTIAL SEARCH IS USED HERE, MATCHING
106500*    ON SOURCE-ID.
106600     SET      WK-C-JOBSRC-DID-MATCH TO FALSE.
106700     SET      WX-SOURCE TO 1.
106800     SEARCH   WK-T-SOURCE
106900        AT END
107000           CONTINUE
107100        WHEN WT-SOURCE-ID (WX-SOURCE)
107200                 = WT-OBS-SOURCE-ID (WK-N-OBS-SUB)
107300           IF WT-SOURCE-JOB-ID (WX-SOURCE)
107400                    = WT-JOB-ID (WK-N-JOB-SUB)
107500              SET  WK-C-JOBSRC-DID-MATCH TO TRUE
107600           END-IF
107700     END-SEARCH.
107800     IF NOT WK-C-JOBSRC-DID-MATCH
107900        GO TO C429-COLLECT-ONE-OBS-EX
108000     END-IF.
108100     IF WK-N-JOBOBS-COUNT >= 500
108200        GO TO C429-COLLECT-ONE-OBS-EX
108300     END-IF.
108400*
108500     ADD      1 TO WK-N-JOBOBS-COUNT.
108600     MOVE     WK-N-OBS-SUB TO WK-N-JOBOBS-IDX (WK-N-JOBOBS-COUNT).
108700     MOVE     WK-N-JOBOBS-COUNT TO WK-N-INS-POS.
108800     PERFORM C430-BUBBLE-JOBOBS-ONE-STEP
108900        THRU C439-BUBBLE-JOBOBS-ONE-STEP-EX
109000        UNTIL WK-N-INS-POS <= 1.
109100 C429-COLLECT-ONE-OBS-EX.
109200     EXIT.
109300*
109400 C430-BUBBLE-JOBOBS-ONE-STEP.
109500     IF WT-OBS-OBSERVED-TS
109600             (WK-N-JOBOBS-IDX (WK-N-INS-POS - 1))
109700        >= WT-OBS-OBSERVED-TS (WK-N-JOBOBS-IDX (WK-N-INS-POS))
109800        MOVE  1 TO WK-N-INS-POS
109900        GO TO C439-BUBBLE-JOBOBS-ONE-STEP-EX
110000     END-IF.
110100     MOVE     WK-N-JOBOBS-IDX (WK-N-INS-POS) TO WK-N-SWAP-TEMP.
110200     MOVE     WK-N-JOBOBS-IDX (WK-N-INS-POS - 1)
110300                          TO WK-N-JOBOBS-IDX (WK-N-INS-POS).
110400     MOVE  WK-N-SWAP-TEMP TO WK-N-JOBOBS-IDX (WK-N-INS-POS - 1).
110500     SUBTRACT 1 FROM WK-N-INS-POS.
110600 C439-BUBBLE-JOBOBS-ONE-STEP-EX.
110700     EXIT.
110800*
110900 C440-PRINT-ONE-TIMELINE-LINE.
111000     MOVE     WK-N-JOBOBS-IDX (WK-N-JOBOBS-SUB) TO WK-N-OBS-SUB.
111100     MOVE  WT-OBS-OBSERVED-TS (WK-N-OBS-SUB) TO TML-OBSERVED-TS.
111200     MOVE     WT-OBS-RAW-TITLE (WK-N-OBS-SUB)   TO TML-RAW-TITLE.
111300*
111400     MOVE     SPACES              TO WK-C-WORK-SITE-NAME
111500                                      WK-C-WORK-URL.
111600*    WK-T-SOURCE CARRIES NO ASCENDING KEY (SEE 7Q2FIX4 IN
111700*    JMETABL) - A PLAIN SEQUENTIAL SEARCH IS USED HERE, MATCHING
111800*    ON SOURCE-ID.
111900     SET      WX-SOURCE TO 1.
112000     SEARCH   WK-T-SOURCE
112100        AT END
112200           CONTINUE
112300        WHEN WT-SOURCE-ID (WX-SOURCE)
112400                 = WT-OBS-SOURCE-ID (WK-N-OBS-SUB)
112500           MOVE WT-SOURCE-URL (WX-SOURCE) (1:40)
112600                                 TO WK-C-WORK-URL
112700           SET  WK-C-SITE-WAS-FOUND TO FALSE
112800           SET  WX-SITE TO 1
112900           SEARCH ALL WK-T-SITE
113000              AT END
113100                 CONTINUE
113200              WHEN WT-SITE-ID (WX-SITE)
113300                       = WT-SOURCE-SITE-ID (WX-SOURCE)
113400                 MOVE WT-SITE-NAME (WX-SITE)
113500                                 TO WK-C-WORK-SITE-NAME
113600           END-SEARCH
113700     END-SEARCH.
113800     MOVE     WK-C-WORK-SITE-NAME TO TML-SITE-NAME.
113900     MOVE     WK-C-WORK-URL       TO TML-SOURCE-URL.
114000*
114100     MOVE     SPACES              TO WK-C-WORK-STATUS.
114200     SET      WX-ATTEMPT TO 1.
114300     SEARCH ALL WK-T-ATTEMPT
114400        AT END
114500           CONTINUE
114600        WHEN WT-ATTEMPT-ID (WX-ATTEMPT)
114700                 = WT-OBS-ATTEMPT-ID (WK-N-OBS-SUB)
114800           MOVE WT-ATTEMPT-STATUS (WX-ATTEMPT) TO WK-C-WORK-STATUS
114900     END-SEARCH.
115000     MOVE     WK-C-WORK-STATUS    TO TML-CRAWL-STATUS.
115100*
115200     WRITE    WK-C-TMLN-RECORD    FROM JME-TIMELINE-LINE.
115300 C449-PRINT-ONE-TIMELINE-LINE-EX.
115400     EXIT.
115500*
115600****** END OF PROGRAM SOURCE - JMEINSR ******
