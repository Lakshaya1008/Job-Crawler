000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMESKIL.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   14 JAN 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  SAME "SCAN AGAINST A FIXED CODE TABLE" SHAPE AS
001200*               THE OLD COMMODITY-CODE EXTRACTOR THAT USED TO
001300*               PULL COMMODITY MNEMONICS OUT OF A FREE-TEXT
001400*               SHIPPING INSTRUCTION.  HERE IT SCANS A JOB
001500*               DESCRIPTION AGAINST THE FIXED SKILL DICTIONARY
001600*               BELOW AND ATTACHES EVERY SKILL IT FINDS.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* JME0003 14/01/1990 MWTL   - INITIAL VERSION - COMMODITY CODE    JME0003 
002200*                             EXTRACTION FROM FREE-TEXT SHIPPING  JME0003 
002300*                             INSTRUCTIONS.                       JME0003 
002400*----------------------------------------------------------------*
002500* JME0019 11/07/1996 MWTL   - E-REQ 9520 - CODE TABLE MOVED FROM  JME0019 
002600*                             A LOAD FILE TO IN-LINE VALUE        JME0019 
002700*                             CLAUSES AFTER THE LOAD FILE WAS     JME0019 
002800*                             LOST IN THE Y93 REORGANISATION.     JME0019 
002900*----------------------------------------------------------------*
003000* JME0026 03/10/1998 RSEET  - Y2K READINESS REVIEW - NO DATE      JME0026 
003100*                             FIELDS IN THIS ROUTINE, PASS.       JME0026 
003200*----------------------------------------------------------------*
003300* 7Q2EVD3 06/05/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD3 
003400*                             88014 - REBUILT AS THE SKILL        7Q2EVD3 
003500*                             EXTRACTOR.  DICTIONARY IS NOW THE   7Q2EVD3 
003600*                             FIXED SKILL LIST SUPPLIED BY THE    7Q2EVD3 
003700*                             STAFFING DESK.  FUNCTION CODE "R"   7Q2EVD3
003800*                             SCANS ONE DESCRIPTION, "F" REWRITES 7Q2EVD3
003900*                             THE SKILL AND JOB-SKILL MASTERS.    7Q2EVD3
004000*----------------------------------------------------------------*
004100* 7Q2FIX4 22/07/2024 TMPRGS - E-REQ 88061 - WK-T-SKILL IS         7Q2FIX4
004200*                             APPENDED IN DICTIONARY ORDER, NOT   7Q2FIX4
004300*                             ALPHABETICAL ORDER (E.G. "HIBERNATE"7Q2FIX4
004400*                             FOLLOWS "SPRING BOOT"), SO SEARCH   7Q2FIX4
004500*                             ALL AGAINST IT WAS AN UNDEFINED     7Q2FIX4
004600*                             BINARY SEARCH.  CHANGED TO A PLAIN  7Q2FIX4
004700*                             SEQUENTIAL SEARCH.                  7Q2FIX4
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                   UPSI-0 IS UPSI-SWITCH-0
005800                     ON  STATUS IS U0-ON
005900                     OFF STATUS IS U0-OFF.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT JMESKLM  ASSIGN TO DATABASE-JMESKLM
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600     SELECT JMEJSKM  ASSIGN TO DATABASE-JMEJSKM
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900*
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400**************
007500 FD  JMESKLM
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS JME-SKILL-RECORD.
007800 01  WK-C-JMESKILL.
007900     COPY JMESKDT.
008000*
008100 FD  JMEJSKM
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS JME-JOBSKILL-RECORD.
008400 01  WK-C-JMEJOBSKILL.
008500     COPY JMEJSKL.
008600*
008700*************************
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                       PIC X(24)   VALUE
009100     "** PROGRAM JMESKIL   **".
009200*
009300 01  WK-C-COMMON.
009400     COPY JMECMWS.
009500*
009600 01  WK-C-TABLE-AREA.
009700     COPY JMETABL.
009800*
009900*---------------------------------------------------------------*
010000* FIXED SKILL DICTIONARY - ONE ENTRY PER RECOGNISED SKILL.       *
010100* EACH ENTRY IS NAME (15), LENGTH OF THE NAME (2), AND A         *
010200* WORD-BOUNDARY FLAG - "1" MEANS THE NAME MAY ONLY MATCH WHEN    *
010300* SURROUNDED BY SPACES (A ONE-WORD SKILL LIKE "JAVA" MUST NOT    *
010400* MATCH INSIDE "JAVASCRIPT"), "0" MEANS A PLAIN SUBSTRING MATCH  *
010500* IS GOOD ENOUGH BECAUSE THE SKILL NAME ITSELF CONTAINS A SPACE. *
010600*---------------------------------------------------------------*
010700 01  WK-C-SKILL-DICT-VALUES.
010800     05  FILLER  PIC X(18) VALUE "java           041".
010900     05  FILLER  PIC X(18) VALUE "kotlin         061".
011000     05  FILLER  PIC X(18) VALUE "scala          051".
011100     05  FILLER  PIC X(18) VALUE "spring         061".
011200     05  FILLER  PIC X(18) VALUE "spring boot    110".
011300     05  FILLER  PIC X(18) VALUE "spring mvc     100".
011400     05  FILLER  PIC X(18) VALUE "spring security150".
011500     05  FILLER  PIC X(18) VALUE "hibernate      091".
011600     05  FILLER  PIC X(18) VALUE "micronaut      091".
011700     05  FILLER  PIC X(18) VALUE "quarkus        071".
011800     05  FILLER  PIC X(18) VALUE "react          051".
011900     05  FILLER  PIC X(18) VALUE "angular        071".
012000     05  FILLER  PIC X(18) VALUE "vue            031".
012100     05  FILLER  PIC X(18) VALUE "javascript     101".
012200     05  FILLER  PIC X(18) VALUE "typescript     101".
012300     05  FILLER  PIC X(18) VALUE "html           041".
012400     05  FILLER  PIC X(18) VALUE "css            031".
012500     05  FILLER  PIC X(18) VALUE "node.js        071".
012600     05  FILLER  PIC X(18) VALUE "express        071".
012700     05  FILLER  PIC X(18) VALUE "django         061".
012800     05  FILLER  PIC X(18) VALUE "flask          051".
012900     05  FILLER  PIC X(18) VALUE "fastapi        071".
013000     05  FILLER  PIC X(18) VALUE "postgresql     101".
013100     05  FILLER  PIC X(18) VALUE "mysql          051".
013200     05  FILLER  PIC X(18) VALUE "mongodb        071".
013300     05  FILLER  PIC X(18) VALUE "redis          051".
013400     05  FILLER  PIC X(18) VALUE "elasticsearch  131".
013500     05  FILLER  PIC X(18) VALUE "cassandra      091".
013600     05  FILLER  PIC X(18) VALUE "oracle         061".
013700     05  FILLER  PIC X(18) VALUE "aws            031".
013800     05  FILLER  PIC X(18) VALUE "gcp            031".
013900     05  FILLER  PIC X(18) VALUE "azure          051".
014000     05  FILLER  PIC X(18) VALUE "docker         061".
014100     05  FILLER  PIC X(18) VALUE "kubernetes     101".
014200     05  FILLER  PIC X(18) VALUE "jenkins        071".
014300     05  FILLER  PIC X(18) VALUE "terraform      091".
014400     05  FILLER  PIC X(18) VALUE "ansible        071".
014500     05  FILLER  PIC X(18) VALUE "linux          051".
014600     05  FILLER  PIC X(18) VALUE "python         061".
014700     05  FILLER  PIC X(18) VALUE "spark          051".
014800     05  FILLER  PIC X(18) VALUE "kafka          051".
014900     05  FILLER  PIC X(18) VALUE "airflow        071".
015000     05  FILLER  PIC X(18) VALUE "pandas         061".
015100     05  FILLER  PIC X(18) VALUE "sql            031".
015200     05  FILLER  PIC X(18) VALUE "git            031".
015300     05  FILLER  PIC X(18) VALUE "maven          051".
015400     05  FILLER  PIC X(18) VALUE "gradle         061".
015500     05  FILLER  PIC X(18) VALUE "jira           041".
015600     05  FILLER  PIC X(18) VALUE "rest api       080".
015700     05  FILLER  PIC X(18) VALUE "graphql        071".
015800     05  FILLER  PIC X(18) VALUE "microservices  131".
015900     05  FILLER  PIC X(18) VALUE "rabbitmq       081".
016000 01  WK-C-SKILL-DICT REDEFINES WK-C-SKILL-DICT-VALUES.
016100     05  WK-C-DICT-ENTRY OCCURS 52 TIMES
016200                      INDEXED BY WX-DICT.
016300         10  WK-C-DICT-NAME       PIC X(15).
016400         10  WK-N-DICT-LEN        PIC 9(02).
016500         10  WK-C-DICT-WORDFLAG   PIC X(01).
016600             88  WK-C-DICT-NEEDS-BOUNDARY   VALUE "1".
016700*
016800* ------------------ PROGRAM WORKING STORAGE -------------------*
016900 01  WK-C-WORK-AREA.
017000     05  WK-C-DESC-LOWER          PIC X(200).
017100     05  WK-C-DESC-PADDED         PIC X(201).
017200     05  WK-N-ATTACH-COUNT        PIC S9(03) COMP.
017300     05  WK-N-THIS-SKILL-ID       PIC S9(09) COMP.
017400     05  WK-C-SKILL-FOUND         PIC X(01) VALUE "N".
017500         88  WK-C-SKILL-WAS-FOUND         VALUE "Y".
017600     05  WK-C-PAIR-FOUND          PIC X(01) VALUE "N".
017700         88  WK-C-PAIR-WAS-FOUND          VALUE "Y".
017800     05  FILLER                   PIC X(09).
017900*
018000* -------- GENERIC "DOES SOURCE CONTAIN NEEDLE" WORK AREA -------*
018100 01  WK-C-SEARCH-AREA.
018200     05  WK-C-SRCH-NEEDLE         PIC X(17).
018300     05  WK-N-SRCH-NEEDLE-LEN     PIC S9(04) COMP.
018400     05  WK-N-SRCH-LIMIT          PIC S9(04) COMP.
018500     05  WK-N-SRCH-POS            PIC S9(04) COMP.
018600     05  WK-C-SRCH-FOUND          PIC X(01).
018700         88  WK-C-SRCH-IS-FOUND           VALUE "Y".
018800     05  FILLER                   PIC X(04).
018900*
019000* ------------- COMPARISON KEY FOR THE SKILL TABLE --------------*
019100 01  WK-C-SKILL-NAME-KEY-1        PIC X(30).
019200 01  WK-C-SKILL-NAME-KEY-2 REDEFINES WK-C-SKILL-NAME-KEY-1.
019300     05  WK-C-SKILL-KEY-HALF-1    PIC X(15).
019400     05  WK-C-SKILL-KEY-HALF-2    PIC X(15).
019500 01  WK-C-SKILL-NAME-KEY-3 REDEFINES WK-C-SKILL-NAME-KEY-1.
019600     05  WK-C-SKILL-KEY-BYTE OCCURS 30 TIMES PIC X(01).
019700*
019800*****************
019900 LINKAGE SECTION.
020000*****************
020100 COPY JMLSKIL.
020200 EJECT
020300********************************************
020400 PROCEDURE DIVISION USING WK-C-SKIL-RECORD.
020500********************************************
020600 MAIN-MODULE.
020700     PERFORM A000-PROCESS-CALLED-ROUTINE
020800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
020900     EXIT PROGRAM.
021000*
021100*---------------------------------------------------------------*
021200 A000-PROCESS-CALLED-ROUTINE.
021300*---------------------------------------------------------------*
021400     IF WK-C-TABLES-ARE-LOADED
021500        NEXT SENTENCE
021600     ELSE
021700        PERFORM B100-LOAD-MASTER-TABLES
021800           THRU B199-LOAD-MASTER-TABLES-EX
021900     END-IF.
022000*
022100     EVALUATE TRUE
022200        WHEN WK-C-SKIL-RESOLVE
022300           PERFORM C100-EXTRACT-SKILLS
022400              THRU C199-EXTRACT-SKILLS-EX
022500        WHEN WK-C-SKIL-FINALIZE
022600           PERFORM D100-FINALIZE-MASTERS
022700              THRU D199-FINALIZE-MASTERS-EX
022800        WHEN OTHER
022900           DISPLAY "JMESKIL - UNKNOWN FUNCTION CODE "
023000                   WK-C-SKIL-FUNCTION
023100     END-EVALUATE.
023200*
023300 A099-PROCESS-CALLED-ROUTINE-EX.
023400     EXIT.
023500*
023600*---------------------------------------------------------------*
023700* B100 LOADS THE SKILL AND JOB-SKILL MASTERS INTO WK-T-SKILL AND *
023800* WK-T-JOBSKILL ONCE PER RUN - SAME FIRST-TIME SHAPE THIS SHOP   *
023900* HAS ALWAYS USED FOR A TABLE-LOAD ROUTINE.                      *
024000*---------------------------------------------------------------*
024100 B100-LOAD-MASTER-TABLES.
024200     MOVE    ZERO                 TO   WK-N-SKILL-COUNT
024300                                        WK-N-JOBSKILL-COUNT.
024400*
024500     OPEN    INPUT JMESKLM.
024600     IF NOT WK-C-SUCCESSFUL
024700        DISPLAY "JMESKIL - OPEN ERROR - JMESKLM "
024800                WK-C-FILE-STATUS
024900     ELSE
025000        PERFORM B110-READ-ONE-SKILL
025100           THRU B119-READ-ONE-SKILL-EX
025200           UNTIL WK-C-END-OF-FILE
025300        CLOSE   JMESKLM
025400     END-IF.
025500*
025600     OPEN    INPUT JMEJSKM.
025700     IF NOT WK-C-SUCCESSFUL
025800        DISPLAY "JMESKIL - OPEN ERROR - JMEJSKM "
025900                WK-C-FILE-STATUS
026000     ELSE
026100        PERFORM B130-READ-ONE-JOBSKILL
026200           THRU B139-READ-ONE-JOBSKILL-EX
026300           UNTIL WK-C-END-OF-FILE
026400        CLOSE   JMEJSKM
026500     END-IF.
026600*
026700     MOVE    WK-N-SKILL-COUNT     TO   WK-N-SKILL-NEXT-ID.
026800     ADD     1                    TO   WK-N-SKILL-NEXT-ID.
026900     SET     WK-C-TABLES-ARE-LOADED TO TRUE.
027000*
027100 B199-LOAD-MASTER-TABLES-EX.
027200     EXIT.
027300*
027400*---------------------------------------------------------------*
027500 B110-READ-ONE-SKILL.
027600*---------------------------------------------------------------*
027700     READ    JMESKLM
027800        AT END
027900           SET  WK-C-END-OF-FILE TO TRUE
028000        NOT AT END
028100           ADD  1 TO WK-N-SKILL-COUNT
028200           MOVE SKILL-ID   TO WT-SKILL-ID (WK-N-SKILL-COUNT)
028300           MOVE SKILL-NAME TO WT-SKILL-NAME (WK-N-SKILL-COUNT)
028400     END-READ.
028500*
028600 B119-READ-ONE-SKILL-EX.
028700     EXIT.
028800*
028900*---------------------------------------------------------------*
029000 B130-READ-ONE-JOBSKILL.
029100*---------------------------------------------------------------*
029200     READ    JMEJSKM
029300        AT END
029400           SET  WK-C-END-OF-FILE TO TRUE
029500        NOT AT END
029600           ADD  1 TO WK-N-JOBSKILL-COUNT
029700           MOVE JS-JOB-ID
029800                        TO WT-JS-JOB-ID (WK-N-JOBSKILL-COUNT)
029900           MOVE JS-SKILL-ID
030000                        TO WT-JS-SKILL-ID (WK-N-JOBSKILL-COUNT)
030100     END-READ.
030200*
030300 B139-READ-ONE-JOBSKILL-EX.
030400     EXIT.
030500*
030600*---------------------------------------------------------------*
030700* C100 SCANS ONE DESCRIPTION AGAINST EVERY DICTIONARY ENTRY AND  *
030800* ATTACHES EVERY SKILL FOUND - A BLANK DESCRIPTION ATTACHES      *
030900* NOTHING.                                                       *
031000*---------------------------------------------------------------*
031100 C100-EXTRACT-SKILLS.
031200     MOVE    ZERO                 TO   WK-N-ATTACH-COUNT.
031300     IF WK-C-SKIL-DESCRIPTION = SPACES
031400        GO TO C199-EXTRACT-SKILLS-EX.
031500*
031600     MOVE    WK-C-SKIL-DESCRIPTION TO  WK-C-DESC-LOWER.
031700     INSPECT WK-C-DESC-LOWER CONVERTING
031800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031900          TO "abcdefghijklmnopqrstuvwxyz".
032000     MOVE    SPACES               TO   WK-C-DESC-PADDED.
032100     MOVE    WK-C-DESC-LOWER      TO   WK-C-DESC-PADDED (2:200).
032200*
032300     PERFORM C200-TRY-ONE-DICT-ENTRY
032400        THRU C299-TRY-ONE-DICT-ENTRY-EX
032500        VARYING WX-DICT FROM 1 BY 1
032600          UNTIL WX-DICT > 52.
032700*
032800 C199-EXTRACT-SKILLS-EX.
032900     EXIT.
033000*
033100*---------------------------------------------------------------*
033200* C200 TESTS ONE DICTIONARY ENTRY AGAINST THE PADDED DESCRIPTION.*
033300* A ONE-WORD SKILL IS WRAPPED IN SPACES BEFORE THE SEARCH SO IT  *
033400* NEVER MATCHES PART OF A LONGER WORD (E.G. "JAVA" INSIDE        *
033500* "JAVASCRIPT").  A MULTI-WORD SKILL NAME NEEDS NO WRAPPING - IT *
033600* ALREADY CONTAINS ITS OWN INTERNAL SPACE.                       *
033700*---------------------------------------------------------------*
033800 C200-TRY-ONE-DICT-ENTRY.
033900     IF WK-C-DICT-NEEDS-BOUNDARY (WX-DICT)
034000        MOVE  SPACES             TO   WK-C-SRCH-NEEDLE
034100        MOVE  WK-C-DICT-NAME (WX-DICT)
034200                                 TO   WK-C-SRCH-NEEDLE (2:15)
034300        COMPUTE WK-N-SRCH-NEEDLE-LEN =
034400                WK-N-DICT-LEN (WX-DICT) + 2
034500     ELSE
034600        MOVE  WK-C-DICT-NAME (WX-DICT) TO WK-C-SRCH-NEEDLE
034700        MOVE  WK-N-DICT-LEN (WX-DICT) TO WK-N-SRCH-NEEDLE-LEN
034800     END-IF.
034900*
035000     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
035100     IF WK-C-SRCH-IS-FOUND
035200        PERFORM C300-ATTACH-ONE-SKILL
035300           THRU C399-ATTACH-ONE-SKILL-EX
035400     END-IF.
035500*
035600 C299-TRY-ONE-DICT-ENTRY-EX.
035700     EXIT.
035800*
035900*---------------------------------------------------------------*
036000* C300 FINDS OR CREATES THE SKILL ROW, THEN ATTACHES THE (JOB,   *
036100* SKILL) PAIR IF THAT PAIR IS NOT ALREADY ON FILE.               *
036200*---------------------------------------------------------------*
036300 C300-ATTACH-ONE-SKILL.
036400     MOVE    SPACES               TO   WK-C-SKILL-NAME-KEY-1.
036500     MOVE    WK-C-DICT-NAME (WX-DICT)
036600          TO WK-C-SKILL-NAME-KEY-1 (1:WK-N-DICT-LEN (WX-DICT)).
036700*
036800     SET     WX-SKILL TO 1.
036900     SET     WK-C-SKILL-FOUND TO FALSE.
037000*    WK-T-SKILL IS APPENDED IN DICTIONARY ORDER, NOT NAME
037100*    ORDER - PLAIN SEQUENTIAL SEARCH, SEE 7Q2FIX4 ABOVE.
037200     IF WK-N-SKILL-COUNT > 0
037300        SEARCH   WK-T-SKILL
037400           AT END
037500              CONTINUE
037600           WHEN WT-SKILL-NAME (WX-SKILL) = WK-C-SKILL-NAME-KEY-1
037700              SET WK-C-SKILL-FOUND TO TRUE
037800        END-SEARCH
037900     END-IF.
038000*
038100     IF WK-C-SKILL-WAS-FOUND
038200        MOVE  WT-SKILL-ID (WX-SKILL) TO WK-N-THIS-SKILL-ID
038300     ELSE
038400        PERFORM C310-CREATE-NEW-SKILL
038500           THRU C319-CREATE-NEW-SKILL-EX
038600     END-IF.
038700*
038800     PERFORM C320-CHECK-PAIR-EXISTS
038900        THRU C329-CHECK-PAIR-EXISTS-EX.
039000     IF NOT WK-C-PAIR-WAS-FOUND
039100        PERFORM C330-ADD-JOBSKILL-PAIR
039200           THRU C339-ADD-JOBSKILL-PAIR-EX
039300        ADD  1 TO WK-N-ATTACH-COUNT
039400     END-IF.
039500*
039600 C399-ATTACH-ONE-SKILL-EX.
039700     EXIT.
039800*
039900*---------------------------------------------------------------*
040000 C310-CREATE-NEW-SKILL.
040100*---------------------------------------------------------------*
040200     ADD     1                    TO   WK-N-SKILL-COUNT.
040300     MOVE  WK-N-SKILL-NEXT-ID TO WT-SKILL-ID (WK-N-SKILL-COUNT).
040400     MOVE    WK-C-SKILL-NAME-KEY-1
040500                              TO WT-SKILL-NAME (WK-N-SKILL-COUNT).
040600     MOVE    WK-N-SKILL-NEXT-ID   TO   WK-N-THIS-SKILL-ID.
040700     ADD     1                    TO   WK-N-SKILL-NEXT-ID.
040800*
040900 C319-CREATE-NEW-SKILL-EX.
041000     EXIT.
041100*
041200*---------------------------------------------------------------*
041300* C320 IS A PLAIN LINEAR SCAN - THE JOB-SKILL TABLE CARRIES NO   *
041400* ASCENDING KEY BECAUSE IT IS A COMPOSITE-KEY LOOK-ASIDE TABLE,  *
041500* NOT A MASTER SEARCHED ON EVERY CARD.                           *
041600*---------------------------------------------------------------*
041700 C320-CHECK-PAIR-EXISTS.
041800     SET     WX-JOBSKILL TO 1.
041900     SET     WK-C-PAIR-FOUND TO FALSE.
042000     PERFORM C321-TEST-ONE-PAIR
042100        THRU C329-CHECK-PAIR-EXISTS-EX
042200        VARYING WX-JOBSKILL FROM 1 BY 1
042300          UNTIL WX-JOBSKILL > WK-N-JOBSKILL-COUNT
042400             OR WK-C-PAIR-WAS-FOUND.
042500*
042600 C321-TEST-ONE-PAIR.
042700     IF WT-JS-JOB-ID (WX-JOBSKILL) = WK-C-SKIL-JOB-ID
042800        AND WT-JS-SKILL-ID (WX-JOBSKILL) = WK-N-THIS-SKILL-ID
042900        SET WK-C-PAIR-FOUND TO TRUE
043000     END-IF.
043100 C329-CHECK-PAIR-EXISTS-EX.
043200     EXIT.
043300*
043400*---------------------------------------------------------------*
043500 C330-ADD-JOBSKILL-PAIR.
043600*---------------------------------------------------------------*
043700     ADD     1                    TO   WK-N-JOBSKILL-COUNT.
043800     MOVE    WK-C-SKIL-JOB-ID     TO   WT-JS-JOB-ID
043900                                        (WK-N-JOBSKILL-COUNT).
044000     MOVE    WK-N-THIS-SKILL-ID   TO   WT-JS-SKILL-ID
044100                                        (WK-N-JOBSKILL-COUNT).
044200 C339-ADD-JOBSKILL-PAIR-EX.
044300     EXIT.
044400*
044500*---------------------------------------------------------------*
044600* C900 IS THE GENERAL PURPOSE "DOES SOURCE CONTAIN NEEDLE"       *
044700* SCANNER, SAME SHAPE AS THE ONE JMEROLE USES FOR TITLE          *
044800* KEYWORDS - HERE THE SOURCE IS THE PADDED DESCRIPTION.          *
044900*---------------------------------------------------------------*
045000 C900-SUBSTR-SEARCH.
045100     MOVE    "N"                  TO   WK-C-SRCH-FOUND.
045200     COMPUTE WK-N-SRCH-LIMIT = 202 - WK-N-SRCH-NEEDLE-LEN.
045300     PERFORM C920-TRY-ONE-POSITION
045400        THRU C929-TRY-ONE-POSITION-EX
045500        VARYING WK-N-SRCH-POS FROM 1 BY 1
045600          UNTIL WK-N-SRCH-POS > WK-N-SRCH-LIMIT
045700             OR WK-C-SRCH-IS-FOUND.
045800 C999-SUBSTR-SEARCH-EX.
045900     EXIT.
046000*
046100 C920-TRY-ONE-POSITION.
046200     IF WK-C-DESC-PADDED (WK-N-SRCH-POS :
046300                           WK-N-SRCH-NEEDLE-LEN)
046400        = WK-C-SRCH-NEEDLE (1 : WK-N-SRCH-NEEDLE-LEN)
046500        MOVE "Y" TO WK-C-SRCH-FOUND
046600     END-IF.
046700 C929-TRY-ONE-POSITION-EX.
046800     EXIT.
046900*
047000*---------------------------------------------------------------*
047100* D100 REWRITES BOTH MASTERS FROM THE IN-MEMORY TABLES AT END    *
047200* OF THE INGESTION RUN.                                          *
047300*---------------------------------------------------------------*
047400 D100-FINALIZE-MASTERS.
047500*---------------------------------------------------------------*
047600     OPEN    OUTPUT JMESKLM.
047700     IF NOT WK-C-SUCCESSFUL
047800        DISPLAY "JMESKIL - OPEN OUTPUT ERROR - JMESKLM "
047900                WK-C-FILE-STATUS
048000     ELSE
048100        PERFORM D110-WRITE-ONE-SKILL
048200           THRU D119-WRITE-ONE-SKILL-EX
048300           VARYING WX-SKILL FROM 1 BY 1
048400           UNTIL WX-SKILL > WK-N-SKILL-COUNT
048500        CLOSE   JMESKLM
048600     END-IF.
048700*
048800     OPEN    OUTPUT JMEJSKM.
048900     IF NOT WK-C-SUCCESSFUL
049000        DISPLAY "JMESKIL - OPEN OUTPUT ERROR - JMEJSKM "
049100                WK-C-FILE-STATUS
049200     ELSE
049300        PERFORM D130-WRITE-ONE-JOBSKILL
049400           THRU D139-WRITE-ONE-JOBSKILL-EX
049500           VARYING WX-JOBSKILL FROM 1 BY 1
049600           UNTIL WX-JOBSKILL > WK-N-JOBSKILL-COUNT
049700        CLOSE   JMEJSKM
049800     END-IF.
049900*
050000 D199-FINALIZE-MASTERS-EX.
050100     EXIT.
050200*
050300*---------------------------------------------------------------*
050400 D110-WRITE-ONE-SKILL.
050500*---------------------------------------------------------------*
050600     MOVE    WT-SKILL-ID (WX-SKILL)     TO SKILL-ID.
050700     MOVE    WT-SKILL-NAME (WX-SKILL)   TO SKILL-NAME.
050800     WRITE   JME-SKILL-RECORD.
050900*
051000 D119-WRITE-ONE-SKILL-EX.
051100     EXIT.
051200*
051300*---------------------------------------------------------------*
051400 D130-WRITE-ONE-JOBSKILL.
051500*---------------------------------------------------------------*
051600     MOVE    WT-JS-JOB-ID (WX-JOBSKILL)     TO JS-JOB-ID.
051700     MOVE    WT-JS-SKILL-ID (WX-JOBSKILL)   TO JS-SKILL-ID.
051800     WRITE   JME-JOBSKILL-RECORD.
051900*
052000 D139-WRITE-ONE-JOBSKILL-EX.
052100     EXIT.
052200*
052300******************************************************************
052400************** END OF PROGRAM SOURCE -  JMESKIL ****************
052500******************************************************************
