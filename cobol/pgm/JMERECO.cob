000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMERECO.
000500 AUTHOR.         TAN YEW KIAT.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   11 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  ORIGINALLY THE TAG-AND-JOURNAL ROUTINE THAT
001200*               STAMPED EVERY INCOMING TRANSACTION WITH ITS
001300*               OWNING BATCH AND WROTE IT TO THE AUDIT JOURNAL
001400*               WITHOUT EVER REWRITING A PRIOR ENTRY.  REUSED
001500*               HERE TO RESOLVE THE JOB-SOURCE (ONE PER LISTING
001600*               URL) AND ALWAYS APPEND A JOB-OBSERVATION ROW.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* JME0002 11/09/1991 TYK    - INITIAL VERSION - TAG AND JOURNAL   JME0002 
002200*                             EVERY INBOUND TRANSACTION AGAINST   JME0002 
002300*                             ITS BATCH HEADER.                   JME0002 
002400*----------------------------------------------------------------*
002500* JME0015 05/05/1994 TYK    - E-REQ 9147 - JOURNAL RECORD NOW     JME0015 
002600*                             CARRIES THE OPERATOR ID FOR AUDIT.  JME0015 
002700*----------------------------------------------------------------*
002800* JME0027 02/10/1998 RSEET  - Y2K READINESS REVIEW - JOURNAL      JME0027 
002900*                             TIMESTAMP EXPANDED TO A 4-DIGIT     JME0027 
003000*                             YEAR, NO OTHER CHANGE REQUIRED.     JME0027 
003100*----------------------------------------------------------------*
003200* JME0045 21/08/2003 KLAU   - REM 2003 Q3 - E-REQ 61190 - MOVED   JME0045 
003300*                             THE TABLE LOAD TO A SEPARATE        JME0045 
003400*                             FIRST-TIME PARAGRAPH.               JME0045 
003500*----------------------------------------------------------------*
003600* 7Q2EVD2 02/05/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD2 
003700*                             88014 - REBUILT AS THE OBSERVATION  7Q2EVD2 
003800*                             RECORDER.  FUNCTION CODE "R"        7Q2EVD2 
003900*                             RESOLVES THE JOB-SOURCE FOR ONE     7Q2EVD2 
004000*                             CARD AND APPENDS THE OBSERVATION,   7Q2EVD2 
004100*                             "F" REWRITES THE SOURCE MASTER AND  7Q2EVD2 
004200*                             CLOSES THE OBSERVATION FILE.        7Q2EVD2 
004300*----------------------------------------------------------------*
004400* 7Q2EVD9 22/05/2024 TMPRGS - E-REQ 88014 - SOURCE LOOK-UP NOW    7Q2EVD9
004500*                             USES SEARCH ALL AGAINST THE         7Q2EVD9
004600*                             ASCENDING-KEYED URL TABLE.          7Q2EVD9
004700*----------------------------------------------------------------*
004800* 7Q2FIX4 22/07/2024 TMPRGS - E-REQ 88061 - BACKED OUT 7Q2EVD9.   7Q2FIX4
004900*                             NEW SOURCES ARE APPENDED IN ARRIVAL 7Q2FIX4
005000*                             ORDER, NOT URL ORDER, SO SEARCH     7Q2FIX4
005100*                             ALL WAS AN UNDEFINED BINARY SEARCH  7Q2FIX4
005200*                             THE MOMENT A SECOND URL SORTED      7Q2FIX4
005300*                             AHEAD OF THE FIRST.  BACK TO A      7Q2FIX4
005400*                             PLAIN SEQUENTIAL SEARCH.            7Q2FIX4
005500*----------------------------------------------------------------*
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006400                   UPSI-0 IS UPSI-SWITCH-0
006500                     ON  STATUS IS U0-ON
006600                     OFF STATUS IS U0-OFF.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT JMESRCM  ASSIGN TO DATABASE-JMESRCM
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT JMEOBSV  ASSIGN TO DATABASE-JMEOBSV
007400            ORGANIZATION      IS SEQUENTIAL
007500            ACCESS MODE       IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700*
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  JMESRCM
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS JME-SOURCE-RECORD.
008600 01  WK-C-JMESOURCE.
008700     COPY JMEMSTS.
008800*
008900 FD  JMEOBSV
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS JME-OBS-RECORD.
009200 01  WK-C-JMEOBS.
009300     COPY JMEEVID.
009400*
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER                       PIC X(24)   VALUE
009900     "** PROGRAM JMERECO   **".
010000*
010100 01  WK-C-COMMON.
010200     COPY JMECMWS.
010300*
010400 01  WK-C-TABLE-AREA.
010500     COPY JMETABL.
010600*
010700* ------------------ PROGRAM WORKING STORAGE -------------------*
010800 01  WK-C-WORK-AREA.
010900     05  WK-N-NEW-SOURCE-SUB      PIC S9(06) COMP.
011000     05  WK-N-OBS-NEXT-ID         PIC S9(09) COMP VALUE ZERO.
011100     05  WK-C-SOURCE-FOUND        PIC X(01) VALUE "N".
011200         88  WK-C-SOURCE-WAS-FOUND         VALUE "Y".
011300     05  WK-C-OBSV-FILE-OPEN      PIC X(01) VALUE "N".
011400         88  WK-C-OBSV-IS-OPEN             VALUE "Y".
011500     05  FILLER                   PIC X(08).
011600*
011700* ------- QUICK-LOOK VIEW OF THE SOURCE-ID JUST RESOLVED, -------*
011800* ------- SAME "PACKED KEY" HABIT THE OLD JOURNAL ROUTINES ------*
011900* ------- USED WHEN TRACING A LOOK-UP ON THE OPERATOR LOG. ------*
012000 01  WK-C-WORK-FLAGS-R REDEFINES WK-C-WORK-AREA.
012100     05  FILLER                   PIC X(15).
012200     05  WK-C-FOUND-FLAG-PAIR     PIC X(02).
012300 01  WK-C-WORK-BYTES-R REDEFINES WK-C-WORK-AREA.
012400     05  WK-C-WORK-BYTE           OCCURS 17 TIMES PIC X(01).
012500 01  WK-C-WORK-QUICKLOOK-R REDEFINES WK-C-WORK-AREA.
012600     05  WK-C-WORK-QUICKLOOK      PIC X(17).
012700*
012800*****************
012900 LINKAGE SECTION.
013000*****************
013100 COPY JMLRECO.
013200 EJECT
013300********************************************
013400 PROCEDURE DIVISION USING WK-C-RECO-RECORD.
013500********************************************
013600 MAIN-MODULE.
013700     PERFORM A000-PROCESS-CALLED-ROUTINE
013800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013900     EXIT PROGRAM.
014000*
014100*---------------------------------------------------------------*
014200 A000-PROCESS-CALLED-ROUTINE.
014300*---------------------------------------------------------------*
014400     IF WK-C-TABLES-ARE-LOADED
014500        NEXT SENTENCE
014600     ELSE
014700        PERFORM B100-LOAD-SOURCE-TABLE
014800           THRU B199-LOAD-SOURCE-TABLE-EX
014900     END-IF.
015000*
015100     EVALUATE TRUE
015200        WHEN WK-C-RECO-RESOLVE
015300           PERFORM C100-RESOLVE-ONE-OBSERVATION
015400              THRU C199-RESOLVE-ONE-OBSERVATION-EX
015500        WHEN WK-C-RECO-FINALIZE
015600           PERFORM D100-FINALIZE-SOURCE-MASTER
015700              THRU D199-FINALIZE-SOURCE-MASTER-EX
015800        WHEN OTHER
015900           DISPLAY "JMERECO - UNKNOWN FUNCTION CODE "
016000                   WK-C-RECO-FUNCTION
016100     END-EVALUATE.
016200*
016300 A099-PROCESS-CALLED-ROUTINE-EX.
016400     EXIT.
016500*
016600*---------------------------------------------------------------*
016700* B100 LOADS THE JOB-SOURCE MASTER INTO WK-T-SOURCE ONCE PER RUN *
016800* - SAME FIRST-TIME SHAPE THE OLD TABLE-LOAD ROUTINES IN THIS    *
016900* SHOP HAVE ALWAYS USED - AND OPENS THE OBSERVATION JOURNAL FOR  *
017000* EXTEND SO IT STAYS OPEN FOR THE WHOLE RUN.                     *
017100*---------------------------------------------------------------*
017200 B100-LOAD-SOURCE-TABLE.
017300     MOVE    ZERO                 TO   WK-N-SOURCE-COUNT.
017400*
017500     OPEN    INPUT JMESRCM.
017600     IF NOT WK-C-SUCCESSFUL
017700        DISPLAY "JMERECO - OPEN ERROR - JMESRCM "
017800                WK-C-FILE-STATUS
017900     ELSE
018000        PERFORM B110-READ-ONE-SOURCE
018100           THRU B119-READ-ONE-SOURCE-EX
018200           UNTIL WK-C-END-OF-FILE
018300        CLOSE   JMESRCM
018400     END-IF.
018500*
018600     MOVE    WK-N-SOURCE-COUNT    TO   WK-N-SOURCE-NEXT-ID.
018700     ADD     1                    TO   WK-N-SOURCE-NEXT-ID.
018800*
018900     OPEN    EXTEND JMEOBSV.
019000     IF NOT WK-C-SUCCESSFUL
019100        DISPLAY "JMERECO - OPEN EXTEND ERROR - JMEOBSV "
019200                WK-C-FILE-STATUS
019300     ELSE
019400        SET  WK-C-OBSV-IS-OPEN TO TRUE
019500     END-IF.
019600     SET     WK-C-TABLES-ARE-LOADED TO TRUE.
019700*
019800 B199-LOAD-SOURCE-TABLE-EX.
019900     EXIT.
020000*
020100*---------------------------------------------------------------*
020200 B110-READ-ONE-SOURCE.
020300*---------------------------------------------------------------*
020400     READ    JMESRCM
020500        AT END
020600           SET  WK-C-END-OF-FILE TO TRUE
020700        NOT AT END
020800           ADD  1 TO WK-N-SOURCE-COUNT
020900           MOVE SOURCE-ID
021000                        TO WT-SOURCE-ID (WK-N-SOURCE-COUNT)
021100           MOVE SOURCE-JOB-ID
021200                        TO WT-SOURCE-JOB-ID (WK-N-SOURCE-COUNT)
021300           MOVE SOURCE-SITE-ID
021400                        TO WT-SOURCE-SITE-ID (WK-N-SOURCE-COUNT)
021500           MOVE SOURCE-URL
021600                        TO WT-SOURCE-URL (WK-N-SOURCE-COUNT)
021700           MOVE SOURCE-SALARY-TEXT
021800                    TO WT-SOURCE-SALARY-TEXT (WK-N-SOURCE-COUNT)
021900           MOVE SOURCE-FIRST-SEEN-TS
022000                    TO WT-SOURCE-FIRST-SEEN-TS (WK-N-SOURCE-COUNT)
022100           MOVE SOURCE-LAST-SEEN-TS
022200                    TO WT-SOURCE-LAST-SEEN-TS (WK-N-SOURCE-COUNT)
022300     END-READ.
022400*
022500 B119-READ-ONE-SOURCE-EX.
022600     EXIT.
022700*
022800*---------------------------------------------------------------*
022900* C100 RESOLVES THE JOB-SOURCE FOR ONE CARD (CREATE OR UPDATE    *
023000* LAST-SEEN) THEN ALWAYS APPENDS A NEW JOB-OBSERVATION ROW - THE *
023100* OBSERVATION JOURNAL IS NEVER REWRITTEN, NEVER SKIPPED.         *
023200*---------------------------------------------------------------*
023300 C100-RESOLVE-ONE-OBSERVATION.
023400     MOVE    ZERO                 TO   WK-C-RECO-SOURCE-ID.
023500*
023600     SET     WX-SOURCE TO 1.
023700     SET     WK-C-SOURCE-FOUND TO FALSE.
023800*    WK-T-SOURCE IS APPENDED IN ARRIVAL ORDER, NOT URL
023900*    ORDER - PLAIN SEQUENTIAL SEARCH, SEE 7Q2FIX4 ABOVE.
024000     IF WK-N-SOURCE-COUNT > 0
024100        SEARCH   WK-T-SOURCE
024200           AT END
024300              CONTINUE
024400           WHEN WT-SOURCE-URL (WX-SOURCE) =
024500                WK-C-RECO-LISTING-URL
024600              SET WK-C-SOURCE-FOUND TO TRUE
024700        END-SEARCH
024800     END-IF.
024900*
025000     IF WK-C-SOURCE-WAS-FOUND
025100        PERFORM C200-UPDATE-EXISTING-SOURCE
025200           THRU C299-UPDATE-EXISTING-SOURCE-EX
025300     ELSE
025400        PERFORM C300-CREATE-NEW-SOURCE
025500           THRU C399-CREATE-NEW-SOURCE-EX
025600     END-IF.
025700*
025800     PERFORM C400-APPEND-OBSERVATION
025900        THRU C499-APPEND-OBSERVATION-EX.
026000*
026100 C199-RESOLVE-ONE-OBSERVATION-EX.
026200     EXIT.
026300*
026400*---------------------------------------------------------------*
026500 C200-UPDATE-EXISTING-SOURCE.
026600*---------------------------------------------------------------*
026700     IF WK-C-RECO-OBSERVED-TS > WT-SOURCE-LAST-SEEN-TS (WX-SOURCE)
026800        MOVE WK-C-RECO-OBSERVED-TS
026900                             TO WT-SOURCE-LAST-SEEN-TS (WX-SOURCE)
027000     END-IF.
027100     MOVE    WT-SOURCE-ID (WX-SOURCE) TO WK-C-RECO-SOURCE-ID.
027200*
027300 C299-UPDATE-EXISTING-SOURCE-EX.
027400     EXIT.
027500*
027600*---------------------------------------------------------------*
027700 C300-CREATE-NEW-SOURCE.
027800*---------------------------------------------------------------*
027900     ADD     1                    TO   WK-N-SOURCE-COUNT.
028000     MOVE    WK-N-SOURCE-COUNT    TO   WK-N-NEW-SOURCE-SUB.
028100     MOVE    WK-N-SOURCE-NEXT-ID  TO   WT-SOURCE-ID
028200                                        (WK-N-NEW-SOURCE-SUB).
028300     MOVE    WK-N-SOURCE-NEXT-ID  TO   WK-C-RECO-SOURCE-ID.
028400     ADD     1                    TO   WK-N-SOURCE-NEXT-ID.
028500     MOVE    WK-C-RECO-JOB-ID     TO   WT-SOURCE-JOB-ID
028600                                        (WK-N-NEW-SOURCE-SUB).
028700     MOVE    WK-C-RECO-SITE-ID    TO   WT-SOURCE-SITE-ID
028800                                        (WK-N-NEW-SOURCE-SUB).
028900     MOVE    WK-C-RECO-LISTING-URL TO  WT-SOURCE-URL
029000                                        (WK-N-NEW-SOURCE-SUB).
029100     MOVE    WK-C-RECO-SALARY-TEXT TO  WT-SOURCE-SALARY-TEXT
029200                                        (WK-N-NEW-SOURCE-SUB).
029300     MOVE    WK-C-RECO-OBSERVED-TS TO  WT-SOURCE-FIRST-SEEN-TS
029400                                        (WK-N-NEW-SOURCE-SUB)
029500                                        WT-SOURCE-LAST-SEEN-TS
029600                                        (WK-N-NEW-SOURCE-SUB).
029700*
029800 C399-CREATE-NEW-SOURCE-EX.
029900     EXIT.
030000*
030100*---------------------------------------------------------------*
030200* C400 APPENDS ONE JOB-OBSERVATION ROW.  THE OBSERVATION-ID      *
030300* COUNTER IS KEPT IN WORKING STORAGE, NOT THE TABLE AREA, SINCE  *
030400* THE OBSERVATION FILE IS NEVER READ BACK IN THIS RUN.           *
030500*---------------------------------------------------------------*
030600 C400-APPEND-OBSERVATION.
030700*---------------------------------------------------------------*
030800     ADD     1                    TO   WK-N-OBS-NEXT-ID.
030900     MOVE    WK-N-OBS-NEXT-ID     TO   OBS-ID.
031000     MOVE    WK-C-RECO-SOURCE-ID  TO   OBS-SOURCE-ID.
031100     MOVE    WK-C-RECO-ATTEMPT-ID TO   OBS-ATTEMPT-ID.
031200     MOVE    WK-C-RECO-OBSERVED-TS TO  OBS-OBSERVED-TS.
031300     MOVE    WK-C-RECO-RAW-TITLE  TO   OBS-RAW-TITLE.
031400     IF WK-C-OBSV-IS-OPEN
031500        WRITE JME-OBS-RECORD
031600     END-IF.
031700*
031800 C499-APPEND-OBSERVATION-EX.
031900     EXIT.
032000*
032100*---------------------------------------------------------------*
032200* D100 REWRITES THE SOURCE MASTER FROM THE IN-MEMORY TABLE AND   *
032300* CLOSES THE OBSERVATION JOURNAL AT END OF THE INGESTION RUN.    *
032400*---------------------------------------------------------------*
032500 D100-FINALIZE-SOURCE-MASTER.
032600*---------------------------------------------------------------*
032700     IF WK-C-OBSV-IS-OPEN
032800        CLOSE JMEOBSV
032900        SET   WK-C-OBSV-FILE-OPEN TO FALSE
033000     END-IF.
033100*
033200     OPEN    OUTPUT JMESRCM.
033300     IF NOT WK-C-SUCCESSFUL
033400        DISPLAY "JMERECO - OPEN OUTPUT ERROR - JMESRCM "
033500                WK-C-FILE-STATUS
033600     ELSE
033700        PERFORM D110-WRITE-ONE-SOURCE
033800           THRU D119-WRITE-ONE-SOURCE-EX
033900           VARYING WX-SOURCE FROM 1 BY 1
034000           UNTIL WX-SOURCE > WK-N-SOURCE-COUNT
034100        CLOSE   JMESRCM
034200     END-IF.
034300*
034400 D199-FINALIZE-SOURCE-MASTER-EX.
034500     EXIT.
034600*
034700*---------------------------------------------------------------*
034800 D110-WRITE-ONE-SOURCE.
034900*---------------------------------------------------------------*
035000     MOVE    WT-SOURCE-ID (WX-SOURCE)         TO SOURCE-ID.
035100     MOVE    WT-SOURCE-JOB-ID (WX-SOURCE)     TO SOURCE-JOB-ID.
035200     MOVE    WT-SOURCE-SITE-ID (WX-SOURCE)    TO SOURCE-SITE-ID.
035300     MOVE    WT-SOURCE-URL (WX-SOURCE)        TO SOURCE-URL.
035400     MOVE    WT-SOURCE-SALARY-TEXT (WX-SOURCE)
035500                                       TO SOURCE-SALARY-TEXT.
035600     MOVE    WT-SOURCE-FIRST-SEEN-TS (WX-SOURCE)
035700                                       TO SOURCE-FIRST-SEEN-TS.
035800     MOVE    WT-SOURCE-LAST-SEEN-TS (WX-SOURCE)
035900                                       TO SOURCE-LAST-SEEN-TS.
036000     WRITE   JME-SOURCE-RECORD.
036100*
036200 D119-WRITE-ONE-SOURCE-EX.
036300     EXIT.
036400*
036500******************************************************************
036600************** END OF PROGRAM SOURCE -  JMERECO ****************
036700******************************************************************
