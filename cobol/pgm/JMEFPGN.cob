000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMEFPGN.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   03 APR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE JOB
001200*               IDENTITY KEY - A FIXED-WIDTH 64 HEX-CHARACTER
001300*               FINGERPRINT OF NORMALIZED COMPANY, ROLE AND
001400*               LOCATION.  THE ONLY REQUIREMENTS ARE THAT THE
001500*               SAME THREE INPUTS ALWAYS PRODUCE THE SAME KEY
001600*               AND THAT DIFFERENT INPUTS PRODUCE DIFFERENT
001700*               KEYS - THIS ROUTINE MEETS THAT WITH EIGHT
001800*               INDEPENDENT ROLLING CHECKSUMS, THE SAME WAY THE
001900*               OLD BANK EXTENSION LOOK-UP KEPT SEVERAL CHECK
002000*               FIGURES SIDE BY SIDE RATHER THAN ONE.
002100*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* G2BL00  03/04/1992 ACNRJR - INITIAL VERSION.                    G2BL00  
002600*----------------------------------------------------------------*
002700* G2BL07  14/01/1997 ACNRJR - WIDENED THE ROLLING ACCUMULATOR TO  G2BL07  
002800*                             GUARD AGAINST OVERFLOW ON LONG      G2BL07  
002900*                             VENDOR NAME STRINGS.                G2BL07  
003000*----------------------------------------------------------------*
003100* G2BL11  21/09/1998 RSEET  - Y2K READINESS REVIEW - NO DATE      G2BL11  
003200*                             FIELDS IN THIS ROUTINE, PASS.       G2BL11  
003300*----------------------------------------------------------------*
003400* 7Q2EVD1 30/04/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD1 
003500*                             88014 - REPURPOSED AS THE JOB       7Q2EVD1 
003600*                             FINGERPRINT BUILDER.  CALLED FROM   7Q2EVD1 
003700*                             JMERESJ.                            7Q2EVD1 
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                     ON  STATUS IS U0-ON
004900                     OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800*
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                       PIC X(24)   VALUE
006300     "** PROGRAM JMEFPGN   **".
006400*
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01  WK-C-IDENTITY-STRING         PIC X(130).
006700 01  WK-N-IDENTITY-LEN            PIC S9(04) COMP.
006800*
006900 01  WK-C-LEN-SCAN-AREA.
007000     05  WK-C-LEN-SOURCE          PIC X(60).
007100     05  WK-N-LEN-RESULT          PIC S9(04) COMP.
007200     05  WK-N-LEN-SUB             PIC S9(04) COMP.
007300*
007400* ---------------- THE 8 ROLLING ACCUMULATORS -------------------*
007500 01  WK-C-HASH-WORK.
007600     05  WK-N-HASH-MODULUS        PIC S9(18) COMP
007700                                       VALUE 4294967291.
007800     05  WK-N-HASH-MULT   OCCURS 8 TIMES PIC S9(04) COMP.
007900     05  WK-N-HASH-ACC    OCCURS 8 TIMES PIC S9(18) COMP.
008000     05  WK-N-HASH-SUB            PIC S9(04) COMP.
008100     05  WK-N-HASH-CHAR-VAL       PIC S9(04) COMP.
008200     05  WK-N-HASH-NIBBLE         PIC S9(18) COMP.
008300     05  WK-N-HASH-TEMP           PIC S9(18) COMP.
008400     05  WK-N-HASH-QUOT           PIC S9(18) COMP.
008500     05  WK-N-HASH-REM-HOLD       PIC S9(09) COMP.
008600     05  WK-N-HASH-DIGIT-SUB      PIC S9(04) COMP.
008700     05  WK-N-HASH-OUT-PTR        PIC S9(04) COMP.
008800*
008900 01  WK-C-HASH-MULT-LIST          PIC X(16)   VALUE
009000     "1F252931373D4347".
009100 01  WK-C-HASH-MULT-R REDEFINES WK-C-HASH-MULT-LIST.
009200     05  WT-HASH-MULT-HEX OCCURS 8 TIMES PIC X(02).
009300*
009400* ----------- CHARACTER SET RECOGNISED IN AN IDENTITY STRING ----*
009500 01  WK-C-CHARSET-LIST            PIC X(66)   VALUE
009600     " :_0123456789abcdefghijklmnopqrstuvwxyz" &
009700     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009800 01  WK-C-CHARSET-R REDEFINES WK-C-CHARSET-LIST.
009900     05  WT-CHARSET-CHAR OCCURS 66 TIMES PIC X(01).
010000*
010100 01  WK-C-HEX-DIGITS               PIC X(16)  VALUE
010200     "0123456789ABCDEF".
010300 01  WK-C-HEX-DIGITS-R REDEFINES WK-C-HEX-DIGITS.
010400     05  WT-HEX-DIGIT OCCURS 16 TIMES PIC X(01).
010500*
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 COPY JMLFPGN.
011000 EJECT
011100********************************************
011200 PROCEDURE DIVISION USING WK-C-FPGN-RECORD.
011300********************************************
011400 MAIN-MODULE.
011500     PERFORM A000-PROCESS-CALLED-ROUTINE
011600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011700     EXIT PROGRAM.
011800*
011900*---------------------------------------------------------------*
012000 A000-PROCESS-CALLED-ROUTINE.
012100*---------------------------------------------------------------*
012200     MOVE    SPACES              TO   WK-C-FPGN-FINGERPRINT.
012300     PERFORM A100-DECODE-MULTIPLIERS
012400        THRU A199-DECODE-MULTIPLIERS-EX.
012500     PERFORM A200-BUILD-IDENTITY-STRING
012600        THRU A299-BUILD-IDENTITY-STRING-EX.
012700     PERFORM B100-ROLL-THE-CHECKSUMS
012800        THRU B199-ROLL-THE-CHECKSUMS-EX.
012900     PERFORM B200-FORMAT-FINGERPRINT
013000        THRU B299-FORMAT-FINGERPRINT-EX.
013100*
013200 A099-PROCESS-CALLED-ROUTINE-EX.
013300     EXIT.
013400*
013500*---------------------------------------------------------------*
013600* A100 TURNS THE 8 PACKED HEX MULTIPLIER LITERALS INTO BINARY -  *
013700* KEPT AS HEX IN WORKING STORAGE SO THE VALUE CLAUSE STAYS       *
013800* SHORT AND OBVIOUSLY EIGHT ODD PRIMES, ONE PER ACCUMULATOR.     *
013900*---------------------------------------------------------------*
014000 A100-DECODE-MULTIPLIERS.
014100     PERFORM A110-DECODE-ONE-MULTIPLIER
014200        THRU A119-DECODE-ONE-MULTIPLIER-EX
014300        VARYING WK-N-HASH-SUB FROM 1 BY 1
014400          UNTIL WK-N-HASH-SUB > 8.
014500 A199-DECODE-MULTIPLIERS-EX.
014600     EXIT.
014700*
014800 A110-DECODE-ONE-MULTIPLIER.
014900     PERFORM C700-HEX-BYTE-TO-BINARY
015000        THRU C799-HEX-BYTE-TO-BINARY-EX.
015100     MOVE    WK-N-HASH-NIBBLE TO WK-N-HASH-MULT (WK-N-HASH-SUB).
015200 A119-DECODE-ONE-MULTIPLIER-EX.
015300     EXIT.
015400*
015500*---------------------------------------------------------------*
015600 A200-BUILD-IDENTITY-STRING.
015700*---------------------------------------------------------------*
015800     MOVE    SPACES              TO   WK-C-IDENTITY-STRING.
015900     MOVE    1                   TO   WK-N-IDENTITY-LEN.
016000*
016100     MOVE    WK-C-FPGN-COMPANY   TO   WK-C-LEN-SOURCE.
016200     PERFORM C800-FIND-LENGTH THRU C899-FIND-LENGTH-EX.
016300     IF WK-N-LEN-RESULT > 0
016400        STRING WK-C-FPGN-COMPANY (1:WK-N-LEN-RESULT)
016500                   DELIMITED BY SIZE
016600            INTO WK-C-IDENTITY-STRING
016700            WITH POINTER WK-N-IDENTITY-LEN
016800        END-STRING
016900     END-IF.
017000*
017100     STRING "::" DELIMITED BY SIZE
017200         INTO WK-C-IDENTITY-STRING
017300         WITH POINTER WK-N-IDENTITY-LEN
017400     END-STRING.
017500*
017600     MOVE    SPACES              TO   WK-C-LEN-SOURCE.
017700     MOVE    WK-C-FPGN-ROLE      TO   WK-C-LEN-SOURCE.
017800     PERFORM C800-FIND-LENGTH THRU C899-FIND-LENGTH-EX.
017900     IF WK-N-LEN-RESULT > 0
018000        STRING WK-C-FPGN-ROLE (1:WK-N-LEN-RESULT)
018100                   DELIMITED BY SIZE
018200            INTO WK-C-IDENTITY-STRING
018300            WITH POINTER WK-N-IDENTITY-LEN
018400        END-STRING
018500     END-IF.
018600*
018700     STRING "::" DELIMITED BY SIZE
018800         INTO WK-C-IDENTITY-STRING
018900         WITH POINTER WK-N-IDENTITY-LEN
019000     END-STRING.
019100*
019200     MOVE    SPACES              TO   WK-C-LEN-SOURCE.
019300     MOVE    WK-C-FPGN-LOCATION  TO   WK-C-LEN-SOURCE.
019400     PERFORM C800-FIND-LENGTH THRU C899-FIND-LENGTH-EX.
019500     IF WK-N-LEN-RESULT > 0
019600        STRING WK-C-FPGN-LOCATION (1:WK-N-LEN-RESULT)
019700                   DELIMITED BY SIZE
019800            INTO WK-C-IDENTITY-STRING
019900            WITH POINTER WK-N-IDENTITY-LEN
020000        END-STRING
020100     END-IF.
020200*
020300     COMPUTE WK-N-IDENTITY-LEN = WK-N-IDENTITY-LEN - 1.
020400 A299-BUILD-IDENTITY-STRING-EX.
020500     EXIT.
020600*
020700*---------------------------------------------------------------*
020800* B100 ROLLS ALL 8 ACCUMULATORS ACROSS THE IDENTITY STRING IN A  *
020900* SINGLE PASS - ACC = (ACC * MULT + CHARVAL) MOD MODULUS.        *
021000*---------------------------------------------------------------*
021100 B100-ROLL-THE-CHECKSUMS.
021200     PERFORM B110-SEED-ONE-ACCUMULATOR
021300        THRU B119-SEED-ONE-ACCUMULATOR-EX
021400        VARYING WK-N-HASH-SUB FROM 1 BY 1
021500          UNTIL WK-N-HASH-SUB > 8.
021600*
021700     IF WK-N-IDENTITY-LEN < 1
021800        GO TO B199-ROLL-THE-CHECKSUMS-EX.
021900*
022000     PERFORM B130-ROLL-ONE-CHARACTER
022100        THRU B139-ROLL-ONE-CHARACTER-EX
022200        VARYING WK-N-LEN-SUB FROM 1 BY 1
022300          UNTIL WK-N-LEN-SUB > WK-N-IDENTITY-LEN.
022400 B199-ROLL-THE-CHECKSUMS-EX.
022500     EXIT.
022600*
022700 B110-SEED-ONE-ACCUMULATOR.
022800     COMPUTE WK-N-HASH-ACC (WK-N-HASH-SUB) = 17 * WK-N-HASH-SUB.
022900 B119-SEED-ONE-ACCUMULATOR-EX.
023000     EXIT.
023100*
023200 B130-ROLL-ONE-CHARACTER.
023300     PERFORM C600-CHAR-TO-VALUE THRU C699-CHAR-TO-VALUE-EX.
023400     PERFORM B140-ROLL-ONE-ACCUMULATOR
023500        THRU B149-ROLL-ONE-ACCUMULATOR-EX
023600        VARYING WK-N-HASH-SUB FROM 1 BY 1
023700          UNTIL WK-N-HASH-SUB > 8.
023800 B139-ROLL-ONE-CHARACTER-EX.
023900     EXIT.
024000*
024100 B140-ROLL-ONE-ACCUMULATOR.
024200     COMPUTE WK-N-HASH-TEMP =
024300             WK-N-HASH-ACC (WK-N-HASH-SUB)
024400                * WK-N-HASH-MULT (WK-N-HASH-SUB)
024500                + WK-N-HASH-CHAR-VAL.
024600     DIVIDE   WK-N-HASH-TEMP BY WK-N-HASH-MODULUS
024700              GIVING WK-N-HASH-QUOT
024800              REMAINDER WK-N-HASH-ACC (WK-N-HASH-SUB).
024900 B149-ROLL-ONE-ACCUMULATOR-EX.
025000     EXIT.
025100*
025200*---------------------------------------------------------------*
025300* B200 RENDERS EACH ACCUMULATOR AS 8 HEX DIGITS, ACCUMULATOR 1   *
025400* FIRST, GIVING THE FULL 64 CHARACTER KEY.                       *
025500*---------------------------------------------------------------*
025600 B200-FORMAT-FINGERPRINT.
025700     MOVE    1                   TO   WK-N-HASH-OUT-PTR.
025800     PERFORM C500-ACCUM-TO-8-HEX
025900        THRU C599-ACCUM-TO-8-HEX-EX
026000        VARYING WK-N-HASH-SUB FROM 1 BY 1
026100          UNTIL WK-N-HASH-SUB > 8.
026200 B299-FORMAT-FINGERPRINT-EX.
026300     EXIT.
026400*
026500*---------------------------------------------------------------*
026600* C500 EMITS 8 HEX DIGITS FOR ONE ACCUMULATOR, MOST SIGNIFICANT  *
026700* NIBBLE FIRST, INTO THE OUTPUT FIELD AT WK-N-HASH-OUT-PTR.      *
026800*---------------------------------------------------------------*
026900 C500-ACCUM-TO-8-HEX.
027000* COMPUTE EACH OF THE 8 NIBBLES BY REPEATED DIVISION, WORKING    *
027100* FROM THE LEAST SIGNIFICANT DIGIT BACKWARD SO EACH REMAINDER    *
027200* DROPS STRAIGHT INTO ITS FINAL POSITION IN THE OUTPUT FIELD.    *
027300     MOVE    WK-N-HASH-ACC (WK-N-HASH-SUB) TO WK-N-HASH-NIBBLE.
027400     PERFORM C510-EMIT-ONE-NIBBLE
027500        THRU C519-EMIT-ONE-NIBBLE-EX
027600        VARYING WK-N-HASH-DIGIT-SUB FROM 8 BY -1
027700          UNTIL WK-N-HASH-DIGIT-SUB < 1.
027800     ADD     8                   TO   WK-N-HASH-OUT-PTR.
027900 C599-ACCUM-TO-8-HEX-EX.
028000     EXIT.
028100*
028200 C510-EMIT-ONE-NIBBLE.
028300     DIVIDE   WK-N-HASH-NIBBLE BY 16
028400              GIVING WK-N-HASH-NIBBLE
028500              REMAINDER WK-N-HASH-REM-HOLD.
028600     MOVE     WT-HEX-DIGIT (WK-N-HASH-REM-HOLD + 1)
028700              TO WK-C-FPGN-FINGERPRINT
028800                 (WK-N-HASH-OUT-PTR + WK-N-HASH-DIGIT-SUB - 1:1).
028900 C519-EMIT-ONE-NIBBLE-EX.
029000     EXIT.
029100*
029200*---------------------------------------------------------------*
029300* C600 LOOKS UP THE NUMERIC VALUE OF THE CURRENT IDENTITY-STRING *
029400* CHARACTER IN THE RECOGNISED CHARACTER SET; ANYTHING NOT ON THE *
029500* LIST (SHOULD NOT HAPPEN - UPSTREAM NORMALIZERS RESTRICT THE    *
029600* ALPHABET) GETS VALUE 67 SO THE ROUTINE NEVER ABENDS ON IT.     *
029700*---------------------------------------------------------------*
029800 C600-CHAR-TO-VALUE.
029900     MOVE    67                  TO   WK-N-HASH-CHAR-VAL.
030000     PERFORM C610-TRY-ONE-CHARSET-ENTRY
030100        THRU C619-TRY-ONE-CHARSET-ENTRY-EX
030200        VARYING WK-N-HASH-DIGIT-SUB FROM 1 BY 1
030300          UNTIL WK-N-HASH-DIGIT-SUB > 66.
030400 C699-CHAR-TO-VALUE-EX.
030500     EXIT.
030600*
030700 C610-TRY-ONE-CHARSET-ENTRY.
030800     IF WK-C-IDENTITY-STRING (WK-N-LEN-SUB:1)
030900        = WT-CHARSET-CHAR (WK-N-HASH-DIGIT-SUB)
031000        MOVE WK-N-HASH-DIGIT-SUB TO WK-N-HASH-CHAR-VAL
031100        MOVE 67 TO WK-N-HASH-DIGIT-SUB
031200     END-IF.
031300 C619-TRY-ONE-CHARSET-ENTRY-EX.
031400     EXIT.
031500*
031600*---------------------------------------------------------------*
031700* C700 TURNS ONE 2-CHARACTER HEX LITERAL FROM THE MULTIPLIER     *
031800* LIST INTO ITS BINARY VALUE.                                    *
031900*---------------------------------------------------------------*
032000 C700-HEX-BYTE-TO-BINARY.
032100     MOVE    ZERO                TO   WK-N-HASH-NIBBLE.
032200     PERFORM C710-DECODE-ONE-HEX-DIGIT
032300        THRU C719-DECODE-ONE-HEX-DIGIT-EX
032400        VARYING WK-N-HASH-DIGIT-SUB FROM 1 BY 1
032500          UNTIL WK-N-HASH-DIGIT-SUB > 2.
032600 C799-HEX-BYTE-TO-BINARY-EX.
032700     EXIT.
032800*
032900 C710-DECODE-ONE-HEX-DIGIT.
033000     PERFORM C720-TRY-ONE-HEX-VALUE
033100        THRU C729-TRY-ONE-HEX-VALUE-EX
033200        VARYING WK-N-LEN-SUB FROM 1 BY 1
033300          UNTIL WK-N-LEN-SUB > 16.
033400 C719-DECODE-ONE-HEX-DIGIT-EX.
033500     EXIT.
033600*
033700 C720-TRY-ONE-HEX-VALUE.
033800     IF WT-HASH-MULT-HEX (WK-N-HASH-SUB)
033900            (WK-N-HASH-DIGIT-SUB:1)
034000        = WT-HEX-DIGIT (WK-N-LEN-SUB)
034100        COMPUTE WK-N-HASH-NIBBLE =
034200                WK-N-HASH-NIBBLE * 16
034300                + (WK-N-LEN-SUB - 1)
034400        MOVE 16 TO WK-N-LEN-SUB
034500     END-IF.
034600 C729-TRY-ONE-HEX-VALUE-EX.
034700     EXIT.
034800*
034900*---------------------------------------------------------------*
035000* C800 SCANS A 60-BYTE WORK FIELD BACKWARD FOR THE LAST NON      *
035100* SPACE CHARACTER, GIVING THE TRIMMED LENGTH OF WHATEVER WAS     *
035200* MOVED INTO WK-C-LEN-SOURCE.                                    *
035300*---------------------------------------------------------------*
035400 C800-FIND-LENGTH.
035500     MOVE    ZERO                TO   WK-N-LEN-RESULT.
035600     PERFORM C810-TRY-ONE-POSITION
035700        THRU C819-TRY-ONE-POSITION-EX
035800        VARYING WK-N-LEN-SUB FROM 60 BY -1
035900          UNTIL WK-N-LEN-SUB < 1
036000             OR WK-N-LEN-RESULT NOT = ZERO.
036100 C899-FIND-LENGTH-EX.
036200     EXIT.
036300*
036400 C810-TRY-ONE-POSITION.
036500     IF WK-C-LEN-SOURCE (WK-N-LEN-SUB:1) NOT = SPACE
036600        MOVE WK-N-LEN-SUB TO WK-N-LEN-RESULT
036700     END-IF.
036800 C819-TRY-ONE-POSITION-EX.
036900     EXIT.
037000*
037100******************************************************************
037200************** END OF PROGRAM SOURCE -  JMEFPGN ****************
037300******************************************************************
