000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMESEED IS INITIAL.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   23 APRIL 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  ONE-TIME/IDEMPOTENT SEED JOB FOR THE JOB MARKET
001200*               EVIDENCE ENGINE.  MAKES SURE THE SOURCE-SITE AND
001300*               CRAWL-TARGET REFERENCE FILES CARRY THE STANDARD
001400*               DESK-SUPPLIED SITE LIST BEFORE THE FIRST
001500*               INGESTION RUN.  RUN AS OFTEN AS YOU LIKE - A
001600*               SITE NAME ALREADY ON FILE IS LEFT ALONE, SAME AS
001700*               THE OLD ONE-TIME TABLE-LOAD JOBS THIS SHOP HAS
001800*               ALWAYS RUN AHEAD OF A NEW ENVIRONMENT CUTOVER.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                       *
002200*----------------------------------------------------------------*
002300*|USER    |DATE      | TAG      | DESCRIPTION                  |*         
002400*----------------------------------------------------------------*
002500*|ACNESQ   |23/04/1994| SGX201   | INITIAL VERSION.             |*SGX201  
002600*----------------------------------------------------------------*
002700*|RSEET    |28/09/1998| JME0028  | Y2K READINESS REVIEW - DATES |*JME0028 
002800*|         |          |          | HERE ARE FILE HOUSEKEEPING   |*JME0028 
002900*|         |          |          | ONLY, NO CENTURY EXPOSURE.   |*JME0028 
003000*----------------------------------------------------------------*
003100*|TMPRGS   |14/05/2024| 7Q2EVD5  | EVIDENCE ENGINE CUTOVER, E-  |*7Q2EVD5 
003200*|         |          |          | REQ 88014 - REBUILT AS THE   |*7Q2EVD5 
003300*|         |          |          | SITE/TARGET SEEDER.          |*7Q2EVD5 
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                   UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT JMESITE  ASSIGN TO DATABASE-JMESITE
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200     SELECT JMETRGT  ASSIGN TO DATABASE-JMETRGT
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  JMESITE
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS JME-SITE-RECORD.
006400 01  WK-C-JMESITE.
006500     COPY JMESITE.
006600*
006700* RAW-IMAGE VIEW OF THE SITE RECORD, KEPT FOR THE AUDIT-TRAIL
006800* DISPLAY LINE WRITTEN JUST BEFORE EACH RECORD GOES TO DISK -
006900* SAME HABIT THE OLD TRANSFER JOBS USED TO PROVE WHAT WAS FED
007000* TO THE UPDATE STEP.
007100 01  WK-C-JMESITE-ALT REDEFINES WK-C-JMESITE.
007200     05  WK-C-JMESITE-RAW-IMAGE   PIC X(64).
007300*
007400 FD  JMETRGT
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS JME-TARGET-RECORD.
007700 01  WK-C-JMETARGET.
007800     COPY JMETRGT.
007900*
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                       PIC X(24)   VALUE
008400     "** PROGRAM JMESEED   **".
008500*
008600 01  WK-C-COMMON.
008700     COPY JMECMWS.
008800*
008900 01  WK-C-TABLE-AREA.
009000     COPY JMETABL.
009100*
009200*---------------------------------------------------------------*
009300* THE DESK-SUPPLIED SEED LIST - SEE THE SEED DATA STANDARD.      *
009400* EACH ENTRY IS SITE-NAME (20) / INACTIVE-DAYS (3) / REPOST-     *
009500* DAYS (3) / RELIABILITY (1V2 = 3 DIGITS PACKED AS 9V99) /       *
009600* DELAY-SECS (3) / MAX-RETRIES (2) / ENABLED (1).                *
009700*---------------------------------------------------------------*
009800 01  WK-C-SEED-SITE-VALUES.
009900     05  FILLER  PIC X(35) VALUE
010000         "freshersworld       00703007000302Y".
010100     05  FILLER  PIC X(35) VALUE
010200         "timesjobs           00703007200402Y".
010300 01  WK-C-SEED-SITE-TABLE REDEFINES WK-C-SEED-SITE-VALUES.
010400     05  WK-C-SEED-SITE OCCURS 2 TIMES
010500                      INDEXED BY WX-SEED-SITE.
010600         10  WK-C-SEED-SITE-NAME     PIC X(20).
010700         10  WK-C-SEED-SITE-INACT    PIC 9(03).
010800         10  WK-C-SEED-SITE-REPOST   PIC 9(03).
010900         10  WK-C-SEED-SITE-RELIAB   PIC 9V99.
011000         10  WK-C-SEED-SITE-DELAY    PIC 9(03).
011100         10  WK-C-SEED-SITE-RETRIES  PIC 9(02).
011200         10  WK-C-SEED-SITE-ENABLED  PIC X(01).
011300*
011400* ------------------ PROGRAM WORKING STORAGE -------------------*
011500 01  WK-C-WORK-AREA.
011600     05  WK-N-NEW-SITE-COUNT      PIC S9(04) COMP VALUE ZERO.
011700     05  WK-N-NEW-TARGET-COUNT    PIC S9(04) COMP VALUE ZERO.
011800     05  WK-C-SITE-ALREADY-ON     PIC X(01) VALUE "N".
011900         88  WK-C-SITE-IS-ALREADY-ON      VALUE "Y".
012000     05  FILLER                   PIC X(15).
012100*
012200* ------------- NEW-SITE-ID TABLE, ONE PER SEED ENTRY -----------*
012300 01  WK-C-NEW-SITE-ID-VALUES      PIC X(18) VALUE ZERO.
012400 01  WK-C-NEW-SITE-ID-TABLE REDEFINES WK-C-NEW-SITE-ID-VALUES.
012500     05  WK-N-NEW-SITE-ID OCCURS 2 TIMES PIC 9(09).
012600*
012700* FLAGS WHETHER B100 ACTUALLY ADDED THE SEED ENTRY THIS RUN, SO
012800* B200 KNOWS TO GIVE ONLY A GENUINELY NEW SITE ITS FIRST TARGET -
012900* A SITE THAT WAS ALREADY ON FILE KEEPS WHATEVER TARGETS IT HAD.
013000 01  WK-C-SEED-IS-NEW-VALUES      PIC X(02) VALUE "NN".
013100 01  WK-C-SEED-IS-NEW-TABLE REDEFINES WK-C-SEED-IS-NEW-VALUES.
013200     05  WK-C-SEED-IS-NEW OCCURS 2 TIMES PIC X(01).
013300         88  WK-C-SEED-SITE-IS-NEW      VALUE "Y".
013400*
013500*****************
013600 LINKAGE SECTION.
013700*****************
013800*  NONE - THIS IS A STANDALONE BATCH JOB, NOT A CALLED ROUTINE.
013900 EJECT
014000****************************
014100 PROCEDURE DIVISION.
014200****************************
014300 MAIN-MODULE.
014400     PERFORM A100-LOAD-EXISTING-SITES
014500        THRU A199-LOAD-EXISTING-SITES-EX.
014600     PERFORM A200-LOAD-EXISTING-TARGETS
014700        THRU A299-LOAD-EXISTING-TARGETS-EX.
014800     PERFORM B100-SEED-THE-SITES
014900        THRU B199-SEED-THE-SITES-EX.
015000     PERFORM B200-SEED-THE-TARGETS
015100        THRU B299-SEED-THE-TARGETS-EX.
015200     IF WK-N-NEW-SITE-COUNT > ZERO
015300        PERFORM C100-REWRITE-SITE-FILE
015400           THRU C199-REWRITE-SITE-FILE-EX
015500     END-IF.
015600     IF WK-N-NEW-TARGET-COUNT > ZERO
015700        PERFORM C200-REWRITE-TARGET-FILE
015800           THRU C299-REWRITE-TARGET-FILE-EX
015900     END-IF.
016000     DISPLAY "JMESEED - SITES ADDED  " WK-N-NEW-SITE-COUNT.
016100     DISPLAY "JMESEED - TARGETS ADDED" WK-N-NEW-TARGET-COUNT.
016200     GOBACK.
016300*
016400*---------------------------------------------------------------*
016500* A100 READS WHATEVER SITE ROWS ALREADY EXIST INTO WK-T-SITE -   *
016600* A MISSING FILE (STATUS 35) IS TREATED AS AN EMPTY TABLE, NOT   *
016700* AN ERROR - THIS IS EXPECTED ON A BRAND NEW ENVIRONMENT.        *
016800*---------------------------------------------------------------*
016900 A100-LOAD-EXISTING-SITES.
017000     MOVE    ZERO                 TO   WK-N-SITE-COUNT.
017100     OPEN    INPUT JMESITE.
017200     IF WK-C-FILE-STATUS = "35"
017300        GO TO A199-LOAD-EXISTING-SITES-EX
017400     END-IF.
017500     IF NOT WK-C-SUCCESSFUL
017600        DISPLAY "JMESEED - OPEN ERROR - JMESITE "
017700                WK-C-FILE-STATUS
017800        GO TO A199-LOAD-EXISTING-SITES-EX
017900     END-IF.
018000*
018100     PERFORM A110-READ-ONE-SITE
018200        THRU A119-READ-ONE-SITE-EX
018300        UNTIL WK-C-END-OF-FILE.
018400     CLOSE   JMESITE.
018500 A199-LOAD-EXISTING-SITES-EX.
018600     EXIT.
018700*
018800 A110-READ-ONE-SITE.
018900     READ    JMESITE
019000        AT END
019100           SET  WK-C-END-OF-FILE TO TRUE
019200        NOT AT END
019300           ADD  1 TO WK-N-SITE-COUNT
019400           MOVE SITE-ID     TO WT-SITE-ID (WK-N-SITE-COUNT)
019500           MOVE SITE-NAME   TO WT-SITE-NAME (WK-N-SITE-COUNT)
019600           MOVE SITE-INACTIVE-DAYS
019700                            TO WT-SITE-INACTIVE-DAYS
019800                               (WK-N-SITE-COUNT)
019900           MOVE SITE-REPOST-DAYS
020000                            TO WT-SITE-REPOST-DAYS
020100                               (WK-N-SITE-COUNT)
020200           MOVE SITE-RELIABILITY-WT
020300                            TO WT-SITE-RELIABILITY-WT
020400                               (WK-N-SITE-COUNT)
020500           MOVE SITE-CRAWL-DELAY-SECS
020600                            TO WT-SITE-DELAY-SECS
020700                               (WK-N-SITE-COUNT)
020800           MOVE SITE-MAX-RETRIES
020900                            TO WT-SITE-MAX-RETRIES
021000                               (WK-N-SITE-COUNT)
021100           MOVE SITE-CRAWL-ENABLED
021200                            TO WT-SITE-ENABLED
021300                               (WK-N-SITE-COUNT)
021400     END-READ.
021500 A119-READ-ONE-SITE-EX.
021600     EXIT.
021700*
021800*---------------------------------------------------------------*
021900 A200-LOAD-EXISTING-TARGETS.
022000*---------------------------------------------------------------*
022100     MOVE    ZERO                 TO   WK-N-TARGET-COUNT.
022200     OPEN    INPUT JMETRGT.
022300     IF WK-C-FILE-STATUS = "35"
022400        GO TO A299-LOAD-EXISTING-TARGETS-EX
022500     END-IF.
022600     IF NOT WK-C-SUCCESSFUL
022700        DISPLAY "JMESEED - OPEN ERROR - JMETRGT "
022800                WK-C-FILE-STATUS
022900        GO TO A299-LOAD-EXISTING-TARGETS-EX
023000     END-IF.
023100*
023200     PERFORM A210-READ-ONE-TARGET
023300        THRU A219-READ-ONE-TARGET-EX
023400        UNTIL WK-C-END-OF-FILE.
023500     CLOSE   JMETRGT.
023600 A299-LOAD-EXISTING-TARGETS-EX.
023700     EXIT.
023800*
023900 A210-READ-ONE-TARGET.
024000     READ    JMETRGT
024100        AT END
024200           SET  WK-C-END-OF-FILE TO TRUE
024300        NOT AT END
024400           ADD  1 TO WK-N-TARGET-COUNT
024500           MOVE TARGET-ID   TO WT-TARGET-ID (WK-N-TARGET-COUNT)
024600           MOVE TARGET-SITE-ID
024700                            TO WT-TARGET-SITE-ID
024800                               (WK-N-TARGET-COUNT)
024900           MOVE TARGET-URL  TO WT-TARGET-URL
025000                               (WK-N-TARGET-COUNT)
025100           MOVE TARGET-ACTIVE
025200                            TO WT-TARGET-ACTIVE
025300                               (WK-N-TARGET-COUNT)
025400     END-READ.
025500 A219-READ-ONE-TARGET-EX.
025600     EXIT.
025700*
025800*---------------------------------------------------------------*
025900* B100 ADDS ANY SEED SITE NOT ALREADY ON FILE, BY NAME - THIS    *
026000* IS WHAT MAKES THE JOB IDEMPOTENT.                              *
026100*---------------------------------------------------------------*
026200 B100-SEED-THE-SITES.
026300     PERFORM B110-SEED-ONE-SITE
026400        THRU B119-SEED-ONE-SITE-EX
026500        VARYING WX-SEED-SITE FROM 1 BY 1
026600          UNTIL WX-SEED-SITE > 2.
026700 B199-SEED-THE-SITES-EX.
026800     EXIT.
026900*
027000 B110-SEED-ONE-SITE.
027100     SET     WK-C-SITE-ALREADY-ON TO FALSE.
027200     PERFORM B120-TEST-ONE-EXISTING-SITE
027300        THRU B129-TEST-ONE-EXISTING-SITE-EX
027400        VARYING WX-SITE FROM 1 BY 1
027500          UNTIL WX-SITE > WK-N-SITE-COUNT
027600             OR WK-C-SITE-IS-ALREADY-ON.
027700     IF NOT WK-C-SITE-IS-ALREADY-ON
027800        ADD  1 TO WK-N-SITE-COUNT
027900        ADD  1 TO WK-N-NEW-SITE-COUNT
028000        SET  WK-C-SEED-SITE-IS-NEW (WX-SEED-SITE) TO TRUE
028100        COMPUTE WT-SITE-ID (WK-N-SITE-COUNT) =
028200                WK-N-SITE-COUNT
028300        MOVE WT-SITE-ID (WK-N-SITE-COUNT)
028400                          TO WK-N-NEW-SITE-ID (WX-SEED-SITE)
028500        MOVE WK-C-SEED-SITE-NAME (WX-SEED-SITE)
028600                          TO WT-SITE-NAME (WK-N-SITE-COUNT)
028700        MOVE WK-C-SEED-SITE-INACT (WX-SEED-SITE)
028800                          TO WT-SITE-INACTIVE-DAYS
028900                             (WK-N-SITE-COUNT)
029000        MOVE WK-C-SEED-SITE-REPOST (WX-SEED-SITE)
029100                          TO WT-SITE-REPOST-DAYS
029200                             (WK-N-SITE-COUNT)
029300        MOVE WK-C-SEED-SITE-RELIAB (WX-SEED-SITE)
029400                          TO WT-SITE-RELIABILITY-WT
029500                             (WK-N-SITE-COUNT)
029600        MOVE WK-C-SEED-SITE-DELAY (WX-SEED-SITE)
029700                          TO WT-SITE-DELAY-SECS
029800                             (WK-N-SITE-COUNT)
029900        MOVE WK-C-SEED-SITE-RETRIES (WX-SEED-SITE)
030000                          TO WT-SITE-MAX-RETRIES
030100                             (WK-N-SITE-COUNT)
030200        MOVE WK-C-SEED-SITE-ENABLED (WX-SEED-SITE)
030300                          TO WT-SITE-ENABLED (WK-N-SITE-COUNT)
030400     END-IF.
030500 B119-SEED-ONE-SITE-EX.
030600     EXIT.
030700*
030800*---------------------------------------------------------------*
030900* B120 IS A SHARED "IS THIS SEED SITE ALREADY ON FILE" TEST -    *
031000* USED BOTH WHEN SEEDING A SITE AND WHEN SEEDING ITS TARGET, SO  *
031100* IT STANDS ALONE WITH ITS OWN EXIT RATHER THAN LIVING INSIDE    *
031200* EITHER CALLER'S RANGE.                                         *
031300*---------------------------------------------------------------*
031400 B120-TEST-ONE-EXISTING-SITE.
031500  IF WT-SITE-NAME (WX-SITE) = WK-C-SEED-SITE-NAME (WX-SEED-SITE)
031600        SET WK-C-SITE-IS-ALREADY-ON TO TRUE
031700        MOVE WT-SITE-ID (WX-SITE)
031800                          TO WK-N-NEW-SITE-ID (WX-SEED-SITE)
031900     END-IF.
032000 B129-TEST-ONE-EXISTING-SITE-EX.
032100     EXIT.
032200*
032300*---------------------------------------------------------------*
032400* B200 ADDS ONE ACTIVE CRAWL TARGET FOR EVERY SITE JUST SEEDED   *
032500* THIS RUN - AN ALREADY-EXISTING SITE KEEPS WHATEVER TARGETS IT  *
032600* ALREADY HAS.                                                   *
032700*---------------------------------------------------------------*
032800 B200-SEED-THE-TARGETS.
032900     PERFORM B210-SEED-ONE-TARGET
033000        THRU B219-SEED-ONE-TARGET-EX
033100        VARYING WX-SEED-SITE FROM 1 BY 1
033200          UNTIL WX-SEED-SITE > 2.
033300 B299-SEED-THE-TARGETS-EX.
033400     EXIT.
033500*
033600 B210-SEED-ONE-TARGET.
033700     IF WK-C-SEED-SITE-IS-NEW (WX-SEED-SITE)
033800        ADD  1 TO WK-N-TARGET-COUNT
033900        ADD  1 TO WK-N-NEW-TARGET-COUNT
034000        MOVE WK-N-TARGET-COUNT
034100                          TO WT-TARGET-ID (WK-N-TARGET-COUNT)
034200        MOVE WK-N-NEW-SITE-ID (WX-SEED-SITE)
034300                          TO WT-TARGET-SITE-ID
034400                             (WK-N-TARGET-COUNT)
034500        STRING "https://"    DELIMITED BY SIZE
034600               WK-C-SEED-SITE-NAME (WX-SEED-SITE)
034700                             DELIMITED BY SPACE
034800               "/jobs/listing" DELIMITED BY SIZE
034900            INTO WT-TARGET-URL (WK-N-TARGET-COUNT)
035000        END-STRING
035100        MOVE "Y"            TO WT-TARGET-ACTIVE
035200                                (WK-N-TARGET-COUNT)
035300     END-IF.
035400 B219-SEED-ONE-TARGET-EX.
035500     EXIT.
035600*
035700*---------------------------------------------------------------*
035800* C100 REWRITES THE WHOLE SITE FILE FROM THE IN-MEMORY TABLE -   *
035900* SAME "REBUILD-FROM-TABLE" SHAPE THE MASTER-FILE PROGRAMS USE   *
036000* AT FINALIZE TIME.                                              *
036100*---------------------------------------------------------------*
036200 C100-REWRITE-SITE-FILE.
036300     OPEN    OUTPUT JMESITE.
036400     IF NOT WK-C-SUCCESSFUL
036500        DISPLAY "JMESEED - OPEN OUTPUT ERROR - JMESITE "
036600                WK-C-FILE-STATUS
036700        GO TO C199-REWRITE-SITE-FILE-EX
036800     END-IF.
036900*
037000     PERFORM C110-WRITE-ONE-SITE
037100        THRU C119-WRITE-ONE-SITE-EX
037200        VARYING WX-SITE FROM 1 BY 1
037300          UNTIL WX-SITE > WK-N-SITE-COUNT.
037400     CLOSE   JMESITE.
037500 C199-REWRITE-SITE-FILE-EX.
037600     EXIT.
037700*
037800 C110-WRITE-ONE-SITE.
037900     MOVE    WT-SITE-ID (WX-SITE)         TO SITE-ID.
038000     MOVE    WT-SITE-NAME (WX-SITE)       TO SITE-NAME.
038100     MOVE    WT-SITE-INACTIVE-DAYS (WX-SITE)
038200                                 TO SITE-INACTIVE-DAYS.
038300     MOVE    WT-SITE-REPOST-DAYS (WX-SITE)
038400                                 TO SITE-REPOST-DAYS.
038500     MOVE    WT-SITE-RELIABILITY-WT (WX-SITE)
038600                                 TO SITE-RELIABILITY-WT.
038700     MOVE    WT-SITE-DELAY-SECS (WX-SITE)
038800                                 TO SITE-CRAWL-DELAY-SECS.
038900     MOVE    WT-SITE-MAX-RETRIES (WX-SITE)
039000                                 TO SITE-MAX-RETRIES.
039100     MOVE    WT-SITE-ENABLED (WX-SITE)    TO SITE-CRAWL-ENABLED.
039200     DISPLAY "JMESEED - SITE RECORD  " WK-C-JMESITE-RAW-IMAGE.
039300     WRITE   JME-SITE-RECORD.
039400 C119-WRITE-ONE-SITE-EX.
039500     EXIT.
039600*
039700*---------------------------------------------------------------*
039800 C200-REWRITE-TARGET-FILE.
039900*---------------------------------------------------------------*
040000     OPEN    OUTPUT JMETRGT.
040100     IF NOT WK-C-SUCCESSFUL
040200        DISPLAY "JMESEED - OPEN OUTPUT ERROR - JMETRGT "
040300                WK-C-FILE-STATUS
040400        GO TO C299-REWRITE-TARGET-FILE-EX
040500     END-IF.
040600*
040700     PERFORM C210-WRITE-ONE-TARGET
040800        THRU C219-WRITE-ONE-TARGET-EX
040900        VARYING WX-TARGET FROM 1 BY 1
041000          UNTIL WX-TARGET > WK-N-TARGET-COUNT.
041100     CLOSE   JMETRGT.
041200 C299-REWRITE-TARGET-FILE-EX.
041300     EXIT.
041400*
041500 C210-WRITE-ONE-TARGET.
041600     MOVE    WT-TARGET-ID (WX-TARGET)      TO TARGET-ID.
041700     MOVE    WT-TARGET-SITE-ID (WX-TARGET) TO TARGET-SITE-ID.
041800     MOVE    WT-TARGET-URL (WX-TARGET)     TO TARGET-URL.
041900     MOVE    WT-TARGET-ACTIVE (WX-TARGET)  TO TARGET-ACTIVE.
042000     WRITE   JME-TARGET-RECORD.
042100 C219-WRITE-ONE-TARGET-EX.
042200     EXIT.
042300*
042400******************************************************************
042500************** END OF PROGRAM SOURCE -  JMESEED ****************
042600******************************************************************
