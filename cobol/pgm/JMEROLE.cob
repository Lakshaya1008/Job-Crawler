000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMEROLE.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   22 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE ROLE CLUSTER FOR A RAW
001200*               JOB TITLE, BASED ON THE KEYWORD SPECIFICATION
001300*               DEFINED IN THE SYSTEM AND APPLICATION PARAMETER
001400*               DICTIONARY BELOW.  GROUPS ARE TRIED IN ORDER,
001500*               FIRST MATCH WINS - SAME "FIRST MATCHING RULE"
001600*               SHAPE AS THE OLD PARAMETER LOOK-UP ROUTINE.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* JME0001 22/09/1989 MWTL   - INITIAL VERSION.                    JME0001 
002200*----------------------------------------------------------------*
002300* JME0018 04/02/1996 MWTL   - ADDED QA AND GENERIC-SE GROUPS AT   JME0018 
002400*                             REQUEST OF THE STAFFING DESK.       JME0018 
002500*----------------------------------------------------------------*
002600* JME0026 21/09/1998 RSEET  - Y2K READINESS REVIEW - NO DATE      JME0026 
002700*                             FIELDS IN THIS ROUTINE, PASS.       JME0026 
002800*----------------------------------------------------------------*
002900* 7Q2EVD1 30/04/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD1 
003000*                             88014 - RETIRED THE OLD PARAMETER   7Q2EVD1 
003100*                             FILE, KEYWORDS NOW LIVE IN THIS     7Q2EVD1 
003200*                             ROUTINE.  CALLED FROM JMERESJ.      7Q2EVD1 
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300*
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER              PIC X(24)  VALUE
005800     "** PROGRAM JMEROLE   **".
005900*
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-TITLE-LOWER         PIC X(60).
006300     05  WK-C-GROUP-HIT           PIC X(01).
006400         88  WK-C-GROUP-IS-HIT            VALUE "Y".
006500*
006600* -------- GENERIC "DOES SOURCE CONTAIN NEEDLE" WORK AREA -------*
006700 01  WK-C-SEARCH-AREA.
006800     05  WK-C-SRCH-SOURCE         PIC X(60).
006900     05  WK-C-SRCH-NEEDLE         PIC X(30).
007000     05  WK-N-SRCH-NEEDLE-LEN     PIC S9(04) COMP.
007100     05  WK-N-SRCH-LIMIT          PIC S9(04) COMP.
007200     05  WK-N-SRCH-POS            PIC S9(04) COMP.
007300     05  WK-C-SRCH-FOUND          PIC X(01).
007400         88  WK-C-SRCH-IS-FOUND           VALUE "Y".
007500*
007600* ------------- 4 REDEFINED VIEWS OF THE SEARCH KEY -------------*
007700 01  WK-C-SRCH-KEY-1.
007800     05  WK-C-SRCH-KEY-BYTE   OCCURS 30 TIMES PIC X(01).
007900 01  WK-C-SRCH-KEY-2 REDEFINES WK-C-SRCH-KEY-1
008000                               PIC X(30).
008100 01  WK-C-SRCH-KEY-3 REDEFINES WK-C-SRCH-KEY-1.
008200     05  WK-C-SRCH-KEY-HALF-1     PIC X(15).
008300     05  WK-C-SRCH-KEY-HALF-2     PIC X(15).
008400 01  WK-C-SRCH-KEY-4 REDEFINES WK-C-SRCH-KEY-1.
008500     05  WK-C-SRCH-KEY-WORD  OCCURS 6 TIMES PIC X(05).
008600*
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000 COPY JMLROLE.
009100 EJECT
009200********************************************
009300 PROCEDURE DIVISION USING WK-C-ROLE-RECORD.
009400********************************************
009500 MAIN-MODULE.
009600     PERFORM A000-MAIN-PROCESSING
009700        THRU A099-MAIN-PROCESSING-EX.
009800     EXIT PROGRAM.
009900*
010000*---------------------------------------------------------------*
010100 A000-MAIN-PROCESSING.
010200*---------------------------------------------------------------*
010300     MOVE    SPACES              TO   WK-C-ROLE-CLUSTER.
010400     IF WK-C-ROLE-RAW-TITLE = SPACES
010500        MOVE    "UNKNOWN"        TO   WK-C-ROLE-CLUSTER
010600        GO TO A099-MAIN-PROCESSING-EX
010700     END-IF.
010800*
010900     MOVE    WK-C-ROLE-RAW-TITLE TO   WK-C-TITLE-LOWER.
011000     INSPECT WK-C-TITLE-LOWER CONVERTING
011100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011200          TO "abcdefghijklmnopqrstuvwxyz".
011300*
011400     PERFORM B110-BACKEND-DATA-GROUP
011500        THRU B110-BACKEND-DATA-GROUP-EX.
011600     IF WK-C-GROUP-IS-HIT
011700        GO TO A099-MAIN-PROCESSING-EX.
011800     PERFORM B120-DEVOPS-GROUP THRU B120-DEVOPS-GROUP-EX.
011900     IF WK-C-GROUP-IS-HIT
012000        GO TO A099-MAIN-PROCESSING-EX.
012100     PERFORM B130-MOBILE-GROUP THRU B130-MOBILE-GROUP-EX.
012200     IF WK-C-GROUP-IS-HIT
012300        GO TO A099-MAIN-PROCESSING-EX.
012400     PERFORM B140-DATA-ENGINEER-GROUP
012500        THRU B140-DATA-ENGINEER-GROUP-EX.
012600     IF WK-C-GROUP-IS-HIT
012700        GO TO A099-MAIN-PROCESSING-EX.
012800     PERFORM B150-FULLSTACK-GROUP THRU B150-FULLSTACK-GROUP-EX.
012900     IF WK-C-GROUP-IS-HIT
013000        GO TO A099-MAIN-PROCESSING-EX.
013100     PERFORM B160-FRONTEND-GROUP THRU B160-FRONTEND-GROUP-EX.
013200     IF WK-C-GROUP-IS-HIT
013300        GO TO A099-MAIN-PROCESSING-EX.
013400     PERFORM B170-BACKEND-GROUP THRU B170-BACKEND-GROUP-EX.
013500     IF WK-C-GROUP-IS-HIT
013600        GO TO A099-MAIN-PROCESSING-EX.
013700     PERFORM B180-QA-GROUP THRU B180-QA-GROUP-EX.
013800     IF WK-C-GROUP-IS-HIT
013900        GO TO A099-MAIN-PROCESSING-EX.
014000     PERFORM B190-GENERIC-SE-GROUP THRU B190-GENERIC-SE-GROUP-EX.
014100     IF WK-C-GROUP-IS-HIT
014200        GO TO A099-MAIN-PROCESSING-EX.
014300*
014400     MOVE    "UNKNOWN"           TO   WK-C-ROLE-CLUSTER.
014500*
014600 A099-MAIN-PROCESSING-EX.
014700     EXIT.
014800*
014900*---------------------------------------------------------------*
015000* B110 - BACKEND_DATA REQUIRES BOTH "BACKEND" AND "DATA".        *
015100*---------------------------------------------------------------*
015200 B110-BACKEND-DATA-GROUP.
015300     MOVE    "N"                 TO   WK-C-GROUP-HIT.
015400     MOVE    WK-C-TITLE-LOWER    TO   WK-C-SRCH-SOURCE.
015500     MOVE    "backend"           TO   WK-C-SRCH-NEEDLE.
015600     MOVE    7                   TO   WK-N-SRCH-NEEDLE-LEN.
015700     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
015800     IF NOT WK-C-SRCH-IS-FOUND
015900        GO TO B110-BACKEND-DATA-GROUP-EX.
016000     MOVE    "data"              TO   WK-C-SRCH-NEEDLE.
016100     MOVE    4                   TO   WK-N-SRCH-NEEDLE-LEN.
016200     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
016300     IF WK-C-SRCH-IS-FOUND
016400        MOVE "Y"            TO   WK-C-GROUP-HIT
016500        MOVE "BACKEND_DATA" TO   WK-C-ROLE-CLUSTER.
016600 B110-BACKEND-DATA-GROUP-EX.
016700     EXIT.
016800*
016900*---------------------------------------------------------------*
017000* B120 - DEVOPS - ANY OF DEVOPS, SRE, PLATFORM, INFRASTRUCTURE,  *
017100* CLOUD.                                                         *
017200*---------------------------------------------------------------*
017300 B120-DEVOPS-GROUP.
017400     MOVE    "N"                 TO   WK-C-GROUP-HIT.
017500     MOVE    "devops         "   TO   WK-C-SRCH-NEEDLE.
017600     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
017700     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
017800     IF WK-C-GROUP-IS-HIT GO TO B120-DEVOPS-GROUP-EX.
017900     MOVE    "sre            "   TO   WK-C-SRCH-NEEDLE.
018000     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
018100     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
018200     IF WK-C-GROUP-IS-HIT GO TO B120-DEVOPS-GROUP-EX.
018300     MOVE    "platform       "   TO   WK-C-SRCH-NEEDLE.
018400     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
018500     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
018600     IF WK-C-GROUP-IS-HIT GO TO B120-DEVOPS-GROUP-EX.
018700     MOVE    "infrastructure "   TO   WK-C-SRCH-NEEDLE.
018800     MOVE    14                  TO   WK-N-SRCH-NEEDLE-LEN.
018900     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
019000     IF WK-C-GROUP-IS-HIT GO TO B120-DEVOPS-GROUP-EX.
019100     MOVE    "cloud          "   TO   WK-C-SRCH-NEEDLE.
019200     MOVE    5                   TO   WK-N-SRCH-NEEDLE-LEN.
019300     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
019400     IF WK-C-GROUP-IS-HIT
019500        MOVE "DEVOPS" TO WK-C-ROLE-CLUSTER.
019600 B120-DEVOPS-GROUP-EX.
019700     EXIT.
019800*
019900*---------------------------------------------------------------*
020000* B130 - MOBILE - ANDROID, IOS, MOBILE, FLUTTER, REACT NATIVE.   *
020100*---------------------------------------------------------------*
020200 B130-MOBILE-GROUP.
020300     MOVE    "N"                 TO   WK-C-GROUP-HIT.
020400     MOVE    "android        "   TO   WK-C-SRCH-NEEDLE.
020500     MOVE    7                   TO   WK-N-SRCH-NEEDLE-LEN.
020600     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
020700     IF WK-C-GROUP-IS-HIT GO TO B130-MOBILE-GROUP-EX.
020800     MOVE    "ios            "   TO   WK-C-SRCH-NEEDLE.
020900     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
021000     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
021100     IF WK-C-GROUP-IS-HIT GO TO B130-MOBILE-GROUP-EX.
021200     MOVE    "mobile         "   TO   WK-C-SRCH-NEEDLE.
021300     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
021400     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
021500     IF WK-C-GROUP-IS-HIT GO TO B130-MOBILE-GROUP-EX.
021600     MOVE    "flutter        "   TO   WK-C-SRCH-NEEDLE.
021700     MOVE    7                   TO   WK-N-SRCH-NEEDLE-LEN.
021800     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
021900     IF WK-C-GROUP-IS-HIT GO TO B130-MOBILE-GROUP-EX.
022000     MOVE    "react native"      TO   WK-C-SRCH-NEEDLE.
022100     MOVE    12                  TO   WK-N-SRCH-NEEDLE-LEN.
022200     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
022300     IF WK-C-GROUP-IS-HIT
022400        MOVE "MOBILE" TO WK-C-ROLE-CLUSTER.
022500 B130-MOBILE-GROUP-EX.
022600     EXIT.
022700*
022800*---------------------------------------------------------------*
022900* B140 - DATA_ENGINEER - DATA ENGINEER, PIPELINE, SPARK, KAFKA,  *
023000* AIRFLOW.                                                       *
023100*---------------------------------------------------------------*
023200 B140-DATA-ENGINEER-GROUP.
023300     MOVE    "N"                 TO   WK-C-GROUP-HIT.
023400     MOVE    "data engineer  "   TO   WK-C-SRCH-NEEDLE.
023500     MOVE    14                  TO   WK-N-SRCH-NEEDLE-LEN.
023600     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
023700     IF WK-C-GROUP-IS-HIT GO TO B140-DATA-ENGINEER-GROUP-EX.
023800     MOVE    "pipeline       "   TO   WK-C-SRCH-NEEDLE.
023900     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
024000     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
024100     IF WK-C-GROUP-IS-HIT GO TO B140-DATA-ENGINEER-GROUP-EX.
024200     MOVE    "spark          "   TO   WK-C-SRCH-NEEDLE.
024300     MOVE    5                   TO   WK-N-SRCH-NEEDLE-LEN.
024400     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
024500     IF WK-C-GROUP-IS-HIT GO TO B140-DATA-ENGINEER-GROUP-EX.
024600     MOVE    "kafka          "   TO   WK-C-SRCH-NEEDLE.
024700     MOVE    5                   TO   WK-N-SRCH-NEEDLE-LEN.
024800     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
024900     IF WK-C-GROUP-IS-HIT GO TO B140-DATA-ENGINEER-GROUP-EX.
025000     MOVE    "airflow        "   TO   WK-C-SRCH-NEEDLE.
025100     MOVE    7                   TO   WK-N-SRCH-NEEDLE-LEN.
025200     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
025300     IF WK-C-GROUP-IS-HIT
025400        MOVE "DATA_ENGINEER" TO WK-C-ROLE-CLUSTER.
025500 B140-DATA-ENGINEER-GROUP-EX.
025600     EXIT.
025700*
025800*---------------------------------------------------------------*
025900* B150 - FULLSTACK - FULLSTACK, FULL STACK, FULL-STACK.          *
026000*---------------------------------------------------------------*
026100 B150-FULLSTACK-GROUP.
026200     MOVE    "N"                 TO   WK-C-GROUP-HIT.
026300     MOVE    "fullstack      "   TO   WK-C-SRCH-NEEDLE.
026400     MOVE    10                  TO   WK-N-SRCH-NEEDLE-LEN.
026500     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
026600     IF WK-C-GROUP-IS-HIT GO TO B150-FULLSTACK-GROUP-EX.
026700     MOVE    "full stack     "   TO   WK-C-SRCH-NEEDLE.
026800     MOVE    10                  TO   WK-N-SRCH-NEEDLE-LEN.
026900     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
027000     IF WK-C-GROUP-IS-HIT GO TO B150-FULLSTACK-GROUP-EX.
027100     MOVE    "full-stack     "   TO   WK-C-SRCH-NEEDLE.
027200     MOVE    10                  TO   WK-N-SRCH-NEEDLE-LEN.
027300     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
027400     IF WK-C-GROUP-IS-HIT
027500        MOVE "FULLSTACK" TO WK-C-ROLE-CLUSTER.
027600 B150-FULLSTACK-GROUP-EX.
027700     EXIT.
027800*
027900*---------------------------------------------------------------*
028000* B160 - FRONTEND - FRONTEND, FRONT END, FRONT-END, UI DEVELOPER,*
028100* REACT DEVELOPER, ANGULAR DEVELOPER, VUE.                       *
028200*---------------------------------------------------------------*
028300 B160-FRONTEND-GROUP.
028400     MOVE    "N"                 TO   WK-C-GROUP-HIT.
028500     MOVE    "frontend       "   TO   WK-C-SRCH-NEEDLE.
028600     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
028700     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
028800     IF WK-C-GROUP-IS-HIT GO TO B160-FRONTEND-GROUP-EX.
028900     MOVE    "front end      "   TO   WK-C-SRCH-NEEDLE.
029000     MOVE    9                   TO   WK-N-SRCH-NEEDLE-LEN.
029100     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
029200     IF WK-C-GROUP-IS-HIT GO TO B160-FRONTEND-GROUP-EX.
029300     MOVE    "front-end      "   TO   WK-C-SRCH-NEEDLE.
029400     MOVE    9                   TO   WK-N-SRCH-NEEDLE-LEN.
029500     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
029600     IF WK-C-GROUP-IS-HIT GO TO B160-FRONTEND-GROUP-EX.
029700     MOVE    "ui developer   "   TO   WK-C-SRCH-NEEDLE.
029800     MOVE    12                  TO   WK-N-SRCH-NEEDLE-LEN.
029900     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
030000     IF WK-C-GROUP-IS-HIT GO TO B160-FRONTEND-GROUP-EX.
030100     MOVE    "react developer"   TO   WK-C-SRCH-NEEDLE.
030200     MOVE    15                  TO   WK-N-SRCH-NEEDLE-LEN.
030300     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
030400     IF WK-C-GROUP-IS-HIT GO TO B160-FRONTEND-GROUP-EX.
030500     MOVE    "angular develop"   TO   WK-C-SRCH-NEEDLE.
030600     MOVE    15                  TO   WK-N-SRCH-NEEDLE-LEN.
030700     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
030800     IF WK-C-GROUP-IS-HIT GO TO B160-FRONTEND-GROUP-EX.
030900     MOVE    "vue            "   TO   WK-C-SRCH-NEEDLE.
031000     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
031100     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
031200     IF WK-C-GROUP-IS-HIT
031300        MOVE "FRONTEND" TO WK-C-ROLE-CLUSTER.
031400 B160-FRONTEND-GROUP-EX.
031500     EXIT.
031600*
031700*---------------------------------------------------------------*
031800* B170 - BACKEND - BACKEND, BACK END, BACK-END, API DEVELOPER,   *
031900* SERVER SIDE, JAVA DEVELOPER, SPRING, NODE DEVELOPER, PYTHON    *
032000* DEVELOPER, GOLANG.                                             *
032100*---------------------------------------------------------------*
032200 B170-BACKEND-GROUP.
032300     MOVE    "N"                 TO   WK-C-GROUP-HIT.
032400     MOVE    "backend        "   TO   WK-C-SRCH-NEEDLE.
032500     MOVE    7                   TO   WK-N-SRCH-NEEDLE-LEN.
032600     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
032700     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
032800     MOVE    "back end       "   TO   WK-C-SRCH-NEEDLE.
032900     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
033000     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
033100     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
033200     MOVE    "back-end       "   TO   WK-C-SRCH-NEEDLE.
033300     MOVE    8                   TO   WK-N-SRCH-NEEDLE-LEN.
033400     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
033500     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
033600     MOVE    "api developer  "   TO   WK-C-SRCH-NEEDLE.
033700     MOVE    13                  TO   WK-N-SRCH-NEEDLE-LEN.
033800     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
033900     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
034000     MOVE    "server side    "   TO   WK-C-SRCH-NEEDLE.
034100     MOVE    11                  TO   WK-N-SRCH-NEEDLE-LEN.
034200     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
034300     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
034400     MOVE    "java developer "   TO   WK-C-SRCH-NEEDLE.
034500     MOVE    14                  TO   WK-N-SRCH-NEEDLE-LEN.
034600     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
034700     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
034800     MOVE    "spring         "   TO   WK-C-SRCH-NEEDLE.
034900     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
035000     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
035100     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
035200     MOVE    "node developer "   TO   WK-C-SRCH-NEEDLE.
035300     MOVE    14                  TO   WK-N-SRCH-NEEDLE-LEN.
035400     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
035500     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
035600     MOVE    "python develop "   TO   WK-C-SRCH-NEEDLE.
035700     MOVE    16                  TO   WK-N-SRCH-NEEDLE-LEN.
035800     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
035900     IF WK-C-GROUP-IS-HIT GO TO B170-BACKEND-GROUP-EX.
036000     MOVE    "golang         "   TO   WK-C-SRCH-NEEDLE.
036100     MOVE    6                   TO   WK-N-SRCH-NEEDLE-LEN.
036200     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
036300     IF WK-C-GROUP-IS-HIT
036400        MOVE "BACKEND" TO WK-C-ROLE-CLUSTER.
036500 B170-BACKEND-GROUP-EX.
036600     EXIT.
036700*
036800*---------------------------------------------------------------*
036900* B180 - QA - QA, QUALITY ASSURANCE, TEST ENGINEER, AUTOMATION   *
037000* ENGINEER, SDET.                                                *
037100*---------------------------------------------------------------*
037200 B180-QA-GROUP.
037300     MOVE    "N"                 TO   WK-C-GROUP-HIT.
037400     MOVE    "qa             "   TO   WK-C-SRCH-NEEDLE.
037500     MOVE    2                   TO   WK-N-SRCH-NEEDLE-LEN.
037600     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
037700     IF WK-C-GROUP-IS-HIT GO TO B180-QA-GROUP-EX.
037800     MOVE    "quality assura "   TO   WK-C-SRCH-NEEDLE.
037900     MOVE    17                  TO   WK-N-SRCH-NEEDLE-LEN.
038000     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
038100     IF WK-C-GROUP-IS-HIT GO TO B180-QA-GROUP-EX.
038200     MOVE    "test engineer  "   TO   WK-C-SRCH-NEEDLE.
038300     MOVE    13                  TO   WK-N-SRCH-NEEDLE-LEN.
038400     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
038500     IF WK-C-GROUP-IS-HIT GO TO B180-QA-GROUP-EX.
038600     MOVE    "automation eng "   TO   WK-C-SRCH-NEEDLE.
038700     MOVE    20                  TO   WK-N-SRCH-NEEDLE-LEN.
038800     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
038900     IF WK-C-GROUP-IS-HIT GO TO B180-QA-GROUP-EX.
039000     MOVE    "sdet           "   TO   WK-C-SRCH-NEEDLE.
039100     MOVE    4                   TO   WK-N-SRCH-NEEDLE-LEN.
039200     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
039300     IF WK-C-GROUP-IS-HIT
039400        MOVE "QA" TO WK-C-ROLE-CLUSTER.
039500 B180-QA-GROUP-EX.
039600     EXIT.
039700*
039800*---------------------------------------------------------------*
039900* B190 - GENERIC_SE - SOFTWARE ENGINEER, SOFTWARE DEVELOPER,     *
040000* SDE, SWE, PROGRAMMER.                                          *
040100*---------------------------------------------------------------*
040200 B190-GENERIC-SE-GROUP.
040300     MOVE    "N"                 TO   WK-C-GROUP-HIT.
040400     MOVE    "software engin "   TO   WK-C-SRCH-NEEDLE.
040500     MOVE    17                  TO   WK-N-SRCH-NEEDLE-LEN.
040600     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
040700     IF WK-C-GROUP-IS-HIT GO TO B190-GENERIC-SE-GROUP-EX.
040800     MOVE    "software devel "   TO   WK-C-SRCH-NEEDLE.
040900     MOVE    20                  TO   WK-N-SRCH-NEEDLE-LEN.
041000     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
041100     IF WK-C-GROUP-IS-HIT GO TO B190-GENERIC-SE-GROUP-EX.
041200     MOVE    "sde            "   TO   WK-C-SRCH-NEEDLE.
041300     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
041400     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
041500     IF WK-C-GROUP-IS-HIT GO TO B190-GENERIC-SE-GROUP-EX.
041600     MOVE    "swe            "   TO   WK-C-SRCH-NEEDLE.
041700     MOVE    3                   TO   WK-N-SRCH-NEEDLE-LEN.
041800     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
041900     IF WK-C-GROUP-IS-HIT GO TO B190-GENERIC-SE-GROUP-EX.
042000     MOVE    "programmer     "   TO   WK-C-SRCH-NEEDLE.
042100     MOVE    10                  TO   WK-N-SRCH-NEEDLE-LEN.
042200     PERFORM C910-TRY-NEEDLE THRU C910-TRY-NEEDLE-EX.
042300     IF WK-C-GROUP-IS-HIT
042400        MOVE "GENERIC_SE" TO WK-C-ROLE-CLUSTER.
042500 B190-GENERIC-SE-GROUP-EX.
042600     EXIT.
042700*
042800*---------------------------------------------------------------*
042900* C910 TRIES ONE NEEDLE AND SETS THE GROUP FLAG WHEN IT HITS.    *
043000* DOES NOT CLEAR THE FLAG ON A MISS - THE CALLING GROUP HAS      *
043100* ALREADY SET IT "N" BEFORE THE FIRST TRY.                       *
043200*---------------------------------------------------------------*
043300 C910-TRY-NEEDLE.
043400     MOVE    WK-C-TITLE-LOWER    TO   WK-C-SRCH-SOURCE.
043500     PERFORM C900-SUBSTR-SEARCH THRU C999-SUBSTR-SEARCH-EX.
043600     IF WK-C-SRCH-IS-FOUND
043700        MOVE "Y" TO WK-C-GROUP-HIT.
043800 C910-TRY-NEEDLE-EX.
043900     EXIT.
044000*
044100*---------------------------------------------------------------*
044200* C900 IS THE GENERAL PURPOSE "DOES SOURCE CONTAIN NEEDLE"       *
044300* SCANNER SHARED BY EVERY GROUP ABOVE.                           *
044400*---------------------------------------------------------------*
044500 C900-SUBSTR-SEARCH.
044600     MOVE    "N"                 TO   WK-C-SRCH-FOUND.
044700     COMPUTE WK-N-SRCH-LIMIT = 61 - WK-N-SRCH-NEEDLE-LEN.
044800     PERFORM C920-TRY-ONE-POSITION
044900        THRU C929-TRY-ONE-POSITION-EX
045000        VARYING WK-N-SRCH-POS FROM 1 BY 1
045100          UNTIL WK-N-SRCH-POS > WK-N-SRCH-LIMIT
045200             OR WK-C-SRCH-IS-FOUND.
045300 C999-SUBSTR-SEARCH-EX.
045400     EXIT.
045500*
045600 C920-TRY-ONE-POSITION.
045700     IF WK-C-SRCH-SOURCE (WK-N-SRCH-POS :
045800                          WK-N-SRCH-NEEDLE-LEN)
045900        = WK-C-SRCH-NEEDLE (1 : WK-N-SRCH-NEEDLE-LEN)
046000        MOVE "Y" TO WK-C-SRCH-FOUND
046100     END-IF.
046200 C929-TRY-ONE-POSITION-EX.
046300     EXIT.
046400*
046500******************************************************************
046600*************** END OF PROGRAM SOURCE - JMEROLE ****************
046700******************************************************************
