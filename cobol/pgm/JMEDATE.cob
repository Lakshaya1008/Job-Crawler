000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMEDATE.
000500 AUTHOR.         R SEETOH.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WORK OUT THE WHOLE
001200*               DAYS AND WHOLE MINUTES BETWEEN TWO YYYYMMDDHHMMSS
001300*               TIMESTAMPS.  ORDER OF THE TWO STAMPS DOES NOT
001400*               MATTER - THE ANSWER IS ALWAYS THE ABSOLUTE
001500*               DIFFERENCE.  NO INTRINSIC FUNCTIONS ARE USED;
001600*               THE DAY NUMBER IS BUILT UP BY HAND THE WAY
001700*               EVERY OTHER CALENDAR ROUTINE IN THE SHOP DOES.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* JME0001 11/03/1991 RS     - INITIAL VERSION FOR THE PARALLEL    JME0001 
002300*                             RUN LOGGING PACKAGE.                JME0001 
002400*----------------------------------------------------------------*
002500* JME0014 02/06/1994 RS     - CORRECTED LEAP-YEAR TERM WHEN       JME0014 
002600*                             SPAN CROSSES A CENTURY BOUNDARY.    JME0014 
002700*----------------------------------------------------------------*
002800* JME0033 19/09/1998 MTAN   - Y2K READINESS REVIEW - CONFIRMED    JME0033 
002900*                             4-DIGIT YEAR ALREADY CARRIED BY     JME0033 
003000*                             CALLERS, NO CHANGE REQUIRED.        JME0033 
003100*----------------------------------------------------------------*
003200* JME0058 14/02/2001 MTAN   - REM RELEASE 2001 Q1                 JME0058 
003300*                           - E-REQUEST 12045                     JME0058 
003400*                           - ADDED WHOLE-MINUTE OUTPUT FOR THE   JME0058 
003500*                             24-HOUR RECENT-SIGHTING WINDOW.     JME0058 
003600*----------------------------------------------------------------*
003700* JME0079 07/07/2009 KLAU   - REM 2009 MODERNISATION              JME0079 
003800*                           - RECOMPILED, NO LOGIC CHANGE.        JME0079 
003900*----------------------------------------------------------------*
004000* 7Q2EVD1 30/04/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD1 
004100*                             88014 - CALLED FROM JMELIFE AND     7Q2EVD1 
004200*                             JMEINSR.                            7Q2EVD1 
004300*----------------------------------------------------------------*
004400* 7Q2EVE3 19/06/2024 TMPRGS - UPSI-0 WIRED TO A REAL SWITCH -     7Q2EVE3 
004500*                             RAW-IMAGE AUDIT DISPLAY OF THE      7Q2EVE3 
004600*                             CALL RECORD ADDED FOR SUPPORT.      7Q2EVE3 
004700*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                     ON  STATUS IS U0-ON
005800                     OFF STATUS IS U0-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700*
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                       PIC X(24)   VALUE
007200     "** PROGRAM JMEDATE   **".
007300*
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 01  WK-C-WORK-AREA.
007600     05  WK-N-Y1                  PIC S9(09) COMP.
007700     05  WK-N-M1                  PIC S9(09) COMP.
007800     05  WK-N-D1                  PIC S9(09) COMP.
007900     05  WK-N-HHMM1               PIC S9(09) COMP.
008000     05  WK-N-Y2                  PIC S9(09) COMP.
008100     05  WK-N-M2                  PIC S9(09) COMP.
008200     05  WK-N-D2                  PIC S9(09) COMP.
008300     05  WK-N-HHMM2               PIC S9(09) COMP.
008400     05  WK-N-DAYNO-1             PIC S9(09) COMP.
008500     05  WK-N-DAYNO-2             PIC S9(09) COMP.
008600     05  WK-N-TOT-MINUTES         PIC S9(11) COMP.
008700*
008800* ---- ONE VIEW OF EACH INPUT STAMP, BROKEN INTO ITS PARTS ------*
008900 01  WK-C-TS-1-GROUP.
009000     05  WK-C-TS-1-DATE           PIC 9(08).
009100     05  WK-C-TS-1-TIME           PIC 9(06).
009200 01  WK-C-TS-1-R REDEFINES WK-C-TS-1-GROUP.
009300     05  WK-C-TS-1-CCYY           PIC 9(04).
009400     05  WK-C-TS-1-MM             PIC 9(02).
009500     05  WK-C-TS-1-DD             PIC 9(02).
009600     05  WK-C-TS-1-HH             PIC 9(02).
009700     05  WK-C-TS-1-MI             PIC 9(02).
009800     05  WK-C-TS-1-SS             PIC 9(02).
009900*
010000 01  WK-C-TS-2-GROUP.
010100     05  WK-C-TS-2-DATE           PIC 9(08).
010200     05  WK-C-TS-2-TIME           PIC 9(06).
010300 01  WK-C-TS-2-R REDEFINES WK-C-TS-2-GROUP.
010400     05  WK-C-TS-2-CCYY           PIC 9(04).
010500     05  WK-C-TS-2-MM             PIC 9(02).
010600     05  WK-C-TS-2-DD             PIC 9(02).
010700     05  WK-C-TS-2-HH             PIC 9(02).
010800     05  WK-C-TS-2-MI             PIC 9(02).
010900     05  WK-C-TS-2-SS             PIC 9(02).
011000*
011100 01  WK-C-CIVIL-WORK.
011200     05  WK-N-SHY                 PIC S9(09) COMP.
011300     05  WK-N-SHM                 PIC S9(09) COMP.
011400     05  WK-N-DOY                 PIC S9(09) COMP.
011500*
011600 01  WK-N-ANSWER-MINUTES          PIC S9(11) COMP.
011700*
011800*****************
011900 LINKAGE SECTION.
012000*****************
012100 COPY JMLDATE.
012200 01  WK-C-DATE-RECORD-ALT REDEFINES WK-C-DATE-RECORD.
012300     05  WK-C-DATE-RAW-IMAGE        PIC X(44).
012400 EJECT
012500********************************************
012600 PROCEDURE DIVISION USING WK-C-DATE-RECORD.
012700********************************************
012800 MAIN-MODULE.
012900     PERFORM A000-PROCESS-CALLED-ROUTINE
013000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013100     EXIT PROGRAM.
013200*
013300*---------------------------------------------------------------*
013400 A000-PROCESS-CALLED-ROUTINE.
013500*---------------------------------------------------------------*
013600     MOVE    ZERO                TO   WK-C-DATE-DAYS-BETWEEN
013700                                       WK-C-DATE-MINS-BETWEEN.
013800     MOVE    WK-C-DATE-TS-1      TO   WK-C-TS-1-GROUP.
013900     MOVE    WK-C-DATE-TS-2      TO   WK-C-TS-2-GROUP.
014000*
014100     IF U0-ON
014200        DISPLAY "JMEDATE - CALL RECORD  " WK-C-DATE-RAW-IMAGE
014300     END-IF.
014400*
014500     MOVE    WK-C-TS-1-CCYY      TO   WK-N-Y1.
014600     MOVE    WK-C-TS-1-MM        TO   WK-N-M1.
014700     MOVE    WK-C-TS-1-DD        TO   WK-N-D1.
014800     COMPUTE WK-N-HHMM1 = WK-C-TS-1-HH * 60 + WK-C-TS-1-MI.
014900*
015000     MOVE    WK-C-TS-2-CCYY      TO   WK-N-Y2.
015100     MOVE    WK-C-TS-2-MM        TO   WK-N-M2.
015200     MOVE    WK-C-TS-2-DD        TO   WK-N-D2.
015300     COMPUTE WK-N-HHMM2 = WK-C-TS-2-HH * 60 + WK-C-TS-2-MI.
015400*
015500     PERFORM B100-CIVIL-DAY-NUMBER THRU B199-CIVIL-DAY-NUMBER-EX.
015600*
015700     COMPUTE WK-N-TOT-MINUTES =
015800             (WK-N-DAYNO-2 - WK-N-DAYNO-1) * 1440
015900             + (WK-N-HHMM2 - WK-N-HHMM1).
016000     IF WK-N-TOT-MINUTES < 0
016100        COMPUTE WK-N-ANSWER-MINUTES = ZERO - WK-N-TOT-MINUTES
016200     ELSE
016300        MOVE    WK-N-TOT-MINUTES TO WK-N-ANSWER-MINUTES
016400     END-IF.
016500*
016600     MOVE    WK-N-ANSWER-MINUTES TO   WK-C-DATE-MINS-BETWEEN.
016700     COMPUTE WK-C-DATE-DAYS-BETWEEN = WK-N-ANSWER-MINUTES / 1440.
016800*
016900 A099-PROCESS-CALLED-ROUTINE-EX.
017000     EXIT.
017100*
017200*---------------------------------------------------------------*
017300* B100 WORKS OUT A CIVIL DAY NUMBER FOR EACH STAMP.  MONTHS ARE  *
017400* SHIFTED SO THE YEAR RUNS MARCH TO FEBRUARY - THAT WAY EVERY    *
017500* DIVISION BELOW IS OF A POSITIVE NUMBER AND TRUNCATES THE SAME  *
017600* WAY A FLOOR WOULD, WHICH THE FORMULA NEEDS.                    *
017700*---------------------------------------------------------------*
017800 B100-CIVIL-DAY-NUMBER.
017900     IF WK-N-M1 NOT > 2
018000        COMPUTE WK-N-SHY = WK-N-Y1 - 1
018100        COMPUTE WK-N-SHM = WK-N-M1 + 12
018200     ELSE
018300        MOVE    WK-N-Y1          TO   WK-N-SHY
018400        MOVE    WK-N-M1          TO   WK-N-SHM
018500     END-IF.
018600     COMPUTE WK-N-DOY = (153 * (WK-N-SHM - 3) + 2) / 5.
018700     COMPUTE WK-N-DAYNO-1 =
018800             365 * WK-N-SHY + (WK-N-SHY / 4)
018900             - (WK-N-SHY / 100) + (WK-N-SHY / 400)
019000             + WK-N-DOY + (WK-N-D1 - 1).
019100*
019200     IF WK-N-M2 NOT > 2
019300        COMPUTE WK-N-SHY = WK-N-Y2 - 1
019400        COMPUTE WK-N-SHM = WK-N-M2 + 12
019500     ELSE
019600        MOVE    WK-N-Y2          TO   WK-N-SHY
019700        MOVE    WK-N-M2          TO   WK-N-SHM
019800     END-IF.
019900     COMPUTE WK-N-DOY = (153 * (WK-N-SHM - 3) + 2) / 5.
020000     COMPUTE WK-N-DAYNO-2 =
020100             365 * WK-N-SHY + (WK-N-SHY / 4)
020200             - (WK-N-SHY / 100) + (WK-N-SHY / 400)
020300             + WK-N-DOY + (WK-N-D2 - 1).
020400*
020500 B199-CIVIL-DAY-NUMBER-EX.
020600     EXIT.
020700*
020800******************************************************************
020900************** END OF PROGRAM SOURCE -  JMEDATE ****************
021000******************************************************************
