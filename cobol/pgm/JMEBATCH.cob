000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMEBATCH IS INITIAL.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   11 MAY 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  MAIN INGESTION BATCH DRIVER FOR THE JOB MARKET
001200*               EVIDENCE ENGINE.  ADAPTED FROM THE OLD SWIFT
001300*               TRANSFER-BATCH SCHEDULER, TRFVTB3, WHICH ALSO
001400*               DROVE A LIST OF DESTINATIONS ONE AT A TIME AND
001500*               LOGGED AN ATTEMPT RECORD PER DESTINATION.  HERE
001600*               THE "DESTINATIONS" ARE CRAWL TARGETS AND THE
001700*               "TRANSFER" IS A PASS OVER THE PARSED-JOB-CARD
001800*               FILE, RESOLVING EACH CARD INTO A LOGICAL JOB AND
001900*               RECORDING THE SIGHTING.  NO HTTP FETCH OR HTML
002000*               PARSE HAPPENS HERE - CARDS ARRIVE ALREADY PARSED.
002100*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:                                       *
002400*----------------------------------------------------------------*
002500*|USER    |DATE      | TAG      | DESCRIPTION                  |*         
002600*----------------------------------------------------------------*
002700*|ACNESQ   |11/05/1994| SGX205   | INITIAL VERSION - DROVE SWIFT|*SGX205  
002800*|         |          |          | STP DESTINATION LIST.        |*SGX205  
002900*----------------------------------------------------------------*
003000*|ACNESQ   |02/02/1996| JME0014  | E-REQ 4477 - RETRY COUNT AND |*JME0014 
003100*|         |          |          | POLITENESS DELAY ADDED TO    |*JME0014 
003200*|         |          |          | THE SITE TABLE.               *JME0014 
003300*----------------------------------------------------------------*
003400*|RSEET    |01/10/1998| JME0031  | Y2K READINESS REVIEW - RUN    *JME0031 
003500*|         |          |          | TIMESTAMP REBUILT AS A 14-    *JME0031 
003600*|         |          |          | DIGIT CENTURY-SAFE FIELD.     *JME0031 
003700*----------------------------------------------------------------*
003800*|TMPRGS   |21/05/2024| 7Q2EVD6  | EVIDENCE ENGINE CUTOVER, E-  |*7Q2EVD6
003900*|         |          |          | REQ 88014 - REBUILT AS THE   |*7Q2EVD6
004000*|         |          |          | CRAWL-TARGET INGESTION       |*7Q2EVD6
004100*|         |          |          | SCHEDULER/WORKER.             *7Q2EVD6
004200*----------------------------------------------------------------*
004300*|TMPRGS   |23/07/2024| 7Q2FIX6  | E-REQ 88062 - A ZERO-CARD    |*7Q2FIX6
004400*|         |          |          | ATTEMPT WAS BEING FILED AS   |*7Q2FIX6
004500*|         |          |          | SUCCESS WITH NO TRACE IN THE |*7Q2FIX6
004600*|         |          |          | JOB LOG - ADDED A WARNING    |*7Q2FIX6
004700*|         |          |          | DISPLAY IN B200 BEFORE THE   |*7Q2FIX6
004800*|         |          |          | ATTEMPT RECORD IS WRITTEN.    *7Q2FIX6
004900*----------------------------------------------------------------*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                   UPSI-0 IS UPSI-SWITCH-0
005900                     ON  STATUS IS U0-ON
006000                     OFF STATUS IS U0-OFF.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT JMESITE  ASSIGN TO DATABASE-JMESITE
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT JMETRGT  ASSIGN TO DATABASE-JMETRGT
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT JMECARD  ASSIGN TO DATABASE-JMECARD
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT JMEATMT  ASSIGN TO DATABASE-JMEATMT
007400            ORGANIZATION      IS SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600     SELECT JMECTLR  ASSIGN TO DATABASE-JMECTLR
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900*
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400**************
008500 FD  JMESITE
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS JME-SITE-RECORD.
008800 01  WK-C-JMESITE.
008900     COPY JMESITE.
009000*
009100 FD  JMETRGT
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS JME-TARGET-RECORD.
009400 01  WK-C-JMETARGET.
009500     COPY JMETRGT.
009600*
009700 FD  JMECARD
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS JME-CARD-RECORD.
010000 01  WK-C-JMECARD.
010100     COPY JMECARD.
010200*
010300 FD  JMEATMT
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS JME-ATT-RECORD.
010600 01  WK-C-JMEATTEMPT.
010700     COPY JMEATMT.
010800*
010900* RAW-IMAGE VIEW OF THE ATTEMPT RECORD - AUDIT-TRAIL DISPLAY
011000* LINE WRITTEN JUST BEFORE EACH ATTEMPT GOES TO DISK, SAME
011100* HABIT AS THE OLD TRFVTB3 TRANSMISSION LOG.
011200 01  WK-C-JMEATTEMPT-ALT REDEFINES WK-C-JMEATTEMPT.
011300     05  WK-C-ATTEMPT-RAW-IMAGE   PIC X(150).
011400*
011500 FD  JMECTLR
011600     LABEL RECORDS ARE OMITTED
011700     DATA RECORD IS WK-C-CTLR-RECORD.
011800 01  WK-C-CTLR-RECORD             PIC X(132).
011900*
012000*************************
012100 WORKING-STORAGE SECTION.
012200*************************
012300 01  FILLER                       PIC X(24)   VALUE
012400     "** PROGRAM JMEBATCH  **".
012500*
012600 01  WK-C-COMMON.
012700     COPY JMECMWS.
012800*
012900 01  WK-C-TABLE-AREA.
013000     COPY JMETABL.
013100*
013200 COPY JMERPT.
013300*
013400* ---------------- CALL LINKAGE AREAS FOR THE SIX RESOLVER/ -----*
013500* ---------------- RECORDER SUBPROGRAMS THIS DRIVER CALLS -------*
013600 COPY JMLCONM.
013700 COPY JMLROLE.
013800 COPY JMLLOCN.
013900 COPY JMLFPGN.
014000 COPY JMLRESJ.
014100 COPY JMLRECO.
014200 COPY JMLSKIL.
014300*
014400* -------------- RUN TIMESTAMP, BUILT ONCE AT START -------------*
014500 01  WK-C-RUN-TS-VALUE            PIC 9(14) VALUE ZERO.
014600 01  WK-C-RUN-TS-PARTS REDEFINES WK-C-RUN-TS-VALUE.
014700     05  WK-N-RUNTS-CENTURY       PIC 9(02).
014800     05  WK-N-RUNTS-YEAR          PIC 9(02).
014900     05  WK-N-RUNTS-MONTH         PIC 9(02).
015000     05  WK-N-RUNTS-DAY           PIC 9(02).
015100     05  WK-N-RUNTS-HHMMSS        PIC 9(06).
015200*
015300* ----------- ATTEMPT-STATUS NAME TABLE (LOOKED UP BY INDEX, ----*
015400* ----------- NOT LITERAL-MOVED, SAME HABIT AS JMELIFE'S --------*
015500* ----------- STATE-NAME TABLE) ---------------------------------*
015600 01  WK-C-ATT-STATUS-VALUES       PIC X(20) VALUE
015700     "HTTP_FAIL SUCCESS   ".
015800 01  WK-C-ATT-STATUS-TABLE REDEFINES WK-C-ATT-STATUS-VALUES.
015900     05  WT-ATT-STATUS-NAME OCCURS 2 TIMES PIC X(10).
016000*
016100* ------------------ PROGRAM WORKING STORAGE -------------------*
016200* STANDALONE COUNTERS, SAME 77-LEVEL HABIT THIS SHOP HAS ALWAYS
016300* USED FOR A COUNT THAT BELONGS TO NO PARTICULAR GROUP.
016400 77  WK-N-ATTEMPT-COUNT           PIC S9(09) COMP VALUE ZERO.
016500 77  WK-N-CARDS-PROCESSED         PIC S9(05) COMP VALUE ZERO.
016600 01  WK-C-WORK-AREA.
016700     05  WK-N-SITE-SUB            PIC S9(04) COMP VALUE ZERO.
016800     05  WK-C-SITE-FOUND          PIC X(01) VALUE "N".
016900         88  WK-C-SITE-WAS-FOUND         VALUE "Y".
017000     05  FILLER                   PIC X(10).
017100*
017200* ------------------- RUN-WIDE GRAND TOTALS ---------------------*
017300 01  WK-C-GRAND-TOTALS.
017400     05  WK-N-TOT-TARGETS-PROC    PIC S9(07) COMP VALUE ZERO.
017500     05  WK-N-TOT-CARDS-READ      PIC S9(07) COMP VALUE ZERO.
017600     05  WK-N-TOT-JOBS-CREATED    PIC S9(07) COMP VALUE ZERO.
017700     05  WK-N-TOT-JOBS-RESEEN     PIC S9(07) COMP VALUE ZERO.
017800     05  WK-N-TOT-OBS-WRITTEN     PIC S9(07) COMP VALUE ZERO.
017900     05  WK-N-TOT-SKILLS-ATTACH   PIC S9(07) COMP VALUE ZERO.
018000*
018100*****************
018200 LINKAGE SECTION.
018300*****************
018400*  NONE - THIS IS A STANDALONE BATCH JOB, NOT A CALLED ROUTINE.
018500 EJECT
018600****************************
018700 PROCEDURE DIVISION.
018800****************************
018900 MAIN-MODULE.
019000     PERFORM A050-ESTABLISH-RUN-TIMESTAMP
019100        THRU A059-ESTABLISH-RUN-TIMESTAMP-EX.
019200     PERFORM A100-LOAD-SITE-TABLE
019300        THRU A199-LOAD-SITE-TABLE-EX.
019400     PERFORM A200-LOAD-TARGET-TABLE
019500        THRU A299-LOAD-TARGET-TABLE-EX.
019600     PERFORM B000-OPEN-ATTEMPT-FILE
019700        THRU B009-OPEN-ATTEMPT-FILE-EX.
019800     PERFORM B100-PROCESS-ALL-TARGETS
019900        THRU B199-PROCESS-ALL-TARGETS-EX.
020000     CLOSE   JMEATMT.
020100     PERFORM C100-FINALIZE-SERVICES
020200        THRU C199-FINALIZE-SERVICES-EX.
020300     PERFORM D100-WRITE-CONTROL-REPORT
020400        THRU D199-WRITE-CONTROL-REPORT-EX.
020500     GOBACK.
020600*
020700*---------------------------------------------------------------*
020800* A050 BUILDS THE 14-DIGIT RUN TIMESTAMP STAMPED ON EVERY        *
020900* ATTEMPT RECORD THIS RUN WRITES.                                *
021000*---------------------------------------------------------------*
021100 A050-ESTABLISH-RUN-TIMESTAMP.
021200     ACCEPT   WK-N-RUN-DATE-8      FROM DATE YYYYMMDD.
021300     ACCEPT   WK-N-RUN-TIME-6      FROM TIME.
021400     COMPUTE  WK-C-RUN-TS-VALUE =
021500              (WK-N-RUN-DATE-8 * 1000000) + WK-N-RUN-TIME-6.
021600     MOVE     WK-C-RUN-TS-VALUE    TO WK-N-AS-OF-TS.
021700     IF WK-N-RUNTS-CENTURY = ZERO
021800        DISPLAY "JMEBATCH - WARNING - RUN DATE CENTURY IS ZERO"
021900     END-IF.
022000 A059-ESTABLISH-RUN-TIMESTAMP-EX.
022100     EXIT.
022200*
022300*---------------------------------------------------------------*
022400* A100/A200 LOAD THE SITE AND TARGET REFERENCE FILES INTO THE   *
022500* SAME WK-T-SITE/WK-T-TARGET TABLES JMESEED BUILDS - A MISSING  *
022600* FILE (STATUS 35) LEAVES THE TABLE EMPTY, NOT AN ABEND.        *
022700*---------------------------------------------------------------*
022800 A100-LOAD-SITE-TABLE.
022900     MOVE    ZERO                 TO   WK-N-SITE-COUNT.
023000     OPEN    INPUT JMESITE.
023100     IF WK-C-FILE-STATUS = "35"
023200        GO TO A199-LOAD-SITE-TABLE-EX
023300     END-IF.
023400     IF NOT WK-C-SUCCESSFUL
023500        DISPLAY "JMEBATCH - OPEN ERROR - JMESITE "
023600                WK-C-FILE-STATUS
023700        GO TO A199-LOAD-SITE-TABLE-EX
023800     END-IF.
023900*
024000     PERFORM A110-READ-ONE-SITE
024100        THRU A119-READ-ONE-SITE-EX
024200        UNTIL WK-C-END-OF-FILE.
024300     CLOSE   JMESITE.
024400 A199-LOAD-SITE-TABLE-EX.
024500     EXIT.
024600*
024700 A110-READ-ONE-SITE.
024800     READ    JMESITE
024900        AT END
025000           SET  WK-C-END-OF-FILE TO TRUE
025100        NOT AT END
025200           ADD  1 TO WK-N-SITE-COUNT
025300           MOVE SITE-ID     TO WT-SITE-ID (WK-N-SITE-COUNT)
025400           MOVE SITE-NAME   TO WT-SITE-NAME (WK-N-SITE-COUNT)
025500           MOVE SITE-INACTIVE-DAYS
025600                            TO WT-SITE-INACTIVE-DAYS
025700                               (WK-N-SITE-COUNT)
025800           MOVE SITE-REPOST-DAYS
025900                            TO WT-SITE-REPOST-DAYS
026000                               (WK-N-SITE-COUNT)
026100           MOVE SITE-RELIABILITY-WT
026200                            TO WT-SITE-RELIABILITY-WT
026300                               (WK-N-SITE-COUNT)
026400           MOVE SITE-CRAWL-DELAY-SECS
026500                            TO WT-SITE-DELAY-SECS
026600                               (WK-N-SITE-COUNT)
026700           MOVE SITE-MAX-RETRIES
026800                            TO WT-SITE-MAX-RETRIES
026900                               (WK-N-SITE-COUNT)
027000           MOVE SITE-CRAWL-ENABLED
027100                            TO WT-SITE-ENABLED
027200                               (WK-N-SITE-COUNT)
027300           MOVE ZERO        TO WT-SITE-TARGETS-PROC
027400                               (WK-N-SITE-COUNT)
027500                               WT-SITE-CARDS-READ
027600                               (WK-N-SITE-COUNT)
027700                               WT-SITE-JOBS-CREATED
027800                               (WK-N-SITE-COUNT)
027900                               WT-SITE-JOBS-RESEEN
028000                               (WK-N-SITE-COUNT)
028100                               WT-SITE-OBS-WRITTEN
028200                               (WK-N-SITE-COUNT)
028300                               WT-SITE-SKILLS-ATTACHED
028400                               (WK-N-SITE-COUNT)
028500     END-READ.
028600 A119-READ-ONE-SITE-EX.
028700     EXIT.
028800*
028900 A200-LOAD-TARGET-TABLE.
029000     MOVE    ZERO                 TO   WK-N-TARGET-COUNT.
029100     OPEN    INPUT JMETRGT.
029200     IF WK-C-FILE-STATUS = "35"
029300        GO TO A299-LOAD-TARGET-TABLE-EX
029400     END-IF.
029500     IF NOT WK-C-SUCCESSFUL
029600        DISPLAY "JMEBATCH - OPEN ERROR - JMETRGT "
029700                WK-C-FILE-STATUS
029800        GO TO A299-LOAD-TARGET-TABLE-EX
029900     END-IF.
030000*
030100     PERFORM A210-READ-ONE-TARGET
030200        THRU A219-READ-ONE-TARGET-EX
030300        UNTIL WK-C-END-OF-FILE.
030400     CLOSE   JMETRGT.
030500 A299-LOAD-TARGET-TABLE-EX.
030600     EXIT.
030700*
030800 A210-READ-ONE-TARGET.
030900     READ    JMETRGT
031000        AT END
031100           SET  WK-C-END-OF-FILE TO TRUE
031200        NOT AT END
031300           ADD  1 TO WK-N-TARGET-COUNT
031400           MOVE TARGET-ID   TO WT-TARGET-ID (WK-N-TARGET-COUNT)
031500           MOVE TARGET-SITE-ID
031600                            TO WT-TARGET-SITE-ID
031700                               (WK-N-TARGET-COUNT)
031800           MOVE TARGET-URL  TO WT-TARGET-URL
031900                               (WK-N-TARGET-COUNT)
032000           MOVE TARGET-ACTIVE
032100                            TO WT-TARGET-ACTIVE
032200                               (WK-N-TARGET-COUNT)
032300     END-READ.
032400 A219-READ-ONE-TARGET-EX.
032500     EXIT.
032600*
032700 B000-OPEN-ATTEMPT-FILE.
032800     OPEN    OUTPUT JMEATMT.
032900     IF NOT WK-C-SUCCESSFUL
033000        DISPLAY "JMEBATCH - OPEN OUTPUT ERROR - JMEATMT "
033100                WK-C-FILE-STATUS
033200     END-IF.
033300 B009-OPEN-ATTEMPT-FILE-EX.
033400     EXIT.
033500*
033600*---------------------------------------------------------------*
033700* B100 WALKS THE CRAWL-TARGET TABLE IN FILE ORDER - ONLY A       *
033800* TARGET THAT IS ITSELF ACTIVE, WHOSE OWNING SITE IS ON FILE     *
033900* AND CRAWL-ENABLED, IS GIVEN AN ATTEMPT.                        *
034000*---------------------------------------------------------------*
034100 B100-PROCESS-ALL-TARGETS.
034200     PERFORM B110-PROCESS-ONE-TARGET
034300        THRU B119-PROCESS-ONE-TARGET-EX
034400        VARYING WX-TARGET FROM 1 BY 1
034500          UNTIL WX-TARGET > WK-N-TARGET-COUNT.
034600 B199-PROCESS-ALL-TARGETS-EX.
034700     EXIT.
034800*
034900 B110-PROCESS-ONE-TARGET.
035000     SET     WK-C-SITE-FOUND TO FALSE.
035100     IF WT-TARGET-ACTIVE (WX-TARGET) = "Y"
035200        SEARCH ALL WK-T-SITE
035300           AT END
035400              SET WK-C-SITE-FOUND TO FALSE
035500           WHEN WT-SITE-ID (WX-SITE) =
035600                WT-TARGET-SITE-ID (WX-TARGET)
035700              SET WK-C-SITE-FOUND TO TRUE
035800              MOVE WX-SITE TO WK-N-SITE-SUB
035900        END-SEARCH
036000     END-IF.
036100     IF WK-C-SITE-WAS-FOUND
036200           AND WT-SITE-ENABLED (WK-N-SITE-SUB) = "Y"
036300        PERFORM B200-RUN-ONE-ATTEMPT
036400           THRU B299-RUN-ONE-ATTEMPT-EX
036500     END-IF.
036600 B119-PROCESS-ONE-TARGET-EX.
036700     EXIT.
036800*
036900*---------------------------------------------------------------*
037000* B200 IS ONE FULL ATTEMPT AGAINST ONE TARGET - PESSIMISTIC     *
037100* DEFAULT FIRST, THEN THE CARD PASS, THEN THE FINAL STATUS.      *
037200*---------------------------------------------------------------*
037300 B200-RUN-ONE-ATTEMPT.
037400     ADD     1 TO WK-N-ATTEMPT-COUNT.
037500     MOVE    ZERO                 TO WK-N-CARDS-PROCESSED.
037600     MOVE    WK-N-ATTEMPT-COUNT   TO ATT-ID.
037700     MOVE    WT-TARGET-ID (WX-TARGET)     TO ATT-TARGET-ID.
037800     MOVE    WK-N-AS-OF-TS        TO ATT-STARTED-TS.
037900     MOVE    ZERO                 TO ATT-FINISHED-TS.
038000     MOVE    WT-ATT-STATUS-NAME (1)       TO ATT-STATUS.
038100     MOVE    ZERO                 TO ATT-HTTP-CODE.
038200     MOVE    SPACES               TO ATT-ERROR-MESSAGE.
038300     MOVE    ZERO                 TO ATT-JOBS-FOUND-COUNT.
038400*
038500     PERFORM B210-SCAN-CARD-FILE
038600        THRU B219-SCAN-CARD-FILE-EX.
038700*
038800     MOVE    WT-ATT-STATUS-NAME (2)       TO ATT-STATUS.
038900     MOVE    200                  TO ATT-HTTP-CODE.
039000     MOVE    WK-N-AS-OF-TS        TO ATT-FINISHED-TS.
039100     MOVE    WK-N-CARDS-PROCESSED TO ATT-JOBS-FOUND-COUNT.
039200*    ZERO CARDS IS STILL SUCCESS - SEE 7Q2FIX6 - BUT WORTH A
039300*    WARNING SINCE IT USUALLY MEANS THE TARGET'S FEED WENT DRY.
039400     IF WK-N-CARDS-PROCESSED = ZERO
039500        DISPLAY "JMEBATCH - WARNING - ZERO CARDS PROCESSED FOR "
039600                "TARGET " WT-TARGET-ID (WX-TARGET)
039700     END-IF.
039800     DISPLAY "JMEBATCH - ATTEMPT RECORD "
039900             WK-C-ATTEMPT-RAW-IMAGE.
040000     WRITE   JME-ATT-RECORD.
040100     ADD     1 TO WT-SITE-TARGETS-PROC (WK-N-SITE-SUB).
040200     ADD     1 TO WK-N-TOT-TARGETS-PROC.
040300 B299-RUN-ONE-ATTEMPT-EX.
040400     EXIT.
040500*
040600*---------------------------------------------------------------*
040700* B210 RE-READS THE CARD FILE FROM THE TOP FOR EVERY TARGET,    *
040800* KEEPING ONLY THE CARDS THAT BELONG TO IT - SIMPLE AND SAFE    *
040900* FOR THE VOLUMES THIS JOB SEES, SAME HABIT AS THE OLD SWIFT    *
041000* RECONCILIATION RUNS THAT RE-SCANNED A SMALL REFERENCE FILE    *
041100* ONCE PER DESTINATION RATHER THAN TRUST A SORT ORDER.           *
041200*---------------------------------------------------------------*
041300 B210-SCAN-CARD-FILE.
041400     OPEN    INPUT JMECARD.
041500     IF WK-C-FILE-STATUS = "35"
041600        GO TO B219-SCAN-CARD-FILE-EX
041700     END-IF.
041800     IF NOT WK-C-SUCCESSFUL
041900        DISPLAY "JMEBATCH - OPEN ERROR - JMECARD "
042000                WK-C-FILE-STATUS
042100        GO TO B219-SCAN-CARD-FILE-EX
042200     END-IF.
042300*
042400     PERFORM B220-READ-ONE-CARD
042500        THRU B229-READ-ONE-CARD-EX
042600        UNTIL WK-C-END-OF-FILE.
042700     CLOSE   JMECARD.
042800 B219-SCAN-CARD-FILE-EX.
042900     EXIT.
043000*
043100 B220-READ-ONE-CARD.
043200     READ    JMECARD
043300        AT END
043400           SET  WK-C-END-OF-FILE TO TRUE
043500        NOT AT END
043600           IF CARD-TARGET-ID = WT-TARGET-ID (WX-TARGET)
043700              PERFORM B300-PROCESS-ONE-CARD
043800                 THRU B399-PROCESS-ONE-CARD-EX
043900           END-IF
044000     END-READ.
044100 B229-READ-ONE-CARD-EX.
044200     EXIT.
044300*
044400*---------------------------------------------------------------*
044500* B300 RUNS ONE CARD THROUGH THE NORMALIZE -> FINGERPRINT ->    *
044600* RESOLVE -> RECORD -> SKILL-EXTRACT CHAIN.  ONE BAD CARD NEVER *
044700* STOPS THE REST OF THE PASS.                                    *
044800*---------------------------------------------------------------*
044900 B300-PROCESS-ONE-CARD.
045000     MOVE    CARD-RAW-COMPANY     TO WK-C-CONM-RAW-NAME.
045100     CALL "JMECONM" USING WK-C-CONM-RECORD.
045200*
045300     MOVE    CARD-RAW-TITLE       TO WK-C-ROLE-RAW-TITLE.
045400     CALL "JMEROLE" USING WK-C-ROLE-RECORD.
045500*
045600     MOVE    CARD-RAW-LOCATION    TO WK-C-LOCN-RAW-LOCATION.
045700     CALL "JMELOCN" USING WK-C-LOCN-RECORD.
045800*
045900     MOVE    WK-C-CONM-NORM-NAME  TO WK-C-FPGN-COMPANY.
046000     MOVE    WK-C-ROLE-CLUSTER    TO WK-C-FPGN-ROLE.
046100     MOVE    WK-C-LOCN-CLUSTER    TO WK-C-FPGN-LOCATION.
046200     CALL "JMEFPGN" USING WK-C-FPGN-RECORD.
046300*
046400     SET     WK-C-RESJ-RESOLVE    TO TRUE.
046500     MOVE    CARD-RAW-COMPANY     TO WK-C-RESJ-RAW-COMPANY.
046600     MOVE    WK-C-CONM-NORM-NAME  TO WK-C-RESJ-NORM-COMPANY.
046700     MOVE    WK-C-ROLE-CLUSTER    TO WK-C-RESJ-NORM-ROLE.
046800     MOVE    WK-C-LOCN-CLUSTER    TO WK-C-RESJ-NORM-LOCATION.
046900     MOVE    WK-C-FPGN-FINGERPRINT
047000                                  TO WK-C-RESJ-FINGERPRINT.
047100     MOVE    CARD-OBSERVED-TS     TO WK-C-RESJ-OBSERVED-TS.
047200     CALL "JMERESJ" USING WK-C-RESJ-RECORD.
047300*
047400     IF WK-C-RESJ-WAS-DEDUP-HIT
047500        ADD  1 TO WT-SITE-JOBS-RESEEN (WK-N-SITE-SUB)
047600        ADD  1 TO WK-N-TOT-JOBS-RESEEN
047700     ELSE
047800        ADD  1 TO WT-SITE-JOBS-CREATED (WK-N-SITE-SUB)
047900        ADD  1 TO WK-N-TOT-JOBS-CREATED
048000     END-IF.
048100*
048200     SET     WK-C-RECO-RESOLVE    TO TRUE.
048300     MOVE    WK-C-RESJ-JOB-ID     TO WK-C-RECO-JOB-ID.
048400     MOVE    WT-SITE-ID (WK-N-SITE-SUB)
048500                                  TO WK-C-RECO-SITE-ID.
048600     MOVE    CARD-LISTING-URL     TO WK-C-RECO-LISTING-URL.
048700     MOVE    CARD-SALARY-TEXT     TO WK-C-RECO-SALARY-TEXT.
048800     MOVE    ATT-ID               TO WK-C-RECO-ATTEMPT-ID.
048900     MOVE    CARD-RAW-TITLE       TO WK-C-RECO-RAW-TITLE.
049000     MOVE    CARD-OBSERVED-TS     TO WK-C-RECO-OBSERVED-TS.
049100     CALL "JMERECO" USING WK-C-RECO-RECORD.
049200     ADD     1 TO WT-SITE-OBS-WRITTEN (WK-N-SITE-SUB).
049300     ADD     1 TO WK-N-TOT-OBS-WRITTEN.
049400*
049500     IF CARD-DESCRIPTION NOT = SPACES
049600        SET  WK-C-SKIL-RESOLVE    TO TRUE
049700        MOVE WK-C-RESJ-JOB-ID     TO WK-C-SKIL-JOB-ID
049800        MOVE CARD-DESCRIPTION     TO WK-C-SKIL-DESCRIPTION
049900        CALL "JMESKIL" USING WK-C-SKIL-RECORD
050000        ADD  WK-C-SKIL-ATTACHED-CNT
050100                                  TO WT-SITE-SKILLS-ATTACHED
050200                                     (WK-N-SITE-SUB)
050300        ADD  WK-C-SKIL-ATTACHED-CNT
050400                                  TO WK-N-TOT-SKILLS-ATTACH
050500     END-IF.
050600*
050700     ADD     1 TO WK-N-CARDS-PROCESSED.
050800     ADD     1 TO WT-SITE-CARDS-READ (WK-N-SITE-SUB).
050900     ADD     1 TO WK-N-TOT-CARDS-READ.
051000 B399-PROCESS-ONE-CARD-EX.
051100     EXIT.
051200*
051300*---------------------------------------------------------------*
051400* C100 TELLS EACH OF THE THREE STATEFUL RESOLVER/RECORDER       *
051500* SUBPROGRAMS TO REWRITE ITS OWN MASTER FILE(S) AND RETURN -    *
051600* SAME FIRST-TIME/FINALIZE PAIR THOSE ROUTINES USE INTERNALLY.  *
051700*---------------------------------------------------------------*
051800 C100-FINALIZE-SERVICES.
051900     SET     WK-C-RESJ-FINALIZE   TO TRUE.
052000     CALL "JMERESJ" USING WK-C-RESJ-RECORD.
052100*
052200     SET     WK-C-RECO-FINALIZE   TO TRUE.
052300     CALL "JMERECO" USING WK-C-RECO-RECORD.
052400*
052500     SET     WK-C-SKIL-FINALIZE   TO TRUE.
052600     CALL "JMESKIL" USING WK-C-SKIL-RECORD.
052700 C199-FINALIZE-SERVICES-EX.
052800     EXIT.
052900*
053000*---------------------------------------------------------------*
053100* D100 PRINTS THE INGESTION CONTROL REPORT - ONE LINE PER SITE  *
053200* FROM THE RUN STATISTICS ACCUMULATED IN WK-T-SITE DURING THE   *
053300* CARD PASS, THEN A GRAND-TOTAL TRAILER.                        *
053400*---------------------------------------------------------------*
053500 D100-WRITE-CONTROL-REPORT.
053600     OPEN    OUTPUT JMECTLR.
053700     IF NOT WK-C-SUCCESSFUL
053800        DISPLAY "JMEBATCH - OPEN OUTPUT ERROR - JMECTLR "
053900                WK-C-FILE-STATUS
054000        GO TO D199-WRITE-CONTROL-REPORT-EX
054100     END-IF.
054200*
054300     MOVE    WK-N-AS-OF-TS         TO HDG-AS-OF-TS.
054400     MOVE    JME-ASOF-HEADING      TO WK-C-CTLR-RECORD.
054500     WRITE   WK-C-CTLR-RECORD.
054600     MOVE    JME-CONTROL-HEADING   TO WK-C-CTLR-RECORD.
054700     WRITE   WK-C-CTLR-RECORD.
054800*
054900     PERFORM D110-WRITE-ONE-SITE-LINE
055000        THRU D119-WRITE-ONE-SITE-LINE-EX
055100        VARYING WX-SITE FROM 1 BY 1
055200          UNTIL WX-SITE > WK-N-SITE-COUNT.
055300*
055400     MOVE    WK-N-TOT-CARDS-READ    TO TRL-G-CARDS-READ.
055500     MOVE    WK-N-TOT-JOBS-CREATED  TO TRL-G-JOBS-CREATED.
055600     MOVE    WK-N-TOT-JOBS-RESEEN   TO TRL-G-JOBS-RESEEN.
055700     MOVE    WK-N-TOT-OBS-WRITTEN   TO TRL-G-OBS-WRITTEN.
055800     MOVE    WK-N-TOT-SKILLS-ATTACH TO TRL-G-SKILLS-ATTACHED.
055900     MOVE    JME-CONTROL-TRAILER    TO WK-C-CTLR-RECORD.
056000     WRITE   WK-C-CTLR-RECORD.
056100     CLOSE   JMECTLR.
056200 D199-WRITE-CONTROL-REPORT-EX.
056300     EXIT.
056400*
056500 D110-WRITE-ONE-SITE-LINE.
056600     MOVE    WT-SITE-NAME (WX-SITE)     TO CTL-SITE-NAME.
056700     MOVE    WT-SITE-TARGETS-PROC (WX-SITE)
056800                                         TO CTL-TARGETS-PROC.
056900     MOVE    WT-SITE-CARDS-READ (WX-SITE)
057000                                         TO CTL-CARDS-READ.
057100     MOVE    WT-SITE-JOBS-CREATED (WX-SITE)
057200                                         TO CTL-JOBS-CREATED.
057300     MOVE    WT-SITE-JOBS-RESEEN (WX-SITE)
057400                                         TO CTL-JOBS-RESEEN.
057500     MOVE    WT-SITE-OBS-WRITTEN (WX-SITE)
057600                                         TO CTL-OBS-WRITTEN.
057700     MOVE    WT-SITE-SKILLS-ATTACHED (WX-SITE)
057800                                         TO CTL-SKILLS-ATTACHED.
057900     MOVE    JME-CONTROL-LINE           TO WK-C-CTLR-RECORD.
058000     WRITE   WK-C-CTLR-RECORD.
058100 D119-WRITE-ONE-SITE-LINE-EX.
058200     EXIT.
058300*
058400******************************************************************
058500************** END OF PROGRAM SOURCE -  JMEBATCH ***************
058600******************************************************************
