000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     JMERESJ.
000500 AUTHOR.         TAN YEW KIAT.
000600 INSTALLATION.   JME EVIDENCE UNIT.
000700 DATE-WRITTEN.   04 JUN 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE SAME KIND OF LOOK-UP-AND-
001200*               DECIDE SUBROUTINE THIS SHOP HAS ALWAYS WRITTEN
001300*               FOR DUPLICATE DETECTION - ORIGINALLY BUILT TO
001400*               STOP THE SAME REMITTANCE POSTING TWICE, NOW
001500*               REUSED TO STOP THE SAME JOB POSTING BEING
001600*               COUNTED TWICE.  ONE CARD IN, ONE DECISION OUT -
001700*               "SEEN BEFORE" OR "NEW", PLUS THE JOB AND COMPANY
001800*               ID EITHER WAY.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*----------------------------------------------------------------*
002300* JME0001 04/06/1990 TYK    - INITIAL VERSION - DUPLICATE         JME0001 
002400*                             REMITTANCE DETECTION BY SENDING     JME0001 
002500*                             BANK / COUNTRY RISK COMBINATION.    JME0001 
002600*----------------------------------------------------------------*
002700* JME0012 17/02/1993 TYK    - E-REQ 8814 - ADDED THE SECOND-LEVEL JME0012 
002800*                             TABLE SO A REPEAT SENDER ON A NEW   JME0012 
002900*                             CORRIDOR IS STILL CAUGHT.           JME0012 
003000*----------------------------------------------------------------*
003100* JME0026 30/09/1998 RSEET  - Y2K READINESS REVIEW - ALL KEY      JME0026 
003200*                             TIMESTAMPS ALREADY CARRY A 4-DIGIT  JME0026 
003300*                             YEAR, NO CHANGE REQUIRED.           JME0026 
003400*----------------------------------------------------------------*
003500* JME0044 09/08/2003 KLAU   - REM 2003 Q3 - E-REQ 61190 - MOVED   JME0044 
003600*                             THE FIRST-TIME TABLE LOAD OUT OF    JME0044 
003700*                             MAIN-MODULE INTO ITS OWN PARAGRAPH  JME0044 
003800*                             SO IT CAN BE PERFORMED FROM MORE    JME0044 
003900*                             THAN ONE FUNCTION CODE.             JME0044 
004000*----------------------------------------------------------------*
004100* 7Q2EVD1 30/04/2024 TMPRGS - EVIDENCE ENGINE CUTOVER, E-REQ      7Q2EVD1 
004200*                             88014 - REBUILT AS THE JOB-CARD     7Q2EVD1 
004300*                             RESOLVER / DEDUP ROUTINE.  FUNCTION 7Q2EVD1 
004400*                             CODE "R" RESOLVES ONE CARD AGAINST  7Q2EVD1 
004500*                             THE IN-MEMORY COMPANY/JOB TABLES,   7Q2EVD1 
004600*                             "F" REWRITES BOTH MASTERS AT END    7Q2EVD1 
004700*                             OF THE INGESTION RUN.  CALLED FROM  7Q2EVD1 
004800*                             JMEBATCH.                           7Q2EVD1 
004900*----------------------------------------------------------------*
005000* 7Q2EVD9 22/05/2024 TMPRGS - E-REQ 88014 - CORRECTED FINGERPRINT 7Q2EVD9 
005100*                             SEARCH TO USE SEARCH ALL AGAINST    7Q2EVD9 
005200*                             THE ASCENDING-KEYED JOB TABLE       7Q2EVD9 
005300*                             INSTEAD OF A LINEAR SCAN, AFTER THE 7Q2EVD9 
005400*                             PARALLEL RUN SHOWED IT WAS TOO SLOW 7Q2EVD9
005500*                             PAST A FEW THOUSAND JOBS.           7Q2EVD9
005600*----------------------------------------------------------------*
005700* 7Q2FIX4 22/07/2024 TMPRGS - E-REQ 88061 - BACKED OUT 7Q2EVD9.   7Q2FIX4
005800*                             NEW JOBS AND COMPANIES ARE APPENDED 7Q2FIX4
005900*                             AT THE BOTTOM OF THE TABLE IN THE   7Q2FIX4
006000*                             ORDER THE CARDS ARRIVE, NOT IN KEY  7Q2FIX4
006100*                             SEQUENCE, SO SEARCH ALL WAS AN      7Q2FIX4
006200*                             UNDEFINED BINARY SEARCH THE MOMENT  7Q2FIX4
006300*                             A SECOND JOB OR COMPANY SORTED      7Q2FIX4
006400*                             AHEAD OF THE FIRST.  BACK TO A      7Q2FIX4
006500*                             PLAIN SERIAL SEARCH UNTIL THE       7Q2FIX4
006600*                             TABLE IS ACTUALLY KEPT IN ORDER.    7Q2FIX4
006700*----------------------------------------------------------------*
006800 EJECT
006900**********************
007000 ENVIRONMENT DIVISION.
007100**********************
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  IBM-AS400.
007400 OBJECT-COMPUTER.  IBM-AS400.
007500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007600                   UPSI-0 IS UPSI-SWITCH-0
007700                     ON  STATUS IS U0-ON
007800                     OFF STATUS IS U0-OFF.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT JMECOMM  ASSIGN TO DATABASE-JMECOMM
008300            ORGANIZATION      IS SEQUENTIAL
008400            FILE STATUS       IS WK-C-FILE-STATUS.
008500     SELECT JMEJOBM  ASSIGN TO DATABASE-JMEJOBM
008600            ORGANIZATION      IS SEQUENTIAL
008700            FILE STATUS       IS WK-C-FILE-STATUS.
008800*
008900***************
009000 DATA DIVISION.
009100***************
009200 FILE SECTION.
009300**************
009400 FD  JMECOMM
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS JME-COMPANY-RECORD.
009700 01  WK-C-JMECOMPANY.
009800     COPY JMEMSTR.
009900*
010000 FD  JMEJOBM
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS JME-JOB-RECORD.
010300 01  WK-C-JMEJOB.
010400     COPY JMEMSTJ.
010500*
010600*************************
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                       PIC X(24)   VALUE
011000     "** PROGRAM JMERESJ   **".
011100*
011200 01  WK-C-COMMON.
011300     COPY JMECMWS.
011400*
011500 01  WK-C-TABLE-AREA.
011600     COPY JMETABL.
011700*
011800* ------------------ PROGRAM WORKING STORAGE -------------------*
011900 01  WK-C-WORK-AREA.
012000     05  WK-C-DEDUP-HIT           PIC X(01) VALUE "N".
012100     05  WK-N-NEW-JOB-SUB         PIC S9(06) COMP.
012200     05  WK-N-NEW-COMPANY-SUB     PIC S9(06) COMP.
012300     05  WK-C-COMPANY-FOUND       PIC X(01) VALUE "N".
012400         88  WK-C-COMPANY-WAS-FOUND        VALUE "Y".
012500     05  WK-C-JOB-FOUND           PIC X(01) VALUE "N".
012600         88  WK-C-JOB-WAS-FOUND            VALUE "Y".
012700     05  FILLER                   PIC X(04).
012800*
012900* -------- QUICK-LOOK VIEW OF THE TWO FOUND FLAGS TOGETHER, -----*
013000* -------- SAME "FLAG PAIR" HABIT THE OLD RISK ROUTINES USED ----*
013100* -------- WHEN TRACING A DECISION ON THE JOB LOG.        -------*
013200 01  WK-C-WORK-FLAGS-R REDEFINES WK-C-WORK-AREA.
013300     05  FILLER                   PIC X(14).
013400     05  WK-C-FOUND-FLAG-PAIR     PIC X(02).
013500 01  WK-C-WORK-BYTES-R REDEFINES WK-C-WORK-AREA.
013600     05  WK-C-WORK-BYTE           OCCURS 16 TIMES PIC X(01).
013700 01  WK-C-WORK-QUICKLOOK-R REDEFINES WK-C-WORK-AREA.
013800     05  WK-C-WORK-QUICKLOOK      PIC X(16).
013900*
014000*****************
014100 LINKAGE SECTION.
014200*****************
014300 COPY JMLRESJ.
014400 EJECT
014500********************************************
014600 PROCEDURE DIVISION USING WK-C-RESJ-RECORD.
014700********************************************
014800 MAIN-MODULE.
014900     PERFORM A000-PROCESS-CALLED-ROUTINE
015000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015100     EXIT PROGRAM.
015200*
015300*---------------------------------------------------------------*
015400 A000-PROCESS-CALLED-ROUTINE.
015500*---------------------------------------------------------------*
015600     IF WK-C-TABLES-ARE-LOADED
015700        NEXT SENTENCE
015800     ELSE
015900        PERFORM B100-LOAD-MASTER-TABLES
016000           THRU B199-LOAD-MASTER-TABLES-EX
016100     END-IF.
016200*
016300     EVALUATE TRUE
016400        WHEN WK-C-RESJ-RESOLVE
016500           PERFORM C100-RESOLVE-ONE-CARD
016600              THRU C199-RESOLVE-ONE-CARD-EX
016700        WHEN WK-C-RESJ-FINALIZE
016800           PERFORM D100-FINALIZE-MASTERS
016900              THRU D199-FINALIZE-MASTERS-EX
017000        WHEN OTHER
017100           DISPLAY "JMERESJ - UNKNOWN FUNCTION CODE "
017200                   WK-C-RESJ-FUNCTION
017300     END-EVALUATE.
017400*
017500 A099-PROCESS-CALLED-ROUTINE-EX.
017600     EXIT.
017700*
017800*---------------------------------------------------------------*
017900* B100 LOADS THE COMPANY AND JOB MASTERS INTO WK-T-COMPANY AND   *
018000* WK-T-JOB ONCE PER RUN - SAME FIRST-TIME SHAPE THE OLD TABLE-   *
018100* LOAD ROUTINES IN THIS SHOP HAVE ALWAYS USED.                   *
018200*---------------------------------------------------------------*
018300 B100-LOAD-MASTER-TABLES.
018400     MOVE    ZERO                TO   WK-N-COMPANY-COUNT
018500                                       WK-N-JOB-COUNT.
018600*
018700     OPEN    INPUT JMECOMM.
018800     IF NOT WK-C-SUCCESSFUL
018900        DISPLAY "JMERESJ - OPEN ERROR - JMECOMM "
019000                WK-C-FILE-STATUS
019100     ELSE
019200        PERFORM B110-READ-ONE-COMPANY
019300           THRU B119-READ-ONE-COMPANY-EX
019400           UNTIL WK-C-END-OF-FILE
019500        CLOSE   JMECOMM
019600     END-IF.
019700*
019800     OPEN    INPUT JMEJOBM.
019900     IF NOT WK-C-SUCCESSFUL
020000        DISPLAY "JMERESJ - OPEN ERROR - JMEJOBM "
020100                WK-C-FILE-STATUS
020200     ELSE
020300        PERFORM B130-READ-ONE-JOB
020400           THRU B139-READ-ONE-JOB-EX
020500           UNTIL WK-C-END-OF-FILE
020600        CLOSE   JMEJOBM
020700     END-IF.
020800*
020900     MOVE    WK-N-COMPANY-COUNT   TO   WK-N-COMPANY-NEXT-ID.
021000     ADD     1                    TO   WK-N-COMPANY-NEXT-ID.
021100     MOVE    WK-N-JOB-COUNT       TO   WK-N-JOB-NEXT-ID.
021200     ADD     1                    TO   WK-N-JOB-NEXT-ID.
021300     SET     WK-C-TABLES-ARE-LOADED TO TRUE.
021400*
021500 B199-LOAD-MASTER-TABLES-EX.
021600     EXIT.
021700*
021800*---------------------------------------------------------------*
021900 B110-READ-ONE-COMPANY.
022000*---------------------------------------------------------------*
022100     READ    JMECOMM
022200        AT END
022300           SET  WK-C-END-OF-FILE TO TRUE
022400        NOT AT END
022500           ADD  1 TO WK-N-COMPANY-COUNT
022600           MOVE COMPANY-ID
022700                        TO WT-COMPANY-ID (WK-N-COMPANY-COUNT)
022800           MOVE COMPANY-NORMALIZED-NAME
022900                    TO WT-COMPANY-NORM-NAME (WK-N-COMPANY-COUNT)
023000           MOVE COMPANY-DISPLAY-NAME
023100                 TO WT-COMPANY-DISPLAY-NAME (WK-N-COMPANY-COUNT)
023200           MOVE COMPANY-CREATED-TS
023300                    TO WT-COMPANY-CREATED-TS (WK-N-COMPANY-COUNT)
023400     END-READ.
023500*
023600 B119-READ-ONE-COMPANY-EX.
023700     EXIT.
023800*
023900*---------------------------------------------------------------*
024000 B130-READ-ONE-JOB.
024100*---------------------------------------------------------------*
024200     READ    JMEJOBM
024300        AT END
024400           SET  WK-C-END-OF-FILE TO TRUE
024500        NOT AT END
024600           ADD  1 TO WK-N-JOB-COUNT
024700           MOVE JOB-ID          TO WT-JOB-ID (WK-N-JOB-COUNT)
024800       MOVE JOB-COMPANY-ID TO WT-JOB-COMPANY-ID (WK-N-JOB-COUNT)
024900           MOVE JOB-NORMALIZED-ROLE
025000                        TO WT-JOB-ROLE (WK-N-JOB-COUNT)
025100           MOVE JOB-NORMALIZED-LOCATION
025200                        TO WT-JOB-LOCATION (WK-N-JOB-COUNT)
025300           MOVE JOB-FINGERPRINT
025400                        TO WT-JOB-FINGERPRINT (WK-N-JOB-COUNT)
025500           MOVE JOB-FIRST-SEEN-TS
025600                        TO WT-JOB-FIRST-SEEN-TS (WK-N-JOB-COUNT)
025700           MOVE JOB-LAST-SEEN-TS
025800                        TO WT-JOB-LAST-SEEN-TS (WK-N-JOB-COUNT)
025900     END-READ.
026000*
026100 B139-READ-ONE-JOB-EX.
026200     EXIT.
026300*
026400*---------------------------------------------------------------*
026500* C100 RESOLVES ONE JOB CARD.  THE CALLER HAS ALREADY WORKED     *
026600* OUT THE NORMALISED COMPANY/ROLE/LOCATION AND THE FINGERPRINT - *
026700* THIS ROUTINE ONLY DECIDES SEEN-BEFORE OR NEW.                  *
026800*---------------------------------------------------------------*
026900 C100-RESOLVE-ONE-CARD.
027000     MOVE    ZERO                 TO   WK-C-RESJ-JOB-ID
027100                                        WK-C-RESJ-COMPANY-ID.
027200     MOVE    "N"                  TO   WK-C-RESJ-DEDUP-HIT.
027300*
027400     SET     WX-JOB TO 1.
027500     SET     WK-C-JOB-FOUND TO FALSE.
027600*    WK-T-JOB IS APPENDED IN ARRIVAL ORDER, NOT FINGERPRINT
027700*    ORDER - PLAIN SEQUENTIAL SEARCH, SEE 7Q2FIX4 ABOVE.
027800     IF WK-N-JOB-COUNT > 0
027900        SEARCH   WK-T-JOB
028000           AT END
028100              CONTINUE
028200           WHEN WT-JOB-FINGERPRINT (WX-JOB) =
028300                WK-C-RESJ-FINGERPRINT
028400              SET WK-C-JOB-FOUND TO TRUE
028500        END-SEARCH
028600     END-IF.
028700*
028800     IF WK-C-JOB-WAS-FOUND
028900        PERFORM C200-UPDATE-EXISTING-JOB
029000           THRU C299-UPDATE-EXISTING-JOB-EX
029100     ELSE
029200        PERFORM C300-CREATE-NEW-JOB
029300           THRU C399-CREATE-NEW-JOB-EX
029400     END-IF.
029500*
029600 C199-RESOLVE-ONE-CARD-EX.
029700     EXIT.
029800*
029900*---------------------------------------------------------------*
030000* C200 - JOB SEEN BEFORE.  BUMP LAST-SEEN, RETURN ITS ID, TELL   *
030100* THE CALLER THIS WAS A DEDUP HIT SO IT DOES NOT RECOUNT IT.     *
030200*---------------------------------------------------------------*
030300 C200-UPDATE-EXISTING-JOB.
030400*---------------------------------------------------------------*
030500     IF WK-C-RESJ-OBSERVED-TS > WT-JOB-LAST-SEEN-TS (WX-JOB)
030600        MOVE WK-C-RESJ-OBSERVED-TS TO WT-JOB-LAST-SEEN-TS (WX-JOB)
030700     END-IF.
030800     MOVE    WT-JOB-ID (WX-JOB)   TO   WK-C-RESJ-JOB-ID.
030900     MOVE    WT-JOB-COMPANY-ID (WX-JOB) TO WK-C-RESJ-COMPANY-ID.
031000     MOVE    "Y"                  TO   WK-C-RESJ-DEDUP-HIT.
031100*
031200 C299-UPDATE-EXISTING-JOB-EX.
031300     EXIT.
031400*
031500*---------------------------------------------------------------*
031600* C300 - NEW JOB.  RESOLVE THE COMPANY FIRST (CREATE IT IF THE   *
031700* NORMALISED NAME HAS NEVER BEEN SEEN), THEN APPEND A NEW ROW    *
031800* TO THE IN-MEMORY JOB TABLE.                                    *
031900*---------------------------------------------------------------*
032000 C300-CREATE-NEW-JOB.
032100*---------------------------------------------------------------*
032200     SET     WX-COMPANY TO 1.
032300     SET     WK-C-COMPANY-FOUND TO FALSE.
032400*    WK-T-COMPANY IS APPENDED IN ARRIVAL ORDER, NOT NAME
032500*    ORDER - PLAIN SEQUENTIAL SEARCH, SEE 7Q2FIX4 ABOVE.
032600     IF WK-N-COMPANY-COUNT > 0
032700        SEARCH   WK-T-COMPANY
032800           AT END
032900              CONTINUE
033000           WHEN WT-COMPANY-NORM-NAME (WX-COMPANY) =
033100                WK-C-RESJ-NORM-COMPANY
033200              SET WK-C-COMPANY-FOUND TO TRUE
033300        END-SEARCH
033400     END-IF.
033500*
033600     IF WK-C-COMPANY-WAS-FOUND
033700        MOVE  WT-COMPANY-ID (WX-COMPANY) TO WK-C-RESJ-COMPANY-ID
033800     ELSE
033900        PERFORM C310-CREATE-NEW-COMPANY
034000           THRU C319-CREATE-NEW-COMPANY-EX
034100     END-IF.
034200*
034300     ADD     1                    TO   WK-N-JOB-COUNT.
034400     MOVE    WK-N-JOB-COUNT       TO   WK-N-NEW-JOB-SUB.
034500     MOVE  WK-N-JOB-NEXT-ID TO WT-JOB-ID (WK-N-NEW-JOB-SUB).
034600     MOVE    WK-N-JOB-NEXT-ID     TO   WK-C-RESJ-JOB-ID.
034700     ADD     1                    TO   WK-N-JOB-NEXT-ID.
034800     MOVE    WK-C-RESJ-COMPANY-ID TO   WT-JOB-COMPANY-ID
034900                                        (WK-N-NEW-JOB-SUB).
035000     MOVE  WK-C-RESJ-NORM-ROLE TO WT-JOB-ROLE (WK-N-NEW-JOB-SUB).
035100     MOVE    WK-C-RESJ-NORM-LOCATION
035200                                  TO   WT-JOB-LOCATION
035300                                        (WK-N-NEW-JOB-SUB).
035400     MOVE    WK-C-RESJ-FINGERPRINT TO  WT-JOB-FINGERPRINT
035500                                        (WK-N-NEW-JOB-SUB).
035600     MOVE    WK-C-RESJ-OBSERVED-TS TO  WT-JOB-FIRST-SEEN-TS
035700                                        (WK-N-NEW-JOB-SUB)
035800                                        WT-JOB-LAST-SEEN-TS
035900                                        (WK-N-NEW-JOB-SUB).
036000*
036100 C399-CREATE-NEW-JOB-EX.
036200     EXIT.
036300*
036400*---------------------------------------------------------------*
036500 C310-CREATE-NEW-COMPANY.
036600*---------------------------------------------------------------*
036700     ADD     1                    TO   WK-N-COMPANY-COUNT.
036800     MOVE    WK-N-COMPANY-COUNT   TO   WK-N-NEW-COMPANY-SUB.
036900     MOVE    WK-N-COMPANY-NEXT-ID TO   WT-COMPANY-ID
037000                                        (WK-N-NEW-COMPANY-SUB).
037100     MOVE    WK-C-RESJ-NORM-COMPANY
037200                                  TO   WT-COMPANY-NORM-NAME
037300                                        (WK-N-NEW-COMPANY-SUB).
037400     MOVE    WK-C-RESJ-RAW-COMPANY
037500                                  TO   WT-COMPANY-DISPLAY-NAME
037600                                        (WK-N-NEW-COMPANY-SUB).
037700     MOVE    WK-C-RESJ-OBSERVED-TS
037800                                  TO   WT-COMPANY-CREATED-TS
037900                                        (WK-N-NEW-COMPANY-SUB).
038000     MOVE    WK-N-COMPANY-NEXT-ID TO   WK-C-RESJ-COMPANY-ID.
038100     ADD     1                    TO   WK-N-COMPANY-NEXT-ID.
038200*
038300 C319-CREATE-NEW-COMPANY-EX.
038400     EXIT.
038500*
038600*---------------------------------------------------------------*
038700* D100 REWRITES BOTH MASTERS FROM THE IN-MEMORY TABLES AT END    *
038800* OF THE INGESTION RUN - SAME "FIRST-TIME IN REVERSE" HABIT      *
038900* THIS SHOP HAS ALWAYS CLOSED A TABLE-LOAD ROUTINE WITH.         *
039000*---------------------------------------------------------------*
039100 D100-FINALIZE-MASTERS.
039200*---------------------------------------------------------------*
039300     OPEN    OUTPUT JMECOMM.
039400     IF NOT WK-C-SUCCESSFUL
039500        DISPLAY "JMERESJ - OPEN OUTPUT ERROR - JMECOMM "
039600                WK-C-FILE-STATUS
039700     ELSE
039800        PERFORM D110-WRITE-ONE-COMPANY
039900           THRU D119-WRITE-ONE-COMPANY-EX
040000           VARYING WX-COMPANY FROM 1 BY 1
040100           UNTIL WX-COMPANY > WK-N-COMPANY-COUNT
040200        CLOSE   JMECOMM
040300     END-IF.
040400*
040500     OPEN    OUTPUT JMEJOBM.
040600     IF NOT WK-C-SUCCESSFUL
040700        DISPLAY "JMERESJ - OPEN OUTPUT ERROR - JMEJOBM "
040800                WK-C-FILE-STATUS
040900     ELSE
041000        PERFORM D130-WRITE-ONE-JOB
041100           THRU D139-WRITE-ONE-JOB-EX
041200           VARYING WX-JOB FROM 1 BY 1
041300           UNTIL WX-JOB > WK-N-JOB-COUNT
041400        CLOSE   JMEJOBM
041500     END-IF.
041600*
041700 D199-FINALIZE-MASTERS-EX.
041800     EXIT.
041900*
042000*---------------------------------------------------------------*
042100 D110-WRITE-ONE-COMPANY.
042200*---------------------------------------------------------------*
042300     MOVE    WT-COMPANY-ID (WX-COMPANY)     TO COMPANY-ID.
042400     MOVE    WT-COMPANY-NORM-NAME (WX-COMPANY)
042500                                    TO COMPANY-NORMALIZED-NAME.
042600     MOVE    WT-COMPANY-DISPLAY-NAME (WX-COMPANY)
042700                                    TO COMPANY-DISPLAY-NAME.
042800     MOVE    WT-COMPANY-CREATED-TS (WX-COMPANY)
042900                                    TO COMPANY-CREATED-TS.
043000     WRITE   JME-COMPANY-RECORD.
043100*
043200 D119-WRITE-ONE-COMPANY-EX.
043300     EXIT.
043400*
043500*---------------------------------------------------------------*
043600 D130-WRITE-ONE-JOB.
043700*---------------------------------------------------------------*
043800     MOVE    WT-JOB-ID (WX-JOB)             TO JOB-ID.
043900     MOVE    WT-JOB-COMPANY-ID (WX-JOB)     TO JOB-COMPANY-ID.
044000     MOVE WT-JOB-ROLE (WX-JOB)     TO JOB-NORMALIZED-ROLE.
044100     MOVE WT-JOB-LOCATION (WX-JOB) TO JOB-NORMALIZED-LOCATION.
044200     MOVE    WT-JOB-FINGERPRINT (WX-JOB)    TO JOB-FINGERPRINT.
044300     MOVE    WT-JOB-FIRST-SEEN-TS (WX-JOB)  TO JOB-FIRST-SEEN-TS.
044400     MOVE    WT-JOB-LAST-SEEN-TS (WX-JOB)   TO JOB-LAST-SEEN-TS.
044500     WRITE   JME-JOB-RECORD.
044600*
044700 D139-WRITE-ONE-JOB-EX.
044800     EXIT.
044900*
045000******************************************************************
045100************** END OF PROGRAM SOURCE -  JMERESJ ****************
045200******************************************************************
