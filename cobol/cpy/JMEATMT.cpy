000100* JMEATMT.cpybk
000200* CRAWL-ATTEMPT LAYOUT.  SPLIT OFF JMEEVID SO THE ATTEMPT
000300* MASTER FD CAN CARRY ITS OWN RECORD DESCRIPTION.
000400*
000500* I-O FORMAT: JME-ATT-RECORD  FROM FILE JMEATMT OF LIBRARY JMELIB
000600*
000700 05 JME-ATT-RECORD           PIC X(150).
000800 05 JME-ATTR REDEFINES JME-ATT-RECORD.
000900     10 ATT-ID                   PIC 9(09).
001000*                        ASSIGNED SEQUENTIALLY
001100     10 ATT-TARGET-ID            PIC 9(09).
001200*                        CRAWL TARGET ATTEMPTED
001300     10 ATT-STARTED-TS           PIC 9(14).
001400     10 ATT-FINISHED-TS          PIC 9(14).
001500*                        ZERO UNTIL COMPLETE
001600     10 ATT-STATUS               PIC X(10).
001700*                        SUCCESS / HTTP_FAIL / PARSE_FAIL
001800     10 ATT-HTTP-CODE            PIC 9(03).
001900*                        0 IF NONE
002000     10 ATT-ERROR-MESSAGE        PIC X(80).
002100     10 ATT-JOBS-FOUND-COUNT     PIC 9(05).
002200*                        CARDS SUCCESSFULLY PROCESSED
002300     10 FILLER                   PIC X(06).
