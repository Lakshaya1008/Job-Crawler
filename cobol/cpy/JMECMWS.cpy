000100*================================================================*
000200* JMECMWS.cpybk                                                 *
000300* COMMON WORKING STORAGE FOR THE JOB MARKET EVIDENCE SUITE      *
000400* (SAME ROLE AS THE OLD TRANSFER SHOP'S ASCMWS COPYBOOK  -      *
000500*  FILE STATUS CONDITIONS AND THE RUN DATE/TIME EVERY JME       *
000600*  PROGRAM NEEDS).                                              *
000700*================================================================*
000800 05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
000900     88  WK-C-SUCCESSFUL                   VALUE "00".
001000     88  WK-C-DUPLICATE-KEY                VALUE "22".
001100     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
001200     88  WK-C-END-OF-FILE                  VALUE "10".
001300*
001400 05  WK-C-RUN-DATE.
001500     10  WK-C-RUN-CENTURY         PIC X(02).
001600     10  WK-C-RUN-YYMMDD          PIC 9(06).
001700 05  WK-N-RUN-DATE-8              PIC 9(08) VALUE ZEROES.
001800 05  WK-N-RUN-TIME-6              PIC 9(06) VALUE ZEROES.
001900 05  WK-N-AS-OF-TS                PIC 9(14) VALUE ZEROES.
002000*
002100 05  WK-N-WORK-CTR                PIC S9(09) COMP VALUE ZERO.
002200 05  WK-N-WORK-SUB                PIC S9(04) COMP VALUE ZERO.
002300 05  FILLER                       PIC X(10) VALUE SPACES.
