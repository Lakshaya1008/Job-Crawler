000100* JMEALIA.cpybk
000200* COMPANY-ALIAS REFERENCE LAYOUT.  LOADED ONCE INTO WK-T-ALIAS
000300* (JMETABL) AND SEARCHED BY JMECONM ON EVERY RAW COMPANY NAME.
000400     05 JME-ALIAS-RECORD         PIC X(124).
000500     05 JME-ALIASR REDEFINES JME-ALIAS-RECORD.
000600     10 ALIAS-TEXT               PIC X(60).
000700*                        NORMALIZED ALIAS, E.G. "TCS"
000800     10 ALIAS-CANON-NAME         PIC X(60).
000900*                        CANONICAL NORMALIZED COMPANY NAME
001000     10 FILLER                   PIC X(04).
