000100* JMLDATE.cpybk - LINKAGE AREA FOR CALL "JMEDATE" (CALENDAR
000200* ARITHMETIC UTILITY).  RETURNS WHOLE DAYS AND WHOLE MINUTES
000300* BETWEEN TWO YYYYMMDDHHMMSS TIMESTAMPS, ORDER-INDEPENDENT.
000400 01  WK-C-DATE-RECORD.
000500     05  WK-C-DATE-INPUT.
000600         10  WK-C-DATE-TS-1           PIC 9(14).
000700         10  WK-C-DATE-TS-2           PIC 9(14).
000800     05  WK-C-DATE-OUTPUT.
000900         10  WK-C-DATE-DAYS-BETWEEN   PIC 9(07).
001000         10  WK-C-DATE-MINS-BETWEEN   PIC 9(09).
