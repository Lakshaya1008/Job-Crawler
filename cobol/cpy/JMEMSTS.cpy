000100*****************************************************************
000200* JMEMSTS.cpybk
000300* JOB-SOURCE MASTER LAYOUT FOR THE JOB MARKET EVIDENCE SUITE.
000400* SPLIT OFF JMEMSTR SO THE SOURCE MASTER FD CAN CARRY ITS OWN
000500* RECORD DESCRIPTION - SEE JMEMSTR (COMPANY) AND JMEMSTJ (JOB).
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DATE      DEV    DESCRIPTION
001000*------- --------- ------ ----------------------------------------
001100* JME006 22/04/24  TMPRGS - INITIAL VERSION, SPLIT OUT OF THE
001200*                     COMBINED JMEMSTR COPYBOOK, E-REQ 88014.
001300*---------------------------------------------------------------*
001400*
001500* I-O FORMAT: JME-SOURCE-RECORD  FROM FILE JMESRCM OF LIBRARY JMEL
001600*
001700 05 JME-SOURCE-RECORD            PIC X(206).
001800 05 JME-SOURCER REDEFINES JME-SOURCE-RECORD.
001900     10 SOURCE-ID                PIC 9(09).
002000*                        ASSIGNED SEQUENTIALLY
002100     10 SOURCE-JOB-ID            PIC 9(09).
002200*                        OWNING LOGICAL JOB
002300     10 SOURCE-SITE-ID           PIC 9(09).
002400*                        OWNING SITE
002500     10 SOURCE-URL               PIC X(120).
002600*                        UNIQUE LISTING URL
002700     10 SOURCE-SALARY-TEXT       PIC X(30).
002800*                        SALARY CLAIM FROM THIS SOURCE
002900     10 SOURCE-FIRST-SEEN-TS     PIC 9(14).
003000     10 SOURCE-LAST-SEEN-TS      PIC 9(14).
003100     10 FILLER                   PIC X(01).
