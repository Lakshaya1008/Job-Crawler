000100* JMLRECO.cpybk - LINKAGE AREA FOR CALL "JMERECO" (OBSERVATION
000200* RECORDER).  FUNCTION-CODE "R" RESOLVES THE SOURCE FOR ONE
000300* CARD AND APPENDS THE OBSERVATION, "F" REWRITES THE
000400* JOB-SOURCE MASTER AND CLOSES THE OBSERVATION FILE.
000500 01  WK-C-RECO-RECORD.
000600     05  WK-C-RECO-INPUT.
000700         10  WK-C-RECO-FUNCTION       PIC X(01).
000800             88  WK-C-RECO-RESOLVE             VALUE "R".
000900             88  WK-C-RECO-FINALIZE            VALUE "F".
001000         10  WK-C-RECO-JOB-ID         PIC 9(09).
001100         10  WK-C-RECO-SITE-ID        PIC 9(09).
001200         10  WK-C-RECO-LISTING-URL    PIC X(120).
001300         10  WK-C-RECO-SALARY-TEXT    PIC X(30).
001400         10  WK-C-RECO-ATTEMPT-ID     PIC 9(09).
001500         10  WK-C-RECO-RAW-TITLE      PIC X(60).
001600         10  WK-C-RECO-OBSERVED-TS    PIC 9(14).
001700     05  WK-C-RECO-OUTPUT.
001800         10  WK-C-RECO-SOURCE-ID      PIC 9(09).
