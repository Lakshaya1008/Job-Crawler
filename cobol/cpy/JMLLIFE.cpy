000100* JMLLIFE.cpybk - LINKAGE AREA FOR CALL "JMELIFE" (LIFECYCLE
000200* DERIVATION).  PURE CALCULATION, NO FILES OF ITS OWN - THE
000300* CALLER HANDS IN THE JOB'S SOURCE-LEVEL LAST-SEEN DATES AND
000400* SITE THRESHOLDS, SAME SHAPE THE OLD GL-ACCOUNT DERIVATION
000500* ROUTINE USED (ANSWER DERIVED FROM DATA IN, NEVER FROM A
000600* STORED FLAG).
000700 01  WK-C-LIFE-RECORD.
000800     05  WK-C-LIFE-INPUT.
000900         10  WK-C-LIFE-AS-OF-TS       PIC 9(14).
001000         10  WK-C-LIFE-FIRST-SEEN-TS  PIC 9(14).
001100         10  WK-C-LIFE-LAST-SEEN-TS   PIC 9(14).
001200         10  WK-C-LIFE-SOURCE-CNT     PIC 9(03).
001300         10  WK-C-LIFE-SOURCE-TAB OCCURS 50 TIMES.
001400             15  WK-C-LIFE-SRC-INACT-DAYS  PIC 9(03).
001500             15  WK-C-LIFE-SRC-REPOST-DAYS PIC 9(03).
001600             15  WK-C-LIFE-SRC-LAST-SEEN   PIC 9(14).
001700     05  WK-C-LIFE-OUTPUT.
001800         10  WK-C-LIFE-STATE          PIC X(10).
001900         10  WK-C-LIFE-DAYS-SINCE     PIC 9(05).
002000         10  WK-C-LIFE-SPAN-DAYS      PIC 9(05).
002100         10  WK-C-LIFE-CONFIRMED-CNT  PIC 9(03).
