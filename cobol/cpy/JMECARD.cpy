000100* JMECARD.cpybk
000200* PARSED-JOB-CARD - ONE RECORD PER JOB CARD SIGHTING.
000300* ADAPTED FROM THE OLD TFSSTPL SWIFT STP-INTERFACE COPYBOOK -
000400* SAME HABIT OF ONE FLAT TAGGED RECORD CARRYING EVERY FIELD A
000500* DOWNSTREAM ROUTINE MIGHT NEED.
000600     05 JME-CARD-RECORD          PIC X(533).
000700*
000800* I-O FORMAT: JME-CARD-RECORD  FROM FILE JMECARD OF LIBRARY JMELIB
000900*
001000     05 JME-CARDR REDEFINES JME-CARD-RECORD.
001100     10 CARD-TARGET-ID           PIC 9(09).
001200*                        WHICH CRAWL TARGET PRODUCED THE CARD
001300     10 CARD-RAW-TITLE           PIC X(60).
001400*                        RAW JOB TITLE
001500     10 CARD-RAW-COMPANY         PIC X(60).
001600*                        RAW COMPANY NAME
001700     10 CARD-RAW-LOCATION        PIC X(40).
001800*                        RAW LOCATION TEXT
001900     10 CARD-LISTING-URL         PIC X(120).
002000*                        DIRECT LISTING URL
002100     10 CARD-SALARY-TEXT         PIC X(30).
002200*                        SALARY TEXT, MAY BE SPACES
002300     10 CARD-DESCRIPTION         PIC X(200).
002400*                        DESCRIPTION TEXT FOR SKILL EXTRACTION
002500     10 CARD-OBSERVED-TS         PIC 9(14).
002600*                        OBSERVATION TIMESTAMP YYYYMMDDHHMMSS
