000100* JMESITE.cpybk
000200* SOURCE-SITE REFERENCE LAYOUT.  SITE-ID / SITE-NAME / THRESHOLDS
000300* ARE READ ONCE AT START OF THE INGESTION RUN AND KEPT IN THE
000400* WK-T-SITE TABLE (JMETABL).  CRAWL-TARGET IS NOW A SEPARATE
000500* MEMBER, JMETRGT, SO EACH FD OWNS ITS OWN RECORD DESCRIPTION.
000600*
000700* I-O FORMAT: JME-SITE-RECORD   FROM FILE JMESITE OF LIBRARY JMELI
000800*
000900     05 JME-SITE-RECORD          PIC X(64).
001000     05 JME-SITER  REDEFINES JME-SITE-RECORD.
001100     10 SITE-ID                  PIC 9(09).
001200*                        UNIQUE SITE ID
001300     10 SITE-NAME                PIC X(20).
001400*                        E.G. FRESHERSWORLD, TIMESJOBS
001500     10 SITE-INACTIVE-DAYS       PIC 9(03).
001600*                        DAYS NO SIGHTING BEFORE INACTIVE
001700     10 SITE-REPOST-DAYS         PIC 9(03).
001800*                        DAYS ABSENT BEFORE RE-APPEARANCE
001900     10 SITE-RELIABILITY-WT      PIC 9V99.
002000*                        TRUST WEIGHT 0.00 - 1.00
002100     10 SITE-CRAWL-DELAY-SECS    PIC 9(03).
002200*                        POLITENESS DELAY
002300     10 SITE-MAX-RETRIES         PIC 9(02).
002400*                        FETCH RETRIES
002500     10 SITE-CRAWL-ENABLED       PIC X(01).
002600*                        Y/N
002700     10 FILLER                   PIC X(20).
002800*                        PAD TO PHYSICAL RECORD WIDTH
