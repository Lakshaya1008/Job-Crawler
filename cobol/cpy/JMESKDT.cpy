000100* JMESKDT.cpybk
000200* SKILL LAYOUT.  SMALL REFERENCE RECORD, SAME SCALE AS THE OLD
000300* VTF2 LINKAGE-AREA COPYBOOK.  JOB-SKILL IS NOW A SEPARATE
000400* MEMBER, JMEJSKL, SO EACH FD OWNS ITS OWN RECORD.
000500*
000600* I-O FORMAT: JME-SKILL-RECORD  FROM FILE JMESKLM OF LIBRARY JMELI
000700*
000800     05  JME-SKILL-RECORD        PIC X(40).
000900     05  JME-SKILLR REDEFINES JME-SKILL-RECORD.
001000     10 SKILL-ID                 PIC 9(09).
001100*                        SEQUENTIAL
001200     10 SKILL-NAME               PIC X(30).
001300*                        CANONICAL LOWERCASE SKILL NAME
001400     10 FILLER                   PIC X(01).
