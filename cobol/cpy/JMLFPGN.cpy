000100* JMLFPGN.cpybk - LINKAGE AREA FOR CALL "JMEFPGN" (FINGERPRINT
000200* BUILDER).
000300 01  WK-C-FPGN-RECORD.
000400     05  WK-C-FPGN-INPUT.
000500         10  WK-C-FPGN-COMPANY        PIC X(60).
000600         10  WK-C-FPGN-ROLE           PIC X(15).
000700         10  WK-C-FPGN-LOCATION       PIC X(25).
000800     05  WK-C-FPGN-OUTPUT.
000900         10  WK-C-FPGN-FINGERPRINT    PIC X(64).
