000100* JMLSKIL.cpybk - LINKAGE AREA FOR CALL "JMESKIL" (SKILL
000200* EXTRACTOR).  FUNCTION-CODE "R" SCANS ONE DESCRIPTION, "F"
000300* REWRITES THE SKILL AND JOB-SKILL MASTERS.
000400 01  WK-C-SKIL-RECORD.
000500     05  WK-C-SKIL-INPUT.
000600         10  WK-C-SKIL-FUNCTION       PIC X(01).
000700             88  WK-C-SKIL-RESOLVE             VALUE "R".
000800             88  WK-C-SKIL-FINALIZE            VALUE "F".
000900         10  WK-C-SKIL-JOB-ID         PIC 9(09).
001000         10  WK-C-SKIL-DESCRIPTION    PIC X(200).
001100     05  WK-C-SKIL-OUTPUT.
001200         10  WK-C-SKIL-ATTACHED-CNT   PIC 9(03).
