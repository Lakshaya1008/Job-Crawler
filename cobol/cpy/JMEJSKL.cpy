000100* JMEJSKL.cpybk
000200* JOB-SKILL COMPOSITE-KEY LAYOUT.  SPLIT OFF JMESKDT SO THE
000300* JOB-SKILL MASTER FD CAN CARRY ITS OWN RECORD DESCRIPTION.
000400*
000500* I-O FORMAT: JME-JOBSKILL-RECORD  FROM FILE JMEJSKM OF LIBRARY JM
000600*
000700     05  JME-JOBSKILL-RECORD     PIC X(20).
000800     05  JME-JOBSKILLR REDEFINES JME-JOBSKILL-RECORD.
000900     10 JS-JOB-ID                PIC 9(09).
001000*                        COMPOSITE KEY PART 1
001100     10 JS-SKILL-ID              PIC 9(09).
001200*                        COMPOSITE KEY PART 2
001300     10 FILLER                   PIC X(02).
