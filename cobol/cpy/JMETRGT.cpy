000100* JMETRGT.cpybk
000200* CRAWL-TARGET REFERENCE LAYOUT.  SPLIT OFF JMESITE SO THE
000300* TARGET MASTER FD CAN CARRY ITS OWN RECORD DESCRIPTION.
000400*
000500* I-O FORMAT: JME-TARGET-RECORD  FROM FILE JMETRGT OF LIBRARY JMEL
000600*
000700     05 JME-TARGET-RECORD        PIC X(139).
000800     05 JME-TARGETR REDEFINES JME-TARGET-RECORD.
000900     10 TARGET-ID                PIC 9(09).
001000*                        UNIQUE TARGET ID
001100     10 TARGET-SITE-ID           PIC 9(09).
001200*                        OWNING SITE
001300     10 TARGET-URL               PIC X(120).
001400*                        LISTING PAGE URL
001500     10 TARGET-ACTIVE            PIC X(01).
001600*                        Y/N
