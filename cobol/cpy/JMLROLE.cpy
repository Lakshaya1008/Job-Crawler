000100* JMLROLE.cpybk - LINKAGE AREA FOR CALL "JMEROLE" (ROLE
000200* NORMALIZER).
000300 01  WK-C-ROLE-RECORD.
000400     05  WK-C-ROLE-INPUT.
000500         10  WK-C-ROLE-RAW-TITLE      PIC X(60).
000600     05  WK-C-ROLE-OUTPUT.
000700         10  WK-C-ROLE-CLUSTER        PIC X(15).
