000100*****************************************************************
000200* JMEMSTJ.cpybk
000300* JOB MASTER LAYOUT FOR THE JOB MARKET EVIDENCE SUITE.  SPLIT
000400* OFF JMEMSTR SO THE JOB MASTER FD CAN CARRY ITS OWN RECORD
000500* DESCRIPTION - SEE JMEMSTR (COMPANY) AND JMEMSTS (SOURCE).
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DATE      DEV    DESCRIPTION
001000*------- --------- ------ ----------------------------------------
001100* JME006 22/04/24  TMPRGS - INITIAL VERSION, SPLIT OUT OF THE
001200*                     COMBINED JMEMSTR COPYBOOK, E-REQ 88014.
001300*---------------------------------------------------------------*
001400*
001500* I-O FORMAT: JME-JOB-RECORD  FROM FILE JMEJOBM OF LIBRARY JMELIB
001600*
001700 05 JME-JOB-RECORD               PIC X(155).
001800 05 JME-JOBR REDEFINES JME-JOB-RECORD.
001900     10 JOB-ID                   PIC 9(09).
002000*                        ASSIGNED SEQUENTIALLY
002100     10 JOB-COMPANY-ID           PIC 9(09).
002200*                        OWNING COMPANY
002300     10 JOB-NORMALIZED-ROLE      PIC X(15).
002400*                        ROLE CLUSTER (BACKEND, FRONTEND, ...)
002500     10 JOB-NORMALIZED-LOCATION  PIC X(25).
002600*                        LOCATION CLUSTER
002700     10 JOB-FINGERPRINT          PIC X(64).
002800*                        IDENTITY KEY, UNIQUE
002900     10 JOB-FIRST-SEEN-TS        PIC 9(14).
003000*                        SET AT CREATION, NEVER CHANGED
003100     10 JOB-LAST-SEEN-TS         PIC 9(14).
003200*                        MAX OBSERVATION TIMESTAMP
003300     10 FILLER                   PIC X(05).
