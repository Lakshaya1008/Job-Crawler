000100*****************************************************************
000200* JMEMSTR.cpybk
000300* COMPANY MASTER LAYOUT FOR THE JOB MARKET EVIDENCE SUITE.
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* TAG    DATE      DEV    DESCRIPTION
000800*------- --------- ------ ----------------------------------------
000900* JME001 04/03/24  TMPRGS - INITIAL VERSION FOR THE EVIDENCE
001000*                     ENGINE CUTOVER PROJECT, E-REQ 88014.
001100* JME006 22/04/24  TMPRGS - SPLIT OUT OF THE OLD COMBINED JMEMSTR
001200*                     THREE-FILE COPYBOOK SO EACH MASTER FD OWNS
001300*                     ITS OWN RECORD DESCRIPTION - SEE JMEMSTJ AND
001400*                     JMEMSTS FOR THE JOB AND SOURCE MASTERS.
001500*---------------------------------------------------------------*
001600*
001700* I-O FORMAT: JME-COMPANY-RECORD  FROM FILE JMECOMM OF LIBRARY JME
001800*
001900 05 JME-COMPANY-RECORD           PIC X(145).
002000 05 JME-COMPANYR REDEFINES JME-COMPANY-RECORD.
002100     10 COMPANY-ID               PIC 9(09).
002200*                        ASSIGNED SEQUENTIALLY
002300     10 COMPANY-NORMALIZED-NAME  PIC X(60).
002400*                        DEDUP KEY, UNIQUE
002500     10 COMPANY-DISPLAY-NAME     PIC X(60).
002600*                        TRIMMED RAW NAME AT FIRST SIGHTING
002700     10 COMPANY-CREATED-TS       PIC 9(14).
002800*                        CREATION TIMESTAMP
002900     10 FILLER                   PIC X(02).
