000100* JMLCONM.cpybk - LINKAGE AREA FOR CALL "JMECONM" (COMPANY
000200* NORMALIZER).  SAME ONE-INPUT-ONE-OUTPUT SHAPE THE OLD VBAC
000300* LINKAGE COPYBOOK USED FOR THE BANK-ACCOUNT LOOKUP.
000400 01  WK-C-CONM-RECORD.
000500     05  WK-C-CONM-INPUT.
000600         10  WK-C-CONM-RAW-NAME       PIC X(60).
000700     05  WK-C-CONM-OUTPUT.
000800         10  WK-C-CONM-NORM-NAME      PIC X(60).
