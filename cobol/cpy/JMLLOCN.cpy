000100* JMLLOCN.cpybk - LINKAGE AREA FOR CALL "JMELOCN" (LOCATION
000200* NORMALIZER).
000300 01  WK-C-LOCN-RECORD.
000400     05  WK-C-LOCN-INPUT.
000500         10  WK-C-LOCN-RAW-LOCATION   PIC X(40).
000600     05  WK-C-LOCN-OUTPUT.
000700         10  WK-C-LOCN-CLUSTER        PIC X(25).
