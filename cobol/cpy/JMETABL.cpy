000100*****************************************************************
000200* JMETABL.cpybk
000300* IN-MEMORY MASTER TABLES.  EVERY JME PROGRAM THAT NEEDS TO
000400* SEARCH A MASTER BY ITS LOGICAL KEY LOADS THE MASTER FILE INTO
000500* ONE OF THESE TABLES ONCE (SEE FIRST-TIME SWITCH BELOW).  THE
000600* SITE, TARGET AND ALIAS TABLES ARE LOAD-ONCE FROM A MASTER
000700* THAT IS ALREADY IN KEY SEQUENCE, SO SEARCH ALL (BINARY SEARCH)
000800* IS SAFE AGAINST THEM.  THE COMPANY, JOB, SOURCE AND SKILL
000900* TABLES GROW AT RUN TIME AS NEW CARDS ARE RESOLVED, IN THE
001000* ORDER THE CARDS ARRIVE - NOT IN KEY SEQUENCE - SO THOSE FOUR
001100* CARRY NO ASCENDING KEY AND ARE HUNTED WITH A PLAIN SERIAL
001200* SEARCH.  SAME SHAPE AS THE OLD TRANSFER SHOP'S TABLE-ARRAY /
001300* TAB-VL2 WORK.
001400*****************************************************************
001500* HISTORY OF MODIFICATION:
001600*****************************************************************
001700* TAG     DATE       DEV    DESCRIPTION
001800*------- ---------- ------ -----------------------------------*
001900* JME001  04/03/1994 TMPRGS - INITIAL VERSION FOR THE EVIDENCE
002000*                     ENGINE CUTOVER PROJECT, E-REQ 88014.
002100* 7Q2FIX4 22/07/2024 TMPRGS - E-REQ 88061 - DROPPED ASCENDING
002200*                     KEY FROM THE COMPANY, JOB, SOURCE AND
002300*                     SKILL TABLES.  THOSE FOUR ARE APPENDED TO
002400*                     IN ARRIVAL ORDER AT RUN TIME, NOT KEY
002500*                     ORDER, SO SEARCH ALL AGAINST THEM WAS AN
002600*                     UNDEFINED BINARY SEARCH ONCE A SECOND ROW
002700*                     WENT IN OUT OF SEQUENCE - CAUGHT WHEN THE
002800*                     DEDUP COUNTS ON A RERUN DID NOT MATCH THE
002900*                     FIRST RUN.  JMERESJ, JMERECO AND JMESKIL
003000*                     CHANGED TO A PLAIN SERIAL SEARCH AT THE
003100*                     SAME TIME.
003200*---------------------------------------------------------------*
003300 05  WK-C-TABLES-LOADED          PIC X(01) VALUE "N".
003400     88  WK-C-TABLES-ARE-LOADED           VALUE "Y".
003500*
003600* -------------------- SOURCE-SITE TABLE ----------------------*
003700 05  WK-N-SITE-COUNT             PIC S9(04) COMP VALUE ZERO.
003800 05  WK-T-SITE OCCURS 0 TO 0020 TIMES
003900               DEPENDING ON WK-N-SITE-COUNT
004000               ASCENDING KEY IS WT-SITE-ID
004100               INDEXED BY WX-SITE.
004200     10 WT-SITE-ID               PIC 9(09).
004300     10 WT-SITE-NAME             PIC X(20).
004400     10 WT-SITE-INACTIVE-DAYS    PIC 9(03).
004500     10 WT-SITE-REPOST-DAYS      PIC 9(03).
004600     10 WT-SITE-RELIABILITY-WT   PIC 9V99.
004700     10 WT-SITE-DELAY-SECS       PIC 9(03).
004800     10 WT-SITE-MAX-RETRIES      PIC 9(02).
004900     10 WT-SITE-ENABLED          PIC X(01).
005000     10 WT-SITE-TARGETS-PROC     PIC S9(07) COMP.
005100     10 WT-SITE-CARDS-READ       PIC S9(07) COMP.
005200     10 WT-SITE-JOBS-CREATED     PIC S9(07) COMP.
005300     10 WT-SITE-JOBS-RESEEN      PIC S9(07) COMP.
005400     10 WT-SITE-OBS-WRITTEN      PIC S9(07) COMP.
005500     10 WT-SITE-SKILLS-ATTACHED  PIC S9(07) COMP.
005600*
005700* -------------------- CRAWL-TARGET TABLE -----------------------*
005800 05  WK-N-TARGET-COUNT           PIC S9(05) COMP VALUE ZERO.
005900 05  WK-T-TARGET OCCURS 0 TO 00100 TIMES
006000               DEPENDING ON WK-N-TARGET-COUNT
006100               INDEXED BY WX-TARGET.
006200     10 WT-TARGET-ID             PIC 9(09).
006300     10 WT-TARGET-SITE-ID        PIC 9(09).
006400     10 WT-TARGET-URL            PIC X(120).
006500     10 WT-TARGET-ACTIVE         PIC X(01).
006600*
006700* -------------------- COMPANY-ALIAS TABLE ----------------------*
006800 05  WK-N-ALIAS-COUNT            PIC S9(05) COMP VALUE ZERO.
006900 05  WK-T-ALIAS OCCURS 0 TO 00200 TIMES
007000               DEPENDING ON WK-N-ALIAS-COUNT
007100               ASCENDING KEY IS WT-ALIAS-TEXT
007200               INDEXED BY WX-ALIAS.
007300     10 WT-ALIAS-TEXT            PIC X(60).
007400     10 WT-ALIAS-CANON-NAME      PIC X(60).
007500*
007600* -------------------- COMPANY MASTER TABLE ---------------------*
007700 05  WK-N-COMPANY-COUNT          PIC S9(06) COMP VALUE ZERO.
007800 05  WK-N-COMPANY-NEXT-ID        PIC S9(09) COMP VALUE ZERO.
007900 05  WK-T-COMPANY OCCURS 0 TO 03000 TIMES
008000               DEPENDING ON WK-N-COMPANY-COUNT
008100               INDEXED BY WX-COMPANY.
008200     10 WT-COMPANY-ID            PIC 9(09).
008300     10 WT-COMPANY-NORM-NAME     PIC X(60).
008400     10 WT-COMPANY-DISPLAY-NAME  PIC X(60).
008500     10 WT-COMPANY-CREATED-TS    PIC 9(14).
008600*
008700* -------------------- JOB MASTER TABLE -------------------------*
008800 05  WK-N-JOB-COUNT              PIC S9(06) COMP VALUE ZERO.
008900 05  WK-N-JOB-NEXT-ID            PIC S9(09) COMP VALUE ZERO.
009000 05  WK-T-JOB OCCURS 0 TO 05000 TIMES
009100               DEPENDING ON WK-N-JOB-COUNT
009200               INDEXED BY WX-JOB.
009300     10 WT-JOB-ID                PIC 9(09).
009400     10 WT-JOB-COMPANY-ID        PIC 9(09).
009500     10 WT-JOB-ROLE              PIC X(15).
009600     10 WT-JOB-LOCATION          PIC X(25).
009700     10 WT-JOB-FINGERPRINT       PIC X(64).
009800     10 WT-JOB-FIRST-SEEN-TS     PIC 9(14).
009900     10 WT-JOB-LAST-SEEN-TS      PIC 9(14).
010000*
010100* -------------------- JOB-SOURCE TABLE -------------------------*
010200 05  WK-N-SOURCE-COUNT           PIC S9(06) COMP VALUE ZERO.
010300 05  WK-N-SOURCE-NEXT-ID         PIC S9(09) COMP VALUE ZERO.
010400 05  WK-T-SOURCE OCCURS 0 TO 08000 TIMES
010500               DEPENDING ON WK-N-SOURCE-COUNT
010600               INDEXED BY WX-SOURCE.
010700     10 WT-SOURCE-ID             PIC 9(09).
010800     10 WT-SOURCE-JOB-ID         PIC 9(09).
010900     10 WT-SOURCE-SITE-ID        PIC 9(09).
011000     10 WT-SOURCE-URL            PIC X(120).
011100     10 WT-SOURCE-SALARY-TEXT    PIC X(30).
011200     10 WT-SOURCE-FIRST-SEEN-TS  PIC 9(14).
011300     10 WT-SOURCE-LAST-SEEN-TS   PIC 9(14).
011400*
011500* -------------------- SKILL / JOB-SKILL TABLES -----------------*
011600 05  WK-N-SKILL-COUNT            PIC S9(04) COMP VALUE ZERO.
011700 05  WK-N-SKILL-NEXT-ID          PIC S9(09) COMP VALUE ZERO.
011800 05  WK-T-SKILL OCCURS 0 TO 0060 TIMES
011900               DEPENDING ON WK-N-SKILL-COUNT
012000               INDEXED BY WX-SKILL.
012100     10 WT-SKILL-ID              PIC 9(09).
012200     10 WT-SKILL-NAME            PIC X(30).
012300*
012400 05  WK-N-JOBSKILL-COUNT         PIC S9(07) COMP VALUE ZERO.
012500 05  WK-T-JOBSKILL OCCURS 0 TO 20000 TIMES
012600               DEPENDING ON WK-N-JOBSKILL-COUNT
012700               INDEXED BY WX-JOBSKILL.
012800     10 WT-JS-JOB-ID             PIC 9(09).
012900     10 WT-JS-SKILL-ID           PIC 9(09).
