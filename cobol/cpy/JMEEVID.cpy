000100*****************************************************************
000200* JMEEVID.cpybk
000300* APPEND-ONLY EVIDENCE OUTPUT LAYOUT - JOB-OBSERVATION.  ADAPTED
000400* FROM THE OLD INCOMING-MESSAGE-JOURNAL COPYBOOK UFIMIJ - THAT
000500* ONE WAS ALSO WRITE-ONCE, NEVER UPDATED.  CRAWL-ATTEMPT IS NOW
000600* A SEPARATE MEMBER, JMEATMT, SO EACH FD OWNS ITS OWN RECORD.
000700*****************************************************************
000800*
000900* I-O FORMAT: JME-OBS-RECORD  FROM FILE JMEOBSV OF LIBRARY JMELIB
001000*
001100 05  JME-OBS-RECORD              PIC X(105).
001200 05  JME-OBSR REDEFINES JME-OBS-RECORD.
001300     10 OBS-ID                   PIC 9(09).
001400*                        SEQUENTIAL
001500     10 OBS-SOURCE-ID            PIC 9(09).
001600*                        WHICH JOB-SOURCE
001700     10 OBS-ATTEMPT-ID           PIC 9(09).
001800*                        WHICH CRAWL ATTEMPT
001900     10 OBS-OBSERVED-TS          PIC 9(14).
002000*                        SIGHTING TIMESTAMP, IMMUTABLE
002100     10 OBS-RAW-TITLE            PIC X(60).
002200*                        RAW TITLE AS SEEN
002300     10 FILLER                   PIC X(04).
