000100*****************************************************************
000200* JMERPT.cpybk
000300* PRINT LINE LAYOUTS FOR THE FIVE INSIGHT REPORTS.  132-COLUMN
000400* LINE SEQUENTIAL, HEADING/DETAIL/TOTAL 01-GROUPS OF FILLERS -
000500* BORROWED FROM THE STAFF SHOP'S CAR-SALES REPORT IDIOM SINCE
000600* THE TRANSFER SHOP NEVER PRINTED A REPORT OF ITS OWN.
000700*****************************************************************
000800*
000900* ---------------- JOB SUMMARY DETAIL LINE (RPT 1 AND 2) --------*
001000 01  JME-JOB-SUMMARY-LINE.
001100     05  JSL-JOB-ID              PIC Z(08)9.
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  JSL-COMPANY-NAME        PIC X(30).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  JSL-ROLE                PIC X(15).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  JSL-LOCATION            PIC X(25).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  JSL-STATE               PIC X(10).
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  JSL-DAYS-SINCE          PIC ZZ9.
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  JSL-SOURCES             PIC Z9.
002400     05  FILLER                  PIC X(01) VALUE SPACE.
002500     05  JSL-LAST-SEEN           PIC 9(14).
002600     05  FILLER                  PIC X(20) VALUE SPACES.
002700*
002800* ---------------- JOB SUMMARY HEADING / TRAILER LINES ----------*
002900 01  JME-JOB-SUMMARY-HEADING.
003000     05  FILLER                  PIC X(09) VALUE "JOB-ID".
003100     05  FILLER                  PIC X(31) VALUE "COMPANY".
003200     05  FILLER                  PIC X(16) VALUE "ROLE".
003300     05  FILLER                  PIC X(26) VALUE "LOCATION".
003400     05  FILLER                  PIC X(11) VALUE "STATE".
003500     05  FILLER                  PIC X(04) VALUE "DAY".
003600     05  FILLER                  PIC X(03) VALUE "SRC".
003700     05  FILLER                  PIC X(14) VALUE "LAST-SEEN".
003800     05  FILLER                  PIC X(18) VALUE SPACES.
003900*
004000 01  JME-JOB-SUMMARY-TRAILER.
004100     05  FILLER          PIC X(20) VALUE "JOB COUNT ......... ".
004200     05  TRL-JOB-COUNT           PIC ZZZZ9.
004300     05  FILLER                  PIC X(107) VALUE SPACES.
004400*
004500* ---------------- SKILL FREQUENCY LINES ------------------------*
004600 01  JME-SKILL-FREQ-LINE.
004700     05  SFL-SKILL-NAME          PIC X(30).
004800     05  FILLER                  PIC X(02) VALUE SPACES.
004900     05  SFL-JOB-COUNT           PIC ZZZZ9.
005000     05  FILLER                  PIC X(02) VALUE SPACES.
005100     05  SFL-PCT-SHARE           PIC ZZ9.9.
005200     05  FILLER                  PIC X(90) VALUE SPACES.
005300*
005400 01  JME-SKILL-FREQ-TRAILER.
005500     05  FILLER                  PIC X(24) VALUE
005600         "TOTAL ACTIVE JOBS ..... ".
005700     05  TRL-ACTIVE-JOB-COUNT    PIC ZZZZ9.
005800     05  FILLER                  PIC X(103) VALUE SPACES.
005900*
006000* ---------------- JOB TIMELINE LINES ---------------------------*
006100 01  JME-TIMELINE-LINE.
006200     05  TML-OBSERVED-TS         PIC 9(14).
006300     05  FILLER                  PIC X(01) VALUE SPACE.
006400     05  TML-SITE-NAME           PIC X(20).
006500     05  FILLER                  PIC X(01) VALUE SPACE.
006600     05  TML-RAW-TITLE           PIC X(40).
006700     05  FILLER                  PIC X(01) VALUE SPACE.
006800     05  TML-CRAWL-STATUS        PIC X(10).
006900     05  FILLER                  PIC X(01) VALUE SPACE.
007000     05  TML-SOURCE-URL          PIC X(40).
007100     05  FILLER                  PIC X(04) VALUE SPACES.
007200*
007300 01  JME-TIMELINE-HEADING.
007400     05  FILLER      PIC X(24) VALUE "JOB EVIDENCE TIMELINE - ".
007500     05  HDG-JOB-ID              PIC Z(08)9.
007600     05  FILLER                  PIC X(99) VALUE SPACES.
007700*
007800 01  JME-TIMELINE-TRAILER.
007900     05  FILLER                  PIC X(20) VALUE
008000         "OBSERVATION COUNT .. ".
008100     05  TRL-OBS-COUNT           PIC ZZZZ9.
008200     05  FILLER                  PIC X(107) VALUE SPACES.
008300*
008400* ---------------- INGESTION CONTROL REPORT LINES ---------------*
008500 01  JME-CONTROL-LINE.
008600     05  CTL-SITE-NAME           PIC X(20).
008700     05  FILLER                  PIC X(02) VALUE SPACES.
008800     05  CTL-TARGETS-PROC        PIC ZZ9.
008900     05  FILLER                  PIC X(02) VALUE SPACES.
009000     05  CTL-CARDS-READ          PIC ZZZZ9.
009100     05  FILLER                  PIC X(02) VALUE SPACES.
009200     05  CTL-JOBS-CREATED        PIC ZZZZ9.
009300     05  FILLER                  PIC X(02) VALUE SPACES.
009400     05  CTL-JOBS-RESEEN         PIC ZZZZ9.
009500     05  FILLER                  PIC X(02) VALUE SPACES.
009600     05  CTL-OBS-WRITTEN         PIC ZZZZ9.
009700     05  FILLER                  PIC X(02) VALUE SPACES.
009800     05  CTL-SKILLS-ATTACHED     PIC ZZZZ9.
009900     05  FILLER                  PIC X(64) VALUE SPACES.
010000*
010100 01  JME-CONTROL-HEADING.
010200     05  FILLER                  PIC X(22) VALUE "SITE".
010300     05  FILLER                  PIC X(08) VALUE "TGTS".
010400     05  FILLER                  PIC X(08) VALUE "CARDS".
010500     05  FILLER                  PIC X(08) VALUE "NEW".
010600     05  FILLER                  PIC X(08) VALUE "RESEEN".
010700     05  FILLER                  PIC X(08) VALUE "OBS".
010800     05  FILLER                  PIC X(08) VALUE "SKILLS".
010900     05  FILLER                  PIC X(64) VALUE SPACES.
011000*
011100 01  JME-CONTROL-TRAILER.
011200     05  FILLER                  PIC X(22) VALUE "GRAND TOTAL".
011300     05  FILLER                  PIC X(08) VALUE SPACES.
011400     05  TRL-G-CARDS-READ        PIC ZZZZ9.
011500     05  FILLER                  PIC X(03) VALUE SPACES.
011600     05  TRL-G-JOBS-CREATED      PIC ZZZZ9.
011700     05  FILLER                  PIC X(03) VALUE SPACES.
011800     05  TRL-G-JOBS-RESEEN       PIC ZZZZ9.
011900     05  FILLER                  PIC X(03) VALUE SPACES.
012000     05  TRL-G-OBS-WRITTEN       PIC ZZZZ9.
012100     05  FILLER                  PIC X(03) VALUE SPACES.
012200     05  TRL-G-SKILLS-ATTACHED   PIC ZZZZ9.
012300     05  FILLER                  PIC X(61) VALUE SPACES.
012400*
012500* ---------------- COMMON REPORT HEADING TIMESTAMP LINE ---------*
012600 01  JME-ASOF-HEADING.
012700     05  FILLER          PIC X(16) VALUE "REPORT AS OF ...".
012800     05  HDG-AS-OF-TS            PIC 9(14).
012900     05  FILLER                  PIC X(102) VALUE SPACES.
