000100* JMLRESJ.cpybk - LINKAGE AREA FOR CALL "JMERESJ" (JOB
000200* RESOLVER / DEDUP).  FUNCTION-CODE "R" RESOLVES ONE CARD,
000300* "F" TELLS THE ROUTINE TO REWRITE ITS TWO MASTERS AND RETURN -
000400* SAME FIRST-TIME / FINALIZE SHAPE THE OLD TRFVTD2 TABLE LOAD
000500* USED, RUN IN REVERSE AT END OF JOB.
000600 01  WK-C-RESJ-RECORD.
000700     05  WK-C-RESJ-INPUT.
000800         10  WK-C-RESJ-FUNCTION       PIC X(01).
000900             88  WK-C-RESJ-RESOLVE             VALUE "R".
001000             88  WK-C-RESJ-FINALIZE            VALUE "F".
001100         10  WK-C-RESJ-RAW-COMPANY    PIC X(60).
001200         10  WK-C-RESJ-NORM-COMPANY   PIC X(60).
001300         10  WK-C-RESJ-NORM-ROLE      PIC X(15).
001400         10  WK-C-RESJ-NORM-LOCATION  PIC X(25).
001500         10  WK-C-RESJ-FINGERPRINT    PIC X(64).
001600         10  WK-C-RESJ-OBSERVED-TS    PIC 9(14).
001700     05  WK-C-RESJ-OUTPUT.
001800         10  WK-C-RESJ-JOB-ID         PIC 9(09).
001900         10  WK-C-RESJ-COMPANY-ID     PIC 9(09).
002000         10  WK-C-RESJ-DEDUP-HIT      PIC X(01).
002100             88  WK-C-RESJ-WAS-DEDUP-HIT       VALUE "Y".
